000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RACT0001.
000600 AUTHOR.         RENAN MERLO.
000700 INSTALLATION.   DATA PROCESSING - BATCH SYSTEMS UNIT.
000800 DATE-WRITTEN.   03/11/1991.
000900 DATE-COMPILED.
001000 SECURITY.       NON-CONFIDENTIAL.
001100*----------------------------------------------------------------*
001200*                RENAN MERLO  -  COBOL PROGRAMMER                *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: RACT0001.                                     *
001500*    ANALYST.....: RENAN MERLO                                   *
001600*    PROGRAMMER..: RENAN MERLO                                   *
001700*    DATE........: 03/11/1991                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: REPOSITORY ACTIVITY ANALYTICS - RACT          *
002000*----------------------------------------------------------------*
002100*    GOAL........: READ THE RAW PULL-REQUEST EXTRACT, CLASSIFY   *
002200*                  EACH PULL REQUEST (TYPE, BREAKING-CHANGE      *
002300*                  FLAG, MERGE CYCLE HOURS) AND WRITE THE        *
002400*                  ENRICHED PULL-REQUEST FILE USED BY THE        *
002500*                  METRICS PASS, RACT0003.                       *
002600*----------------------------------------------------------------*
002700*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002800*                   RAWPR           00410       RACTPR0I         *
002900*                   ENRPR           00432       RACTPR0E         *
003000*----------------------------------------------------------------*
003100*    TABLE DB2...:  NONE.                                        *
003200*----------------------------------------------------------------*
003300*    MAINTENANCE LOG                                              RACT01
003400*    DATE       INIT  REQ#      DESCRIPTION                       RACT01
003500*    ---------- ----  --------  --------------------------------  RACT01
003600*    03/11/1991 RMM   RACT-001  PROGRAM WRITTEN - PR TYPE AND      RACT01
003700*                                BREAKING-FLAG CLASSIFICATION      RACT01
003800*                                FROM LABELS AND TITLE TEXT.       RACT01
003900*    11/02/1996 RMM   RACT-033  ADDED PR-MERGE-HOURS CYCLE TIME    RACT01
004000*                                CALCULATION VIA JULIAN DAY        RACT01
004100*                                NUMBER CONVERSION.                RACT01
004200*    06/20/1997 RMM   RACT-041  ADDED REFERENCED-ITEM EXTRACTION   RACT01
004300*                                UTILITY (FIXES #N, CLOSES #N,     RACT01
004400*                                RESOLVES #N, REFERENCES #N) -     RACT01
004500*                                NOT YET CALLED BY ANY REPORT,     RACT01
004600*                                WIRED TO THE UPSI-0 SELF TEST     RACT01
004700*                                UNTIL THE CROSS-REFERENCE         RACT01
004800*                                REPORT IS SPECIFIED.              RACT01
004900*    02/09/1999 CLS   RACT-Y2K  REVIEWED FOR YEAR 2000 - DATE      RACT01
005000*                                ARITHMETIC RUNS THROUGH THE       RACT01
005100*                                JULIAN DAY NUMBER ROUTINE, NOT    RACT01
005200*                                NAIVE FIELD SUBTRACTION, SO NO    RACT01
005300*                                CENTURY WINDOW IS NEEDED.         RACT01
005400*    04/14/2003 JKW   RACT-058  CORRECTED TITLE-KEYWORD SCAN TO    RACT01
005500*                                LOWER-CASE THE TITLE BEFORE       RACT01
005600*                                COMPARING - MIXED-CASE TITLES     RACT01
005700*                                WERE FALLING THROUGH TO THE       RACT01
005800*                                DEFAULT "FEATURE" TYPE.           RACT01
005900*    08/10/2006 JKW   RACT-067  ADDED MISSING WORKING-STORAGE      RACT01
006000*                                ENTRY FOR WRK-KW-SUB - IT WAS     RACT01
006100*                                BEING USED TO VARY THROUGH AND    RACT01
006200*                                SUBSCRIPT THE KEYWORD-ROOT AND    RACT01
006300*                                REFERENCED-ITEM TABLES BUT WAS    RACT01
006400*                                NEVER DECLARED.                   RACT01
006500*    08/10/2006 JKW   RACT-068  THE 4 TITLE-BASED PR-TYPE CHECKS  RACT01
006600*                                (7150-7180) WERE CALLING 7060,    RACT01
006700*                                WHICH SCANS TITLE+BODY - ADDED    RACT01
006800*                                7065-CHECK-TITLE-FOR-LIST AGAINST RACT01
006900*                                WRK-TITLE-LOWER ALONE, LIKE       RACT01
007000*                                RACT0002 DOES FOR ISSUES, AND     RACT01
007100*                                RE-POINTED 7150-7180 AT IT.       RACT01
007200*    08/10/2006 JKW   RACT-069  WIDENED WRK-KEYWORD FROM X(20) TO RACT01
007300*                                X(22) - THE TWO "INCOMPATIBLE"    RACT01
007400*                                BREAKING PHRASES WERE BEING       RACT01
007500*                                TRUNCATED ON THE MOVE AND THEIR   RACT01
007600*                                CODED LENGTHS (22/23) RAN THE     RACT01
007700*                                REFERENCE MODIFICATION PAST THE   RACT01
007800*                                FIELD.  CORRECTED TO 21/22.       RACT01
007900*----------------------------------------------------------------*
008000*================================================================*
008100*           E N V I R O N M E N T      D I V I S I O N           *
008200*================================================================*
008300 ENVIRONMENT DIVISION.
008400 CONFIGURATION SECTION.
008500 SPECIAL-NAMES.
008600      UPSI-0 ON STATUS IS WRK-SELFTEST-SWITCH-ON
008700                OFF STATUS IS WRK-SELFTEST-SWITCH-OFF.
008800
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100
009200     SELECT RAWPR          ASSIGN TO UTS-S-RAWPR
009300      ORGANIZATION IS     SEQUENTIAL
009400      ACCESS MODE  IS     SEQUENTIAL
009500      FILE STATUS  IS     WRK-FS-RAWPR.
009600
009700     SELECT ENRPR          ASSIGN TO UTS-S-ENRPR
009800      ORGANIZATION IS     SEQUENTIAL
009900      ACCESS MODE  IS     SEQUENTIAL
010000      FILE STATUS  IS     WRK-FS-ENRPR.
010100
010200*================================================================*
010300*                  D A T A      D I V I S I O N                  *
010400*================================================================*
010500 DATA DIVISION.
010600 FILE SECTION.
010700*
010800 FD RAWPR
010900     RECORDING MODE IS F
011000     LABEL RECORD   IS STANDARD
011100     BLOCK CONTAINS 00 RECORDS.
011200 01 FD-REG-RAWPR      PIC X(410).
011300
011400 FD ENRPR
011500     RECORDING MODE IS F
011600     LABEL RECORD   IS STANDARD
011700     BLOCK CONTAINS 00 RECORDS.
011800 01 FD-REG-ENRPR      PIC X(432).
011900
012000*-----------------------------------------------------------------*
012100*                  WORKING-STORAGE SECTION                        *
012200*-----------------------------------------------------------------*
012300 WORKING-STORAGE SECTION.
012400
012500 77 WRK-RAWPR-REGS-COUNTER            PIC 9(06) COMP VALUE ZEROS.
012600 77 WRK-ENRPR-REGS-COUNTER            PIC 9(06) COMP VALUE ZEROS.
012700 77 WRK-BUGFIX-COUNTER                PIC 9(06) COMP VALUE ZEROS.
012800 77 WRK-FEATURE-COUNTER               PIC 9(06) COMP VALUE ZEROS.
012900 77 WRK-DOCS-COUNTER                  PIC 9(06) COMP VALUE ZEROS.
013000 77 WRK-MAINT-COUNTER                 PIC 9(06) COMP VALUE ZEROS.
013100 77 WRK-BREAKING-COUNTER              PIC 9(06) COMP VALUE ZEROS.
013200
013300 77 WRK-RAWPR-EOF                     PIC X(03) VALUE SPACES.
013400
013500*SELF-TEST SWITCH (UPSI-0) VALUES:
013600 77 WRK-SELFTEST-SWITCH-ON            PIC X(01) VALUE 'Y'.
013700 77 WRK-SELFTEST-SWITCH-OFF           PIC X(01) VALUE 'N'.
013800
013900*DATA FOR ERROR LOG:
014000 01 WRK-ERROR-LOG.
014100    03 WRK-PROGRAM                    PIC X(08) VALUE
014200                                                'RACT0001'.
014300    03 WRK-ERROR-MSG                  PIC X(30) VALUE SPACES.
014400    03 WRK-ERROR-CODE                 PIC X(30) VALUE SPACES.
014500    03 WRK-ERROR-DATE                 PIC X(10) VALUE SPACES.
014600    03 WRK-ERROR-TIME                 PIC X(08) VALUE SPACES.
014700
014800*ABENDING PROGRAM:
014900 77 WRK-ABEND-PGM                     PIC X(08) VALUE
015000                                                'RACTABND'.
015100
015200 01 WRK-FILE-STATUS.
015300    03 WRK-FS-RAWPR                   PIC 9(02) VALUE ZEROS.
015400    03 WRK-FS-ENRPR                   PIC 9(02) VALUE ZEROS.
015500
015600 01 WRK-RAWPR-REG.
015700    COPY 'RACTPR0I'.
015800
015900 01 WRK-ENRPR-REG.
016000    COPY 'RACTPR0E'.
016100
016200*WORKING DATA FOR THE SYSTEM DATE AND TIME.
016300 01 WRK-SYSTEM-DATE.
016400    03 YY                             PIC 9(02) VALUE ZEROS.
016500    03 MM                             PIC 9(02) VALUE ZEROS.
016600    03 DD                             PIC 9(02) VALUE ZEROS.
016700*
016800 01 WRK-DATE-FORMATTED.
016900    03 DD-FORMATTED                   PIC 9(02) VALUE ZEROS.
017000    03 FILLER                         PIC X(01) VALUE '-'.
017100    03 MM-FORMATTED                   PIC 9(02) VALUE ZEROS.
017200    03 FILLER                         PIC X(01) VALUE '-'.
017300    03 YYYY-FORMATTED                 PIC 9(04) VALUE ZEROS.
017400*
017500 01 WRK-SYSTEM-TIME.
017600    03 HOUR                           PIC 9(02) VALUE ZEROS.
017700    03 MINUTE                         PIC 9(02) VALUE ZEROS.
017800    03 SECOND                         PIC 9(02) VALUE ZEROS.
017900    03 HUNDREDTH                      PIC 9(02) VALUE ZEROS.
018000*
018100 01 WRK-TIME-FORMATTED.
018200    03 HOUR-FORMATTED                 PIC 9(02) VALUE ZEROS.
018300    03 FILLER                         PIC X(01) VALUE ':'.
018400    03 MINUTE-FORMATTED               PIC 9(02) VALUE ZEROS.
018500    03 FILLER                         PIC X(01) VALUE ':'.
018600    03 SECOND-FORMATTED               PIC 9(02) VALUE ZEROS.
018700
018800 01 WRK-WHEN-COPILED.
018900    03 MM-COMPILED                    PIC X(02) VALUE SPACES.
019000    03 FILLER                         PIC X(01) VALUE '/'.
019100    03 DD-COMPILED                    PIC X(02) VALUE SPACES.
019200    03 FILLER                         PIC X(01) VALUE '/'.
019300    03 YY-COMPILED                    PIC X(02) VALUE SPACES.
019400    03 HOUR-COMPILED                  PIC X(02) VALUE SPACES.
019500    03 FILLER                         PIC X(01) VALUE '-'.
019600    03 MINUTE-COMPILED                PIC X(02) VALUE SPACES.
019700    03 FILLER                         PIC X(01) VALUE '-'.
019800    03 SECOND-COMPILED                PIC X(02) VALUE SPACES.
019900
020000*----------------------------------------------------------------*
020100*    TEXT-SCAN WORK AREAS USED BY THE CLASSIFICATION SECTIONS     *
020200*----------------------------------------------------------------*
020300 01 WRK-ALPHA-UPPER                   PIC X(26) VALUE
020400      'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
020500 01 WRK-ALPHA-LOWER                   PIC X(26) VALUE
020600      'abcdefghijklmnopqrstuvwxyz'.
020700
020800 01 WRK-TITLE-LOWER                   PIC X(60).
020900 01 WRK-BODY-LOWER                    PIC X(120).
021000 01 WRK-SCAN-TEXT                     PIC X(181).
021100 01 WRK-SCAN-TEXT-TAB REDEFINES WRK-SCAN-TEXT.
021200    03 WRK-SCAN-CHAR                  OCCURS 181 TIMES PIC X(01).
021300 01 WRK-SCAN-LIMIT                    PIC 9(03) COMP VALUE 181.
021400
021500 01 WRK-LABEL-LOWER                   PIC X(20).
021600 77 WRK-LABEL-SUB                     PIC 9(02) COMP.
021700
021800 01 WRK-MATCH-FLAG                    PIC X(01) VALUE 'N'.
021900    88 WRK-MATCH-FOUND                         VALUE 'Y'.
022000
022100 01 WRK-KEYWORD-TAB.
022200    03 WRK-KEYWORD-ENTRY             OCCURS 8 TIMES.
022300*    JKW 08/10/2006 - RACT-069 - WIDENED FROM X(20) TO X(22) -    RACT01
022400*    'BACKWARD INCOMPATIBLE' AND 'BACKWARDS INCOMPATIBLE' WERE    RACT01
022500*    BEING TRUNCATED ON THE MOVE, AND THE CODED LENGTHS RAN THE   RACT01
022600*    REFERENCE MODIFICATION IN 7061/7321 PAST THE END OF THE      RACT01
022700*    FIELD.                                                       RACT01
022800       05 WRK-KEYWORD                PIC X(22).
022900       05 WRK-KEYWORD-LEN            PIC 9(02) COMP.
023000 77 WRK-KEYWORD-COUNT                PIC 9(02) COMP.
023100 77 WRK-KEYWORD-SUB                  PIC 9(02) COMP.
023200 77 WRK-TALLY-CNT                    PIC 9(04) COMP.
023300
023400 01 WRK-TYPE-SET                      PIC X(01) VALUE 'N'.
023500    88 WRK-TYPE-ALREADY-SET                    VALUE 'Y'.
023600
023700*----------------------------------------------------------------*
023800*    DATE/TIME-TO-SECONDS WORK AREAS (JULIAN DAY NUMBER METHOD)   *
023900*----------------------------------------------------------------*
024000 01 WRK-TS-INPUT                      PIC X(19).
024100 01 WRK-TS-PARTS REDEFINES WRK-TS-INPUT.
024200    03 WRK-TS-YYYY                    PIC 9(04).
024300    03 FILLER                         PIC X(01).
024400    03 WRK-TS-MM                      PIC 9(02).
024500    03 FILLER                         PIC X(01).
024600    03 WRK-TS-DD                      PIC 9(02).
024700    03 FILLER                         PIC X(01).
024800    03 WRK-TS-HH                      PIC 9(02).
024900    03 FILLER                         PIC X(01).
025000    03 WRK-TS-MI                      PIC 9(02).
025100    03 FILLER                         PIC X(01).
025200    03 WRK-TS-SS                      PIC 9(02).
025300
025400 77 WRK-JDN-A                         PIC S9(09) COMP.
025500 77 WRK-JDN-B                         PIC S9(09) COMP.
025600 77 WRK-JDN-C                         PIC S9(09) COMP.
025700 77 WRK-JDN-D                         PIC S9(09) COMP.
025800 77 WRK-JDN-E                         PIC S9(09) COMP.
025900 77 WRK-JDN-RESULT                    PIC S9(09) COMP.
026000 77 WRK-TS-SECONDS                    PIC S9(12) COMP.
026100
026200 77 WRK-SECONDS-START                 PIC S9(12) COMP.
026300 77 WRK-SECONDS-END                   PIC S9(12) COMP.
026400 77 WRK-SECONDS-DIFF                  PIC S9(12) COMP.
026500
026600*----------------------------------------------------------------*
026700*    REFERENCED-ITEM EXTRACTION WORK AREAS (SELF-TEST ONLY)       *
026800*----------------------------------------------------------------*
026900 01 WRK-KW-ROOT-TAB.
027000    03 WRK-KW-ROOT-ENTRY             OCCURS 8 TIMES.
027100       05 WRK-KW-ROOT-TEXT           PIC X(10).
027200       05 WRK-KW-ROOT-LEN            PIC 9(02) COMP.
027300 77 WRK-KW-SUB                       PIC 9(02) COMP VALUE ZERO. RACT01
027400
027500 01 WRK-REFITEM-TAB.
027600    03 WRK-REFITEM                   OCCURS 10 TIMES PIC 9(06).
027700 77 WRK-REFITEM-COUNT                PIC 9(02) COMP VALUE ZEROS.
027800 77 WRK-REFITEM-VALUE                PIC 9(06) COMP.
027900
028000 77 WRK-SCAN-POS                      PIC 9(03) COMP.
028100 77 WRK-NEXT-POS                      PIC 9(03) COMP.
028200 77 WRK-HASH-POS                      PIC 9(03) COMP.
028300 77 WRK-DIGIT-LEN                     PIC 9(02) COMP.
028400
028500 01 WRK-DIGIT-CHAR                    PIC X(01).
028600 01 WRK-DIGIT-NUMERIC REDEFINES WRK-DIGIT-CHAR PIC 9(01).
028700
028800*================================================================*
028900 PROCEDURE                       DIVISION.
029000*================================================================*
029100*----------------------------------------------------------------*
029200 0000-MAIN-PROCESS               SECTION.
029300*----------------------------------------------------------------*
029400     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
029500
029600     PERFORM 1000-INITIALIZE.
029700
029800     PERFORM 2000-PROCESS-PR     UNTIL WRK-RAWPR-EOF EQUAL 'END'.
029900
030000     PERFORM 3000-FINALIZE.
030100*----------------------------------------------------------------*
030200 0000-99-EXIT.                   EXIT.
030300*----------------------------------------------------------------*
030400*----------------------------------------------------------------*
030500 1000-INITIALIZE                 SECTION.
030600*----------------------------------------------------------------*
030700     PERFORM 9000-GET-DATE-TIME.
030800
030900     INITIALIZE WRK-RAWPR-REG
031000                WRK-ENRPR-REG.
031100
031200     OPEN INPUT  RAWPR
031300          OUTPUT ENRPR.
031400
031500     MOVE 'OPEN FILE RAWPR'      TO WRK-ERROR-MSG.
031600     PERFORM 8100-TEST-FS-RAWPR.
031700
031800     MOVE 'OPEN FILE ENRPR'      TO WRK-ERROR-MSG.
031900     PERFORM 8200-TEST-FS-ENRPR.
032000
032100*    RMM 06/20/1997 - SELF-TEST RUNS ONCE AT START-UP WHEN THE    RACT01
032200*    RUN-TIME PARAMETER CARD SETS UPSI-0 ON.                      RACT01
032300     PERFORM 7900-SELFTEST-REFERENCED-ITEMS.
032400
032500     PERFORM 2100-READ-RAWPR.
032600*----------------------------------------------------------------*
032700 1000-99-EXIT.                   EXIT.
032800*----------------------------------------------------------------*
032900*----------------------------------------------------------------*
033000 2000-PROCESS-PR                 SECTION.
033100*----------------------------------------------------------------*
033200     PERFORM 2200-MOVE-BASE-FIELDS.
033300
033400     PERFORM 2250-LOWER-TEXT-FIELDS.
033500
033600     PERFORM 2300-DERIVE-STATE.
033700
033800     PERFORM 7100-DERIVE-PR-TYPE.
033900
034000     PERFORM 7300-DERIVE-BREAKING-FLAG.
034100
034200     PERFORM 7500-CALC-MERGE-HOURS.
034300
034400     PERFORM 2800-WRITE-ENRPR.
034500
034600     PERFORM 2100-READ-RAWPR.
034700*----------------------------------------------------------------*
034800 2000-99-EXIT.                   EXIT.
034900*----------------------------------------------------------------*
035000*----------------------------------------------------------------*
035100 2100-READ-RAWPR                 SECTION.
035200*----------------------------------------------------------------*
035300     MOVE 'READING RAWPR'        TO   WRK-ERROR-MSG.
035400
035500     READ RAWPR                  INTO WRK-RAWPR-REG.
035600
035700     PERFORM  8100-TEST-FS-RAWPR.
035800
035900     IF WRK-FS-RAWPR             EQUAL 10
036000        MOVE 'END'               TO   WRK-RAWPR-EOF
036100     ELSE
036200        ADD 1                    TO   WRK-RAWPR-REGS-COUNTER
036300     END-IF.
036400*----------------------------------------------------------------*
036500 2100-99-EXIT.                   EXIT.
036600*----------------------------------------------------------------*
036700*----------------------------------------------------------------*
036800 2200-MOVE-BASE-FIELDS           SECTION.
036900*----------------------------------------------------------------*
037000     INITIALIZE WRK-ENRPR-REG.
037100
037200     MOVE CORRESPONDING WRK-RAWPR-REG TO WRK-ENRPR-REG.
037300*----------------------------------------------------------------*
037400 2200-99-EXIT.                   EXIT.
037500*----------------------------------------------------------------*
037600*----------------------------------------------------------------*
037700 2250-LOWER-TEXT-FIELDS          SECTION.
037800*----------------------------------------------------------------*
037900*    RMM 04/14/2003 - TITLE AND BODY ARE LOWER-CASED ONCE HERE    RACT01
038000*    SO EVERY KEYWORD CHECK BELOW CAN COMPARE AGAINST LOWER-      RACT01
038100*    CASE LITERALS REGARDLESS OF HOW THE COLLABORATION EXTRACT    RACT01
038200*    CAPITALIZED THE ORIGINAL TEXT.                                RACT01
038300     MOVE PR-TITLE OF WRK-RAWPR-REG  TO WRK-TITLE-LOWER.
038400     INSPECT WRK-TITLE-LOWER CONVERTING WRK-ALPHA-UPPER
038500                                     TO WRK-ALPHA-LOWER.
038600
038700     MOVE PR-BODY  OF WRK-RAWPR-REG  TO WRK-BODY-LOWER.
038800     INSPECT WRK-BODY-LOWER  CONVERTING WRK-ALPHA-UPPER
038900                                     TO WRK-ALPHA-LOWER.
039000
039100     STRING WRK-TITLE-LOWER        DELIMITED BY SIZE
039200            ' '                    DELIMITED BY SIZE
039300            WRK-BODY-LOWER         DELIMITED BY SIZE
039400            INTO WRK-SCAN-TEXT.
039500*----------------------------------------------------------------*
039600 2250-99-EXIT.                   EXIT.
039700*----------------------------------------------------------------*
039800*----------------------------------------------------------------*
039900 2300-DERIVE-STATE               SECTION.
040000*----------------------------------------------------------------*
040100*    A MERGE TIMESTAMP ALWAYS WINS OVER WHATEVER STATE THE        RACT01
040200*    EXTRACT STAMPED - A PR CAN SHOW "CLOSED" WHEN IT WAS         RACT01
040300*    ACTUALLY MERGED, DEPENDING ON WHEN THE EXTRACT RAN.          RACT01
040400     IF PR-MERGED-AT OF WRK-RAWPR-REG NOT EQUAL SPACES
040500        MOVE 'merged'            TO PR-STATE OF WRK-ENRPR-REG
040600     END-IF.
040700*----------------------------------------------------------------*
040800 2300-99-EXIT.                   EXIT.
040900*----------------------------------------------------------------*
041000*----------------------------------------------------------------*
041100 2800-WRITE-ENRPR                SECTION.
041200*----------------------------------------------------------------*
041300     MOVE 'WRITING ENRPR'        TO WRK-ERROR-MSG.
041400
041500     MOVE WRK-ENRPR-REG          TO FD-REG-ENRPR.
041600
041700     WRITE FD-REG-ENRPR.
041800
041900     PERFORM 8200-TEST-FS-ENRPR.
042000
042100     ADD 1                       TO WRK-ENRPR-REGS-COUNTER.
042200*----------------------------------------------------------------*
042300 2800-99-EXIT.                   EXIT.
042400*----------------------------------------------------------------*
042500*----------------------------------------------------------------*
042600 3000-FINALIZE                   SECTION.
042700*----------------------------------------------------------------*
042800     CLOSE RAWPR
042900           ENRPR.
043000
043100     DISPLAY '***************************'.
043200     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
043300     DISPLAY '***************************'.
043400     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
043500     DISPLAY '*COMPILED........:'
043600     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
043700     DISPLAY '*-------------------------*'.
043800     DISPLAY '*RECORDS RAWPR.......:' WRK-RAWPR-REGS-COUNTER
043900     '*'.
044000     DISPLAY '*RECORDS ENRPR.......:' WRK-ENRPR-REGS-COUNTER
044100     '*'.
044200     DISPLAY '*  BUGFIX....:' WRK-BUGFIX-COUNTER  '*'.
044300     DISPLAY '*  FEATURE...:' WRK-FEATURE-COUNTER '*'.
044400     DISPLAY '*  DOCS......:' WRK-DOCS-COUNTER    '*'.
044500     DISPLAY '*  MAINT.....:' WRK-MAINT-COUNTER   '*'.
044600     DISPLAY '*  BREAKING..:' WRK-BREAKING-COUNTER '*'.
044700     DISPLAY '*-------------------------*'.
044800     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
044900     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
045000     DISPLAY '***************************'.
045100
045200     STOP RUN.
045300*----------------------------------------------------------------*
045400 3000-99-EXIT.                   EXIT.
045500*----------------------------------------------------------------*
045600*----------------------------------------------------------------*
045700 7050-CHECK-LABELS-FOR-LIST      SECTION.
045800*----------------------------------------------------------------*
045900*    SCANS THE 3 RAW-PR LABEL SLOTS AGAINST THE KEYWORD TABLE     RACT01
046000*    LOADED BY THE CALLING PARAGRAPH.  SETS WRK-MATCH-FLAG.       RACT01
046100     MOVE 'N' TO WRK-MATCH-FLAG.
046200
046300     PERFORM 7051-SCAN-ONE-RAWPR-LABEL
046400        VARYING WRK-LABEL-SUB FROM 1 BY 1
046500          UNTIL WRK-LABEL-SUB > 3
046600             OR WRK-MATCH-FOUND.
046700*----------------------------------------------------------------*
046800 7050-99-EXIT.                   EXIT.
046900*----------------------------------------------------------------*
047000*----------------------------------------------------------------*
047100 7051-SCAN-ONE-RAWPR-LABEL       SECTION.
047200*----------------------------------------------------------------*
047300     MOVE PR-LABEL (WRK-LABEL-SUB) OF WRK-RAWPR-REG
047400                                 TO WRK-LABEL-LOWER.
047500
047600     INSPECT WRK-LABEL-LOWER CONVERTING WRK-ALPHA-UPPER
047700                                     TO WRK-ALPHA-LOWER.
047800
047900     PERFORM 7052-SCAN-ONE-KEYWORD
048000        VARYING WRK-KEYWORD-SUB FROM 1 BY 1
048100          UNTIL WRK-KEYWORD-SUB > WRK-KEYWORD-COUNT
048200             OR WRK-MATCH-FOUND.
048300*----------------------------------------------------------------*
048400 7051-99-EXIT.                   EXIT.
048500*----------------------------------------------------------------*
048600*----------------------------------------------------------------*
048700 7052-SCAN-ONE-KEYWORD           SECTION.
048800*----------------------------------------------------------------*
048900     IF WRK-LABEL-LOWER EQUAL WRK-KEYWORD (WRK-KEYWORD-SUB)
049000        MOVE 'Y' TO WRK-MATCH-FLAG
049100     END-IF.
049200*----------------------------------------------------------------*
049300 7052-99-EXIT.                   EXIT.
049400*----------------------------------------------------------------*
049500*----------------------------------------------------------------*
049600 7060-CHECK-SCANTEXT-FOR-LIST    SECTION.
049700*----------------------------------------------------------------*
049800*    SCANS WRK-SCAN-TEXT (TITLE + BODY, ALREADY LOWER-CASE) FOR   RACT01
049900*    ANY KEYWORD IN THE TABLE LOADED BY THE CALLING PARAGRAPH.    RACT01
050000     MOVE 'N' TO WRK-MATCH-FLAG.
050100
050200     PERFORM 7061-SCAN-ONE-KEYWORD-TEXT
050300        VARYING WRK-KEYWORD-SUB FROM 1 BY 1
050400          UNTIL WRK-KEYWORD-SUB > WRK-KEYWORD-COUNT
050500             OR WRK-MATCH-FOUND.
050600*----------------------------------------------------------------*
050700 7060-99-EXIT.                   EXIT.
050800*----------------------------------------------------------------*
050900*----------------------------------------------------------------*
051000 7061-SCAN-ONE-KEYWORD-TEXT      SECTION.
051100*----------------------------------------------------------------*
051200     MOVE ZERO TO WRK-TALLY-CNT.
051300
051400     INSPECT WRK-SCAN-TEXT TALLYING WRK-TALLY-CNT
051500         FOR ALL WRK-KEYWORD (WRK-KEYWORD-SUB)
051600                 (1 : WRK-KEYWORD-LEN (WRK-KEYWORD-SUB)).
051700
051800     IF WRK-TALLY-CNT GREATER ZERO
051900        MOVE 'Y' TO WRK-MATCH-FLAG
052000     END-IF.
052100*----------------------------------------------------------------*
052200 7061-99-EXIT.                   EXIT.
052300*----------------------------------------------------------------*
052400*----------------------------------------------------------------*
052500 7065-CHECK-TITLE-FOR-LIST       SECTION.
052600*----------------------------------------------------------------*
052700*    JKW 08/10/2006 - RACT-068 - SCANS WRK-TITLE-LOWER ONLY (NO   RACT01
052800*    BODY TEXT) FOR ANY KEYWORD IN THE TABLE LOADED BY THE        RACT01
052900*    CALLING PARAGRAPH.  USED BY THE FOUR TITLE-BASED PR-TYPE     RACT01
053000*    CHECKS, WHICH ARE TITLE-ONLY RULES - 7060-CHECK-SCANTEXT-    RACT01
053100*    FOR-LIST (TITLE+BODY) REMAINS RESERVED FOR THE BREAKING-     RACT01
053200*    CHANGE PHRASE DETECTOR.                                        RACT01
053300     MOVE 'N' TO WRK-MATCH-FLAG.
053400
053500     PERFORM 7066-SCAN-ONE-KEYWORD-TITLE
053600        VARYING WRK-KEYWORD-SUB FROM 1 BY 1
053700          UNTIL WRK-KEYWORD-SUB > WRK-KEYWORD-COUNT
053800             OR WRK-MATCH-FOUND.
053900*----------------------------------------------------------------*
054000 7065-99-EXIT.                   EXIT.
054100*----------------------------------------------------------------*
054200*----------------------------------------------------------------*
054300 7066-SCAN-ONE-KEYWORD-TITLE     SECTION.
054400*----------------------------------------------------------------*
054500     MOVE ZERO TO WRK-TALLY-CNT.
054600
054700     INSPECT WRK-TITLE-LOWER TALLYING WRK-TALLY-CNT
054800         FOR ALL WRK-KEYWORD (WRK-KEYWORD-SUB)
054900                 (1 : WRK-KEYWORD-LEN (WRK-KEYWORD-SUB)).
055000
055100     IF WRK-TALLY-CNT GREATER ZERO
055200        MOVE 'Y' TO WRK-MATCH-FLAG
055300     END-IF.
055400*----------------------------------------------------------------*
055500 7066-99-EXIT.                   EXIT.
055600*----------------------------------------------------------------*
055700*----------------------------------------------------------------*
055800 7100-DERIVE-PR-TYPE             SECTION.
055900*----------------------------------------------------------------*
056000*    FIRST-MATCH-WINS CLASSIFICATION - LABELS ARE TRIED BEFORE    RACT01
056100*    TITLE TEXT, AND THE FIRST RULE THAT HITS STAMPS PR-TYPE.     RACT01
056200*    A PR THAT MATCHES NOTHING DEFAULTS TO "feature".             RACT01
056300     MOVE 'N' TO WRK-TYPE-SET.
056400
056500     PERFORM 7110-CHECK-LABEL-BUGFIX.
056600
056700     IF NOT WRK-TYPE-ALREADY-SET
056800        PERFORM 7120-CHECK-LABEL-FEATURE
056900     END-IF.
057000
057100     IF NOT WRK-TYPE-ALREADY-SET
057200        PERFORM 7130-CHECK-LABEL-DOCS
057300     END-IF.
057400
057500     IF NOT WRK-TYPE-ALREADY-SET
057600        PERFORM 7140-CHECK-LABEL-MAINT
057700     END-IF.
057800
057900     IF NOT WRK-TYPE-ALREADY-SET
058000        PERFORM 7150-CHECK-TITLE-BUGFIX
058100     END-IF.
058200
058300     IF NOT WRK-TYPE-ALREADY-SET
058400        PERFORM 7160-CHECK-TITLE-FEATURE
058500     END-IF.
058600
058700     IF NOT WRK-TYPE-ALREADY-SET
058800        PERFORM 7170-CHECK-TITLE-DOCS
058900     END-IF.
059000
059100     IF NOT WRK-TYPE-ALREADY-SET
059200        PERFORM 7180-CHECK-TITLE-MAINT
059300     END-IF.
059400
059500     IF NOT WRK-TYPE-ALREADY-SET
059600        PERFORM 7190-DEFAULT-PR-TYPE
059700     END-IF.
059800
059900     PERFORM 7195-TALLY-PR-TYPE.
060000*----------------------------------------------------------------*
060100 7100-99-EXIT.                   EXIT.
060200*----------------------------------------------------------------*
060300*----------------------------------------------------------------*
060400 7110-CHECK-LABEL-BUGFIX         SECTION.
060500*----------------------------------------------------------------*
060600     MOVE 3 TO WRK-KEYWORD-COUNT.
060700     MOVE 'bug'                  TO WRK-KEYWORD (1).
060800     MOVE 'bugfix'               TO WRK-KEYWORD (2).
060900     MOVE 'fix'                  TO WRK-KEYWORD (3).
061000
061100     PERFORM 7050-CHECK-LABELS-FOR-LIST.
061200
061300     IF WRK-MATCH-FOUND
061400        MOVE 'bugfix'            TO PR-TYPE OF WRK-ENRPR-REG
061500        MOVE 'Y'                 TO WRK-TYPE-SET
061600     END-IF.
061700*----------------------------------------------------------------*
061800 7110-99-EXIT.                   EXIT.
061900*----------------------------------------------------------------*
062000*----------------------------------------------------------------*
062100 7120-CHECK-LABEL-FEATURE        SECTION.
062200*----------------------------------------------------------------*
062300     MOVE 3 TO WRK-KEYWORD-COUNT.
062400     MOVE 'feature'              TO WRK-KEYWORD (1).
062500     MOVE 'enhancement'          TO WRK-KEYWORD (2).
062600     MOVE 'new-feature'          TO WRK-KEYWORD (3).
062700
062800     PERFORM 7050-CHECK-LABELS-FOR-LIST.
062900
063000     IF WRK-MATCH-FOUND
063100        MOVE 'feature'           TO PR-TYPE OF WRK-ENRPR-REG
063200        MOVE 'Y'                 TO WRK-TYPE-SET
063300     END-IF.
063400*----------------------------------------------------------------*
063500 7120-99-EXIT.                   EXIT.
063600*----------------------------------------------------------------*
063700*----------------------------------------------------------------*
063800 7130-CHECK-LABEL-DOCS           SECTION.
063900*----------------------------------------------------------------*
064000     MOVE 2 TO WRK-KEYWORD-COUNT.
064100     MOVE 'documentation'        TO WRK-KEYWORD (1).
064200     MOVE 'docs'                 TO WRK-KEYWORD (2).
064300
064400     PERFORM 7050-CHECK-LABELS-FOR-LIST.
064500
064600     IF WRK-MATCH-FOUND
064700        MOVE 'docs'              TO PR-TYPE OF WRK-ENRPR-REG
064800        MOVE 'Y'                 TO WRK-TYPE-SET
064900     END-IF.
065000*----------------------------------------------------------------*
065100 7130-99-EXIT.                   EXIT.
065200*----------------------------------------------------------------*
065300*----------------------------------------------------------------*
065400 7140-CHECK-LABEL-MAINT          SECTION.
065500*----------------------------------------------------------------*
065600     MOVE 3 TO WRK-KEYWORD-COUNT.
065700     MOVE 'maintenance'          TO WRK-KEYWORD (1).
065800     MOVE 'refactor'             TO WRK-KEYWORD (2).
065900     MOVE 'cleanup'              TO WRK-KEYWORD (3).
066000
066100     PERFORM 7050-CHECK-LABELS-FOR-LIST.
066200
066300     IF WRK-MATCH-FOUND
066400        MOVE 'maintenance'       TO PR-TYPE OF WRK-ENRPR-REG
066500        MOVE 'Y'                 TO WRK-TYPE-SET
066600     END-IF.
066700*----------------------------------------------------------------*
066800 7140-99-EXIT.                   EXIT.
066900*----------------------------------------------------------------*
067000*----------------------------------------------------------------*
067100 7150-CHECK-TITLE-BUGFIX         SECTION.
067200*----------------------------------------------------------------*
067300     MOVE 4 TO WRK-KEYWORD-COUNT.
067400     MOVE 'fix'      TO WRK-KEYWORD (1).
067500     MOVE 03 TO WRK-KEYWORD-LEN (1).
067600     MOVE 'bug'      TO WRK-KEYWORD (2).
067700     MOVE 03 TO WRK-KEYWORD-LEN (2).
067800     MOVE 'patch'    TO WRK-KEYWORD (3).
067900     MOVE 05 TO WRK-KEYWORD-LEN (3).
068000     MOVE 'hotfix'   TO WRK-KEYWORD (4).
068100     MOVE 06 TO WRK-KEYWORD-LEN (4).
068200
068300     PERFORM 7065-CHECK-TITLE-FOR-LIST.
068400
068500     IF WRK-MATCH-FOUND
068600        MOVE 'bugfix'            TO PR-TYPE OF WRK-ENRPR-REG
068700        MOVE 'Y'                 TO WRK-TYPE-SET
068800     END-IF.
068900*----------------------------------------------------------------*
069000 7150-99-EXIT.                   EXIT.
069100*----------------------------------------------------------------*
069200*----------------------------------------------------------------*
069300 7160-CHECK-TITLE-FEATURE        SECTION.
069400*----------------------------------------------------------------*
069500     MOVE 4 TO WRK-KEYWORD-COUNT.
069600     MOVE 'add'       TO WRK-KEYWORD (1).
069700     MOVE 03 TO WRK-KEYWORD-LEN (1).
069800     MOVE 'feature'   TO WRK-KEYWORD (2).
069900     MOVE 07 TO WRK-KEYWORD-LEN (2).
070000     MOVE 'implement' TO WRK-KEYWORD (3).
070100     MOVE 09 TO WRK-KEYWORD-LEN (3).
070200     MOVE 'new'       TO WRK-KEYWORD (4).
070300     MOVE 03 TO WRK-KEYWORD-LEN (4).
070400
070500     PERFORM 7065-CHECK-TITLE-FOR-LIST.
070600
070700     IF WRK-MATCH-FOUND
070800        MOVE 'feature'           TO PR-TYPE OF WRK-ENRPR-REG
070900        MOVE 'Y'                 TO WRK-TYPE-SET
071000     END-IF.
071100*----------------------------------------------------------------*
071200 7160-99-EXIT.                   EXIT.
071300*----------------------------------------------------------------*
071400*----------------------------------------------------------------*
071500 7170-CHECK-TITLE-DOCS           SECTION.
071600*----------------------------------------------------------------*
071700     MOVE 3 TO WRK-KEYWORD-COUNT.
071800     MOVE 'doc'            TO WRK-KEYWORD (1).
071900     MOVE 03 TO WRK-KEYWORD-LEN (1).
072000     MOVE 'readme'         TO WRK-KEYWORD (2).
072100     MOVE 06 TO WRK-KEYWORD-LEN (2).
072200     MOVE 'documentation'  TO WRK-KEYWORD (3).
072300     MOVE 13 TO WRK-KEYWORD-LEN (3).
072400
072500     PERFORM 7065-CHECK-TITLE-FOR-LIST.
072600
072700     IF WRK-MATCH-FOUND
072800        MOVE 'docs'              TO PR-TYPE OF WRK-ENRPR-REG
072900        MOVE 'Y'                 TO WRK-TYPE-SET
073000     END-IF.
073100*----------------------------------------------------------------*
073200 7170-99-EXIT.                   EXIT.
073300*----------------------------------------------------------------*
073400*----------------------------------------------------------------*
073500 7180-CHECK-TITLE-MAINT          SECTION.
073600*----------------------------------------------------------------*
073700     MOVE 4 TO WRK-KEYWORD-COUNT.
073800     MOVE 'refactor'     TO WRK-KEYWORD (1).
073900     MOVE 08 TO WRK-KEYWORD-LEN (1).
074000     MOVE 'cleanup'      TO WRK-KEYWORD (2).
074100     MOVE 07 TO WRK-KEYWORD-LEN (2).
074200     MOVE 'maintenance'  TO WRK-KEYWORD (3).
074300     MOVE 11 TO WRK-KEYWORD-LEN (3).
074400     MOVE 'update'       TO WRK-KEYWORD (4).
074500     MOVE 06 TO WRK-KEYWORD-LEN (4).
074600
074700     PERFORM 7065-CHECK-TITLE-FOR-LIST.
074800
074900     IF WRK-MATCH-FOUND
075000        MOVE 'maintenance'       TO PR-TYPE OF WRK-ENRPR-REG
075100        MOVE 'Y'                 TO WRK-TYPE-SET
075200     END-IF.
075300*----------------------------------------------------------------*
075400 7180-99-EXIT.                   EXIT.
075500*----------------------------------------------------------------*
075600*----------------------------------------------------------------*
075700 7190-DEFAULT-PR-TYPE            SECTION.
075800*----------------------------------------------------------------*
075900     MOVE 'feature'              TO PR-TYPE OF WRK-ENRPR-REG.
076000     MOVE 'Y'                    TO WRK-TYPE-SET.
076100*----------------------------------------------------------------*
076200 7190-99-EXIT.                   EXIT.
076300*----------------------------------------------------------------*
076400*----------------------------------------------------------------*
076500 7195-TALLY-PR-TYPE              SECTION.
076600*----------------------------------------------------------------*
076700     IF PR-TYPE OF WRK-ENRPR-REG EQUAL 'bugfix'
076800        ADD 1 TO WRK-BUGFIX-COUNTER
076900     END-IF.
077000
077100     IF PR-TYPE OF WRK-ENRPR-REG EQUAL 'feature'
077200        ADD 1 TO WRK-FEATURE-COUNTER
077300     END-IF.
077400
077500     IF PR-TYPE OF WRK-ENRPR-REG EQUAL 'docs'
077600        ADD 1 TO WRK-DOCS-COUNTER
077700     END-IF.
077800
077900     IF PR-TYPE OF WRK-ENRPR-REG EQUAL 'maintenance'
078000        ADD 1 TO WRK-MAINT-COUNTER
078100     END-IF.
078200*----------------------------------------------------------------*
078300 7195-99-EXIT.                   EXIT.
078400*----------------------------------------------------------------*
078500*----------------------------------------------------------------*
078600 7300-DERIVE-BREAKING-FLAG       SECTION.
078700*----------------------------------------------------------------*
078800*    A PR IS FLAGGED BREAKING WHEN IT CARRIES A BREAKING LABEL    RACT01
078900*    OR WHEN ITS TITLE/BODY TEXT CONTAINS ONE OF THE BREAKING     RACT01
079000*    CHANGE PHRASES BELOW.                                        RACT01
079100     MOVE 'N' TO PR-BREAKING-FLAG OF WRK-ENRPR-REG.
079200
079300     PERFORM 7310-CHECK-BREAKING-LABELS.
079400
079500     IF WRK-MATCH-FOUND
079600        MOVE 'Y' TO PR-BREAKING-FLAG OF WRK-ENRPR-REG
079700     ELSE
079800        PERFORM 7320-CHECK-BREAKING-PHRASES
079900        IF WRK-MATCH-FOUND
080000           MOVE 'Y' TO PR-BREAKING-FLAG OF WRK-ENRPR-REG
080100        END-IF
080200     END-IF.
080300
080400     IF PR-BREAKING-FLAG OF WRK-ENRPR-REG EQUAL 'Y'
080500        ADD 1 TO WRK-BREAKING-COUNTER
080600     END-IF.
080700*----------------------------------------------------------------*
080800 7300-99-EXIT.                   EXIT.
080900*----------------------------------------------------------------*
081000*----------------------------------------------------------------*
081100 7310-CHECK-BREAKING-LABELS      SECTION.
081200*----------------------------------------------------------------*
081300     MOVE 3 TO WRK-KEYWORD-COUNT.
081400     MOVE 'breaking'             TO WRK-KEYWORD (1).
081500     MOVE 'breaking-change'      TO WRK-KEYWORD (2).
081600     MOVE 'major'                TO WRK-KEYWORD (3).
081700
081800     PERFORM 7050-CHECK-LABELS-FOR-LIST.
081900*----------------------------------------------------------------*
082000 7310-99-EXIT.                   EXIT.
082100*----------------------------------------------------------------*
082200*----------------------------------------------------------------*
082300 7320-CHECK-BREAKING-PHRASES     SECTION.
082400*----------------------------------------------------------------*
082500     MOVE 8 TO WRK-KEYWORD-COUNT.
082600     MOVE 'breaking change'          TO WRK-KEYWORD (1).
082700     MOVE 15                         TO WRK-KEYWORD-LEN (1).
082800     MOVE 'breaking api'             TO WRK-KEYWORD (2).
082900     MOVE 12                         TO WRK-KEYWORD-LEN (2).
083000     MOVE 'backward incompatible'    TO WRK-KEYWORD (3).
083100     MOVE 21                         TO WRK-KEYWORD-LEN (3).
083200     MOVE 'backwards incompatible'   TO WRK-KEYWORD (4).
083300     MOVE 22                         TO WRK-KEYWORD-LEN (4).
083400     MOVE 'major version'            TO WRK-KEYWORD (5).
083500     MOVE 13                         TO WRK-KEYWORD-LEN (5).
083600     MOVE 'removed deprecated'       TO WRK-KEYWORD (6).
083700     MOVE 18                         TO WRK-KEYWORD-LEN (6).
083800     MOVE 'remove deprecated'        TO WRK-KEYWORD (7).
083900     MOVE 17                         TO WRK-KEYWORD-LEN (7).
084000     MOVE 'api change'               TO WRK-KEYWORD (8).
084100     MOVE 10                         TO WRK-KEYWORD-LEN (8).
084200
084300     PERFORM 7060-CHECK-SCANTEXT-FOR-LIST.
084400*----------------------------------------------------------------*
084500 7320-99-EXIT.                   EXIT.
084600*----------------------------------------------------------------*
084700*----------------------------------------------------------------*
084800 7500-CALC-MERGE-HOURS           SECTION.
084900*----------------------------------------------------------------*
085000*    PR-MERGE-HOURS IS THE ELAPSED TIME FROM PR-CREATED-AT TO     RACT01
085100*    PR-MERGED-AT, ROUNDED TO TWO DECIMAL PLACES.  PRS THAT       RACT01
085200*    NEVER MERGED KEEP ZERO HOURS.                                RACT01
085300     MOVE ZERO TO PR-MERGE-HOURS OF WRK-ENRPR-REG.
085400
085500     IF PR-MERGED-AT OF WRK-RAWPR-REG NOT EQUAL SPACES
085600        MOVE PR-CREATED-AT OF WRK-RAWPR-REG TO WRK-TS-INPUT
085700        PERFORM 7600-TIMESTAMP-TO-SECONDS
085800        MOVE WRK-TS-SECONDS                 TO WRK-SECONDS-START
085900
086000        MOVE PR-MERGED-AT OF WRK-RAWPR-REG   TO WRK-TS-INPUT
086100        PERFORM 7600-TIMESTAMP-TO-SECONDS
086200        MOVE WRK-TS-SECONDS                 TO WRK-SECONDS-END
086300
086400        COMPUTE WRK-SECONDS-DIFF = WRK-SECONDS-END - WRK-SECONDS-START
086500
086600        COMPUTE PR-MERGE-HOURS OF WRK-ENRPR-REG ROUNDED =
086700                WRK-SECONDS-DIFF / 3600
086800     END-IF.
086900*----------------------------------------------------------------*
087000 7500-99-EXIT.                   EXIT.
087100*----------------------------------------------------------------*
087200*----------------------------------------------------------------*
087300 7600-TIMESTAMP-TO-SECONDS       SECTION.
087400*----------------------------------------------------------------*
087500*    CONVERTS A 19-BYTE "CCYY-MM-DDTHH:MI:SS" TIMESTAMP IN        RACT01
087600*    WRK-TS-INPUT TO AN ELAPSED-SECONDS VALUE IN WRK-TS-SECONDS,  RACT01
087700*    VIA A JULIAN DAY NUMBER SO THAT SUBTRACTING TWO RESULTS      RACT01
087800*    GIVES A CORRECT ELAPSED TIME ACROSS MONTH, YEAR AND LEAP-    RACT01
087900*    YEAR BOUNDARIES - A PLAIN FIELD SUBTRACTION DOES NOT.        RACT01
088000     PERFORM 7610-CALC-JULIAN-DAY-NUMBER.
088100
088200     COMPUTE WRK-TS-SECONDS =
088300             (WRK-JDN-RESULT * 86400)
088400           + (WRK-TS-HH * 3600)
088500           + (WRK-TS-MI * 60)
088600           +  WRK-TS-SS.
088700*----------------------------------------------------------------*
088800 7600-99-EXIT.                   EXIT.
088900*----------------------------------------------------------------*
089000*----------------------------------------------------------------*
089100 7610-CALC-JULIAN-DAY-NUMBER     SECTION.
089200*----------------------------------------------------------------*
089300*    FLIEGEL-VAN FLANDERN JULIAN DAY NUMBER FORMULA.  EACH STEP   RACT01
089400*    IS COMPUTED INTO ITS OWN INTEGER FIELD SO THE DIVISION       RACT01
089500*    TRUNCATES AT EACH STAGE AS THE FORMULA REQUIRES.             RACT01
089600     COMPUTE WRK-JDN-A = (WRK-TS-MM - 14) / 12.
089700
089800     COMPUTE WRK-JDN-B =
089900             (1461 * (WRK-TS-YYYY + 4800 + WRK-JDN-A)) / 4.
090000
090100     COMPUTE WRK-JDN-C =
090200             (367 * (WRK-TS-MM - 2 - (WRK-JDN-A * 12))) / 12.
090300
090400     COMPUTE WRK-JDN-D =
090500             (WRK-TS-YYYY + 4900 + WRK-JDN-A) / 100.
090600
090700     COMPUTE WRK-JDN-E = (3 * WRK-JDN-D) / 4.
090800
090900     COMPUTE WRK-JDN-RESULT =
091000             WRK-TS-DD - 32075 + WRK-JDN-B + WRK-JDN-C - WRK-JDN-E.
091100*----------------------------------------------------------------*
091200 7610-99-EXIT.                   EXIT.
091300*----------------------------------------------------------------*
091400*----------------------------------------------------------------*
091500 7700-EXTRACT-REFERENCED-ITEMS   SECTION.
091600*----------------------------------------------------------------*
091700*    RMM 06/20/1997 - SCANS WRK-SCAN-TEXT FOR "FIXES #N",         RACT01
091800*    "CLOSES #N", "RESOLVES #N" AND "REFERENCES #N" (AND THE      RACT01
091900*    SHORT FORMS) AND LOADS THE ITEM NUMBERS FOUND INTO           RACT01
092000*    WRK-REFITEM-TAB.  CALLED TODAY ONLY FROM THE UPSI-0 SELF     RACT01
092100*    TEST BELOW.                                                  RACT01
092200     MOVE ZERO TO WRK-REFITEM-COUNT.
092300
092400     PERFORM 7701-LOAD-KW-ROOTS.
092500
092600     PERFORM 7710-SCAN-ONE-POSITION
092700        VARYING WRK-SCAN-POS FROM 1 BY 1
092800          UNTIL WRK-SCAN-POS > WRK-SCAN-LIMIT
092900             OR WRK-REFITEM-COUNT NOT LESS THAN 10.
093000*----------------------------------------------------------------*
093100 7700-99-EXIT.                   EXIT.
093200*----------------------------------------------------------------*
093300*----------------------------------------------------------------*
093400 7701-LOAD-KW-ROOTS              SECTION.
093500*----------------------------------------------------------------*
093600     MOVE 'fixes'      TO WRK-KW-ROOT-TEXT (1).
093700     MOVE 05           TO WRK-KW-ROOT-LEN  (1).
093800     MOVE 'fix'        TO WRK-KW-ROOT-TEXT (2).
093900     MOVE 03           TO WRK-KW-ROOT-LEN  (2).
094000     MOVE 'closes'     TO WRK-KW-ROOT-TEXT (3).
094100     MOVE 06           TO WRK-KW-ROOT-LEN  (3).
094200     MOVE 'close'      TO WRK-KW-ROOT-TEXT (4).
094300     MOVE 05           TO WRK-KW-ROOT-LEN  (4).
094400     MOVE 'resolves'   TO WRK-KW-ROOT-TEXT (5).
094500     MOVE 08           TO WRK-KW-ROOT-LEN  (5).
094600     MOVE 'resolve'    TO WRK-KW-ROOT-TEXT (6).
094700     MOVE 07           TO WRK-KW-ROOT-LEN  (6).
094800     MOVE 'references' TO WRK-KW-ROOT-TEXT (7).
094900     MOVE 10           TO WRK-KW-ROOT-LEN  (7).
095000     MOVE 'reference'  TO WRK-KW-ROOT-TEXT (8).
095100     MOVE 09           TO WRK-KW-ROOT-LEN  (8).
095200*----------------------------------------------------------------*
095300 7701-99-EXIT.                   EXIT.
095400*----------------------------------------------------------------*
095500*----------------------------------------------------------------*
095600 7710-SCAN-ONE-POSITION          SECTION.
095700*----------------------------------------------------------------*
095800     MOVE 'N' TO WRK-MATCH-FLAG.
095900
096000     PERFORM 7711-TRY-ONE-ROOT
096100        VARYING WRK-KW-SUB FROM 1 BY 1
096200          UNTIL WRK-KW-SUB > 8
096300             OR WRK-MATCH-FOUND.
096400
096500     IF WRK-MATCH-FOUND
096600        PERFORM 7730-CAPTURE-NUMBER-AFTER-HASH
096700     END-IF.
096800*----------------------------------------------------------------*
096900 7710-99-EXIT.                   EXIT.
097000*----------------------------------------------------------------*
097100*----------------------------------------------------------------*
097200 7711-TRY-ONE-ROOT               SECTION.
097300*----------------------------------------------------------------*
097400     COMPUTE WRK-NEXT-POS =
097500             WRK-SCAN-POS + WRK-KW-ROOT-LEN (WRK-KW-SUB).
097600
097700     IF WRK-NEXT-POS < WRK-SCAN-LIMIT
097800        IF WRK-SCAN-TEXT (WRK-SCAN-POS : WRK-KW-ROOT-LEN (WRK-KW-SUB))
097900           EQUAL WRK-KW-ROOT-TEXT (WRK-KW-SUB)
098000                           (1 : WRK-KW-ROOT-LEN (WRK-KW-SUB))
098100           PERFORM 7712-CHECK-HASH-FOLLOWS
098200        END-IF
098300     END-IF.
098400*----------------------------------------------------------------*
098500 7711-99-EXIT.                   EXIT.
098600*----------------------------------------------------------------*
098700*----------------------------------------------------------------*
098800 7712-CHECK-HASH-FOLLOWS         SECTION.
098900*----------------------------------------------------------------*
099000     IF WRK-SCAN-CHAR (WRK-NEXT-POS) EQUAL '#'
099100        MOVE WRK-NEXT-POS TO WRK-HASH-POS
099200        MOVE 'Y'          TO WRK-MATCH-FLAG
099300     ELSE
099400        IF WRK-SCAN-CHAR (WRK-NEXT-POS) EQUAL SPACE
099500           AND WRK-NEXT-POS < WRK-SCAN-LIMIT
099600           IF WRK-SCAN-CHAR (WRK-NEXT-POS + 1) EQUAL '#'
099700              COMPUTE WRK-HASH-POS = WRK-NEXT-POS + 1
099800              MOVE 'Y' TO WRK-MATCH-FLAG
099900           END-IF
100000        END-IF
100100     END-IF.
100200*----------------------------------------------------------------*
100300 7712-99-EXIT.                   EXIT.
100400*----------------------------------------------------------------*
100500*----------------------------------------------------------------*
100600 7730-CAPTURE-NUMBER-AFTER-HASH  SECTION.
100700*----------------------------------------------------------------*
100800     MOVE ZERO TO WRK-DIGIT-LEN
100900                  WRK-REFITEM-VALUE.
101000
101100     COMPUTE WRK-NEXT-POS = WRK-HASH-POS + 1.
101200
101300     PERFORM 7731-TAKE-ONE-DIGIT
101400        VARYING WRK-NEXT-POS FROM WRK-NEXT-POS BY 1
101500          UNTIL WRK-NEXT-POS > WRK-SCAN-LIMIT
101600             OR WRK-SCAN-CHAR (WRK-NEXT-POS) < '0'
101700             OR WRK-SCAN-CHAR (WRK-NEXT-POS) > '9'
101800             OR WRK-DIGIT-LEN NOT LESS THAN 6.
101900
102000     IF WRK-DIGIT-LEN GREATER ZERO
102100        AND WRK-REFITEM-COUNT LESS THAN 10
102200        ADD 1 TO WRK-REFITEM-COUNT
102300        MOVE WRK-REFITEM-VALUE TO WRK-REFITEM (WRK-REFITEM-COUNT)
102400     END-IF.
102500*----------------------------------------------------------------*
102600 7730-99-EXIT.                   EXIT.
102700*----------------------------------------------------------------*
102800*----------------------------------------------------------------*
102900 7731-TAKE-ONE-DIGIT             SECTION.
103000*----------------------------------------------------------------*
103100     ADD 1 TO WRK-DIGIT-LEN.
103200
103300     MOVE WRK-SCAN-CHAR (WRK-NEXT-POS) TO WRK-DIGIT-CHAR.
103400
103500     COMPUTE WRK-REFITEM-VALUE =
103600             (WRK-REFITEM-VALUE * 10) + WRK-DIGIT-NUMERIC.
103700*----------------------------------------------------------------*
103800 7731-99-EXIT.                   EXIT.
103900*----------------------------------------------------------------*
104000*----------------------------------------------------------------*
104100 7900-SELFTEST-REFERENCED-ITEMS  SECTION.
104200*----------------------------------------------------------------*
104300*    RUN WITH UPSI-0 ON TO EXERCISE 7700-EXTRACT-REFERENCED-      RACT01
104400*    ITEMS AGAINST A KNOWN SAMPLE STRING AND ECHO WHAT IT FOUND   RACT01
104500*    TO THE JOB LOG - NO PRODUCTION FILE IS READ OR WRITTEN.      RACT01
104600     IF WRK-SELFTEST-SWITCH-ON
104700        MOVE 'fixes #123 and closes #45, see also reference #6'
104800                                 TO WRK-SCAN-TEXT
104900        PERFORM 7700-EXTRACT-REFERENCED-ITEMS
105000        DISPLAY '*SELFTEST REFITEMS FOUND: ' WRK-REFITEM-COUNT '*'
105100        PERFORM 7910-DISPLAY-ONE-REFITEM
105200           VARYING WRK-KW-SUB FROM 1 BY 1
105300             UNTIL WRK-KW-SUB > WRK-REFITEM-COUNT
105400     END-IF.
105500*----------------------------------------------------------------*
105600 7900-99-EXIT.                   EXIT.
105700*----------------------------------------------------------------*
105800*----------------------------------------------------------------*
105900 7910-DISPLAY-ONE-REFITEM        SECTION.
106000*----------------------------------------------------------------*
106100     DISPLAY '*  ITEM NUMBER: ' WRK-REFITEM (WRK-KW-SUB) '*'.
106200*----------------------------------------------------------------*
106300 7910-99-EXIT.                   EXIT.
106400*----------------------------------------------------------------*
106500*----------------------------------------------------------------*
106600 8100-TEST-FS-RAWPR              SECTION.
106700*----------------------------------------------------------------*
106800     IF WRK-FS-RAWPR             NOT EQUAL ZEROS AND 10
106900        MOVE WRK-FS-RAWPR        TO  WRK-ERROR-CODE
107000        PERFORM 9999-CALL-ABEND-PGM
107100     END-IF.
107200*----------------------------------------------------------------*
107300 8100-99-EXIT.                   EXIT.
107400*----------------------------------------------------------------*
107500*----------------------------------------------------------------*
107600 8200-TEST-FS-ENRPR              SECTION.
107700*----------------------------------------------------------------*
107800     IF WRK-FS-ENRPR             NOT EQUAL ZEROS
107900        MOVE WRK-FS-ENRPR        TO  WRK-ERROR-CODE
108000        PERFORM 9999-CALL-ABEND-PGM
108100     END-IF.
108200*----------------------------------------------------------------*
108300 8200-99-EXIT.                   EXIT.
108400*----------------------------------------------------------------*
108500*----------------------------------------------------------------*
108600 9000-GET-DATE-TIME              SECTION.
108700*----------------------------------------------------------------*
108800     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
108900     MOVE YY                     TO YYYY-FORMATTED.
109000     MOVE MM                     TO MM-FORMATTED.
109100     MOVE DD                     TO DD-FORMATTED.
109200     ADD  2000                   TO YYYY-FORMATTED.
109300
109400     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
109500     MOVE HOUR                   TO HOUR-FORMATTED.
109600     MOVE MINUTE                 TO MINUTE-FORMATTED.
109700     MOVE SECOND                 TO SECOND-FORMATTED.
109800*----------------------------------------------------------------*
109900 9000-99-EXIT.                   EXIT.
110000*----------------------------------------------------------------*
110100*----------------------------------------------------------------*
110200 9999-CALL-ABEND-PGM             SECTION.
110300*----------------------------------------------------------------*
110400     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
110500     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
110600     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
110700*----------------------------------------------------------------*
110800 9999-99-EXIT.                   EXIT.
110900*----------------------------------------------------------------*
