000100*----------------------------------------------------------------*RACT05
000200*    BOOK........: RACTRV01                                      *RACT05
000300*    PROJECT.....: REPOSITORY ACTIVITY ANALYTICS - RACT          *RACT05
000400*    DESCRIPTION.: REVIEW RECORD - ONE PER REVIEW SUBMITTED       RACT05
000500*                  AGAINST A PULL REQUEST.                       *RACT05
000600*----------------------------------------------------------------*RACT05
000700*    MAINTENANCE LOG                                             *RACT05
000800*    DATE       INIT  REQ#      DESCRIPTION                      *RACT05
000900*    ---------- ----  --------  -------------------------------- RACT05
001000*    04/02/1991 RMM   RACT-003  BOOK CREATED - REVIEW LAYOUT.     RACT05
001100*    02/09/1999 CLS   RACT-Y2K  REVIEWED FOR YEAR 2000 - ALL      RACT05
001200*                                DATE FIELDS ALREADY CCYY.        RACT05
001300*----------------------------------------------------------------*RACT05
001400 01  RACTRV01-RECORD.                                             RACT05
001500     03  RV-ID                   PIC 9(09).                       RACT05
001600     03  RV-PR-NUMBER            PIC 9(06).                       RACT05
001700     03  RV-REVIEWER-LOGIN       PIC X(20).                       RACT05
001800     03  RV-STATE                PIC X(17).                       RACT05
001900     03  RV-SUBMITTED-AT         PIC X(19).                       RACT05
002000     03  FILLER                  PIC X(01).                       RACT05
