000100*----------------------------------------------------------------*RACT04
000200*    BOOK........: RACTIS0E                                      *RACT04
000300*    PROJECT.....: REPOSITORY ACTIVITY ANALYTICS - RACT          *RACT04
000400*    DESCRIPTION.: ENRICHED ISSUE RECORD - RAW LAYOUT PLUS THE   *RACT04
000500*                  CLASSIFICATION FIELDS STAMPED BY THE RACT0002 *RACT04
000600*                  ENRICHMENT PASS.                              *RACT04
000700*----------------------------------------------------------------*RACT04
000800*    MAINTENANCE LOG                                             *RACT04
000900*    DATE       INIT  REQ#      DESCRIPTION                      *RACT04
001000*    ---------- ----  --------  -------------------------------- RACT04
001100*    03/18/1991 RMM   RACT-002  BOOK CREATED - ENRICHED ISSUE     RACT04
001200*                                LAYOUT, MIRRORS RACTIS0I.        RACT04
001300*    11/02/1996 RMM   RACT-034  ADDED IS-CLOSE-HOURS FOR CYCLE    RACT04
001400*                                TIME REPORTING.                  RACT04
001500*    02/09/1999 CLS   RACT-Y2K  REVIEWED FOR YEAR 2000 - NO       RACT04
001600*                                CHANGE REQUIRED.                 RACT04
001700*----------------------------------------------------------------*RACT04
001800 01  RACTIS0E-RECORD.                                             RACT04
001900     03  IS-NUMBER               PIC 9(06).                       RACT04
002000     03  IS-TITLE                PIC X(60).                       RACT04
002100     03  IS-BODY                 PIC X(120).                      RACT04
002200     03  IS-STATE                PIC X(06).                       RACT04
002300     03  IS-CREATED-AT           PIC X(19).                       RACT04
002400     03  IS-UPDATED-AT           PIC X(19).                       RACT04
002500     03  IS-CLOSED-AT            PIC X(19).                       RACT04
002600     03  IS-USER-LOGIN           PIC X(20).                       RACT04
002700     03  IS-ASSIGNEE-LOGIN       PIC X(20).                       RACT04
002800     03  IS-LABELS               PIC X(60).                       RACT04
002900     03  IS-LABELS-TAB REDEFINES IS-LABELS.                       RACT04
003000         05  IS-LABEL            OCCURS 3 TIMES                   RACT04
003100                                 PIC X(20).                       RACT04
003200     03  IS-COMMENTS-COUNT       PIC 9(04).                       RACT04
003300     03  IS-TYPE                 PIC X(13).                       RACT04
003400     03  IS-PRIORITY             PIC X(08).                       RACT04
003500     03  IS-CLOSE-HOURS          PIC S9(07)V99.                   RACT04
003600     03  FILLER                  PIC X(01).                       RACT04
