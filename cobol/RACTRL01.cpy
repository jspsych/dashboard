000100*----------------------------------------------------------------*RACT07
000200*    BOOK........: RACTRL01                                      *RACT07
000300*    PROJECT.....: REPOSITORY ACTIVITY ANALYTICS - RACT          *RACT07
000400*    DESCRIPTION.: RELEASE RECORD - ONE PER PUBLISHED OR DRAFT   *RACT07
000500*                  RELEASE TAG.  RL-BREAKING-FLAG IS DERIVED BY  *RACT07
000600*                  RACT0003 AT REPORT TIME, NOT STAMPED ON THE   *RACT07
000700*                  INPUT FILE.                                   *RACT07
000800*----------------------------------------------------------------*RACT07
000900*    MAINTENANCE LOG                                             *RACT07
001000*    DATE       INIT  REQ#      DESCRIPTION                      *RACT07
001100*    ---------- ----  --------  -------------------------------- RACT07
001200*    04/09/1991 RMM   RACT-005  BOOK CREATED - RELEASE LAYOUT.    RACT07
001300*    02/09/1999 CLS   RACT-Y2K  REVIEWED FOR YEAR 2000 - ALL      RACT07
001400*                                DATE FIELDS ALREADY CCYY.        RACT07
001500*----------------------------------------------------------------*RACT07
001600 01  RACTRL01-RECORD.                                             RACT07
001700     03  RL-TAG-NAME             PIC X(20).                       RACT07
001800     03  RL-NAME                 PIC X(40).                       RACT07
001900     03  RL-CREATED-AT           PIC X(19).                       RACT07
002000     03  RL-PUBLISHED-AT         PIC X(19).                       RACT07
002100     03  RL-PRERELEASE           PIC X(01).                       RACT07
002200     03  RL-BREAKING-FLAG        PIC X(01).                       RACT07
002300     03  FILLER                  PIC X(01).                       RACT07
