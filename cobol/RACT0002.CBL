000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RACT0002.
000600 AUTHOR.         RENAN MERLO.
000700 INSTALLATION.   DATA PROCESSING - BATCH SYSTEMS UNIT.
000800 DATE-WRITTEN.   03/18/1991.
000900 DATE-COMPILED.
001000 SECURITY.       NON-CONFIDENTIAL.
001100*----------------------------------------------------------------*
001200*                RENAN MERLO  -  COBOL PROGRAMMER                *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: RACT0002.                                     *
001500*    ANALYST.....: RENAN MERLO                                   *
001600*    PROGRAMMER..: RENAN MERLO                                   *
001700*    DATE........: 03/18/1991                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: REPOSITORY ACTIVITY ANALYTICS - RACT          *
002000*----------------------------------------------------------------*
002100*    GOAL........: READ THE RAW ISSUE EXTRACT, CLASSIFY EACH     *
002200*                  ISSUE (TYPE AND PRIORITY) AND WRITE THE       *
002300*                  ENRICHED ISSUE FILE USED BY THE METRICS       *
002400*                  PASS, RACT0003.                                *
002500*----------------------------------------------------------------*
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002700*                   RAWIS           00354       RACTIS0I         *
002800*                   ENRIS           00384       RACTIS0E         *
002900*----------------------------------------------------------------*
003000*    TABLE DB2...:  NONE.                                        *
003100*----------------------------------------------------------------*
003200*    MAINTENANCE LOG                                              RACT02
003300*    DATE       INIT  REQ#      DESCRIPTION                       RACT02
003400*    ---------- ----  --------  --------------------------------  RACT02
003500*    03/18/1991 RMM   RACT-002  PROGRAM WRITTEN - ISSUE TYPE AND   RACT02
003600*                                PRIORITY CLASSIFICATION FROM      RACT02
003700*                                LABELS AND TITLE TEXT.            RACT02
003800*    11/02/1996 RMM   RACT-034  ADDED IS-CLOSE-HOURS CYCLE TIME    RACT02
003900*                                CALCULATION, SAME JULIAN DAY      RACT02
004000*                                NUMBER METHOD AS RACT0001.        RACT02
004100*    02/09/1999 CLS   RACT-Y2K  REVIEWED FOR YEAR 2000 - DATE      RACT02
004200*                                ARITHMETIC RUNS THROUGH THE       RACT02
004300*                                JULIAN DAY NUMBER ROUTINE, NOT    RACT02
004400*                                NAIVE FIELD SUBTRACTION, SO NO    RACT02
004500*                                CENTURY WINDOW IS NEEDED.         RACT02
004600*    08/30/2001 JKW   RACT-049  PRIORITY DEFAULTED TO "medium"     RACT02
004700*                                WHEN NO PRIORITY LABEL IS         RACT02
004800*                                PRESENT - PREVIOUSLY LEFT BLANK   RACT02
004900*                                AND THROWING OFF THE DISTRIBUTION RACT02
005000*                                COUNTS IN THE METRICS REPORT.     RACT02
005100*----------------------------------------------------------------*
005200*================================================================*
005300*           E N V I R O N M E N T      D I V I S I O N           *
005400*================================================================*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800      UPSI-0 ON STATUS IS WRK-SELFTEST-SWITCH-ON
005900                OFF STATUS IS WRK-SELFTEST-SWITCH-OFF.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400     SELECT RAWIS          ASSIGN TO UTS-S-RAWIS
006500      ORGANIZATION IS     SEQUENTIAL
006600      ACCESS MODE  IS     SEQUENTIAL
006700      FILE STATUS  IS     WRK-FS-RAWIS.
006800
006900     SELECT ENRIS          ASSIGN TO UTS-S-ENRIS
007000      ORGANIZATION IS     SEQUENTIAL
007100      ACCESS MODE  IS     SEQUENTIAL
007200      FILE STATUS  IS     WRK-FS-ENRIS.
007300
007400*================================================================*
007500*                  D A T A      D I V I S I O N                  *
007600*================================================================*
007700 DATA DIVISION.
007800 FILE SECTION.
007900*
008000 FD RAWIS
008100     RECORDING MODE IS F
008200     LABEL RECORD   IS STANDARD
008300     BLOCK CONTAINS 00 RECORDS.
008400 01 FD-REG-RAWIS      PIC X(354).
008500
008600 FD ENRIS
008700     RECORDING MODE IS F
008800     LABEL RECORD   IS STANDARD
008900     BLOCK CONTAINS 00 RECORDS.
009000 01 FD-REG-ENRIS      PIC X(384).
009100
009200*-----------------------------------------------------------------*
009300*                  WORKING-STORAGE SECTION                        *
009400*-----------------------------------------------------------------*
009500 WORKING-STORAGE SECTION.
009600
009700 77 WRK-RAWIS-REGS-COUNTER            PIC 9(06) COMP VALUE ZEROS.
009800 77 WRK-ENRIS-REGS-COUNTER            PIC 9(06) COMP VALUE ZEROS.
009900 77 WRK-BUG-COUNTER                   PIC 9(06) COMP VALUE ZEROS.
010000 77 WRK-FEATURE-COUNTER               PIC 9(06) COMP VALUE ZEROS.
010100 77 WRK-QUESTION-COUNTER              PIC 9(06) COMP VALUE ZEROS.
010200 77 WRK-DOCUMENTATION-COUNTER         PIC 9(06) COMP VALUE ZEROS.
010300 77 WRK-CRITICAL-COUNTER              PIC 9(06) COMP VALUE ZEROS.
010400 77 WRK-HIGH-COUNTER                  PIC 9(06) COMP VALUE ZEROS.
010500 77 WRK-MEDIUM-COUNTER                PIC 9(06) COMP VALUE ZEROS.
010600 77 WRK-LOW-COUNTER                   PIC 9(06) COMP VALUE ZEROS.
010700
010800 77 WRK-RAWIS-EOF                     PIC X(03) VALUE SPACES.
010900
011000*SELF-TEST SWITCH (UPSI-0) VALUES:
011100 77 WRK-SELFTEST-SWITCH-ON            PIC X(01) VALUE 'Y'.
011200 77 WRK-SELFTEST-SWITCH-OFF           PIC X(01) VALUE 'N'.
011300
011400*DATA FOR ERROR LOG:
011500 01 WRK-ERROR-LOG.
011600    03 WRK-PROGRAM                    PIC X(08) VALUE
011700                                                'RACT0002'.
011800    03 WRK-ERROR-MSG                  PIC X(30) VALUE SPACES.
011900    03 WRK-ERROR-CODE                 PIC X(30) VALUE SPACES.
012000    03 WRK-ERROR-DATE                 PIC X(10) VALUE SPACES.
012100    03 WRK-ERROR-TIME                 PIC X(08) VALUE SPACES.
012200
012300*ABENDING PROGRAM:
012400 77 WRK-ABEND-PGM                     PIC X(08) VALUE
012500                                                'RACTABND'.
012600
012700 01 WRK-FILE-STATUS.
012800    03 WRK-FS-RAWIS                   PIC 9(02) VALUE ZEROS.
012900    03 WRK-FS-ENRIS                   PIC 9(02) VALUE ZEROS.
013000
013100 01 WRK-RAWIS-REG.
013200    COPY 'RACTIS0I'.
013300
013400 01 WRK-ENRIS-REG.
013500    COPY 'RACTIS0E'.
013600
013700*WORKING DATA FOR THE SYSTEM DATE AND TIME.
013800 01 WRK-SYSTEM-DATE.
013900    03 YY                             PIC 9(02) VALUE ZEROS.
014000    03 MM                             PIC 9(02) VALUE ZEROS.
014100    03 DD                             PIC 9(02) VALUE ZEROS.
014200 01 WRK-SYSTEM-DATE-NUM REDEFINES WRK-SYSTEM-DATE PIC 9(06).
014300*
014400 01 WRK-DATE-FORMATTED.
014500    03 DD-FORMATTED                   PIC 9(02) VALUE ZEROS.
014600    03 FILLER                         PIC X(01) VALUE '-'.
014700    03 MM-FORMATTED                   PIC 9(02) VALUE ZEROS.
014800    03 FILLER                         PIC X(01) VALUE '-'.
014900    03 YYYY-FORMATTED                 PIC 9(04) VALUE ZEROS.
015000*
015100 01 WRK-SYSTEM-TIME.
015200    03 HOUR                           PIC 9(02) VALUE ZEROS.
015300    03 MINUTE                         PIC 9(02) VALUE ZEROS.
015400    03 SECOND                         PIC 9(02) VALUE ZEROS.
015500    03 HUNDREDTH                      PIC 9(02) VALUE ZEROS.
015600*
015700 01 WRK-TIME-FORMATTED.
015800    03 HOUR-FORMATTED                 PIC 9(02) VALUE ZEROS.
015900    03 FILLER                         PIC X(01) VALUE ':'.
016000    03 MINUTE-FORMATTED               PIC 9(02) VALUE ZEROS.
016100    03 FILLER                         PIC X(01) VALUE ':'.
016200    03 SECOND-FORMATTED               PIC 9(02) VALUE ZEROS.
016300
016400 01 WRK-WHEN-COPILED.
016500    03 MM-COMPILED                    PIC X(02) VALUE SPACES.
016600    03 FILLER                         PIC X(01) VALUE '/'.
016700    03 DD-COMPILED                    PIC X(02) VALUE SPACES.
016800    03 FILLER                         PIC X(01) VALUE '/'.
016900    03 YY-COMPILED                    PIC X(02) VALUE SPACES.
017000    03 HOUR-COMPILED                  PIC X(02) VALUE SPACES.
017100    03 FILLER                         PIC X(01) VALUE '-'.
017200    03 MINUTE-COMPILED                PIC X(02) VALUE SPACES.
017300    03 FILLER                         PIC X(01) VALUE '-'.
017400    03 SECOND-COMPILED                PIC X(02) VALUE SPACES.
017500
017600*----------------------------------------------------------------*
017700*    TEXT-SCAN WORK AREAS USED BY THE CLASSIFICATION SECTIONS     *
017800*----------------------------------------------------------------*
017900 01 WRK-ALPHA-UPPER                   PIC X(26) VALUE
018000      'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
018100 01 WRK-ALPHA-LOWER                   PIC X(26) VALUE
018200      'abcdefghijklmnopqrstuvwxyz'.
018300
018400 01 WRK-TITLE-LOWER                   PIC X(60).
018500 01 WRK-TITLE-LOWER-TAB REDEFINES WRK-TITLE-LOWER.
018600    03 WRK-TITLE-CHAR                 OCCURS 60 TIMES PIC X(01).
018700 77 WRK-TITLE-LEN                     PIC 9(02) COMP VALUE ZERO.
018800 77 WRK-TRIM-SUB                      PIC 9(02) COMP VALUE ZERO.
018900
019000 01 WRK-LABEL-LOWER                   PIC X(20).
019100 77 WRK-LABEL-SUB                     PIC 9(02) COMP.
019200
019300 01 WRK-MATCH-FLAG                    PIC X(01) VALUE 'N'.
019400    88 WRK-MATCH-FOUND                         VALUE 'Y'.
019500
019600 01 WRK-KEYWORD-TAB.
019700    03 WRK-KEYWORD-ENTRY             OCCURS 8 TIMES.
019800       05 WRK-KEYWORD                PIC X(20).
019900       05 WRK-KEYWORD-LEN            PIC 9(02) COMP.
020000 77 WRK-KEYWORD-COUNT                PIC 9(02) COMP.
020100 77 WRK-KEYWORD-SUB                  PIC 9(02) COMP.
020200 77 WRK-TALLY-CNT                    PIC 9(04) COMP.
020300
020400 01 WRK-TYPE-SET                      PIC X(01) VALUE 'N'.
020500    88 WRK-TYPE-ALREADY-SET                    VALUE 'Y'.
020600
020700 01 WRK-PRIORITY-SET                   PIC X(01) VALUE 'N'.
020800    88 WRK-PRIORITY-ALREADY-SET                  VALUE 'Y'.
020900
021000*----------------------------------------------------------------*
021100*    DATE/TIME-TO-SECONDS WORK AREAS (JULIAN DAY NUMBER METHOD)   *
021200*----------------------------------------------------------------*
021300 01 WRK-TS-INPUT                      PIC X(19).
021400 01 WRK-TS-PARTS REDEFINES WRK-TS-INPUT.
021500    03 WRK-TS-YYYY                    PIC 9(04).
021600    03 FILLER                         PIC X(01).
021700    03 WRK-TS-MM                      PIC 9(02).
021800    03 FILLER                         PIC X(01).
021900    03 WRK-TS-DD                      PIC 9(02).
022000    03 FILLER                         PIC X(01).
022100    03 WRK-TS-HH                      PIC 9(02).
022200    03 FILLER                         PIC X(01).
022300    03 WRK-TS-MI                      PIC 9(02).
022400    03 FILLER                         PIC X(01).
022500    03 WRK-TS-SS                      PIC 9(02).
022600
022700 77 WRK-JDN-A                         PIC S9(09) COMP.
022800 77 WRK-JDN-B                         PIC S9(09) COMP.
022900 77 WRK-JDN-C                         PIC S9(09) COMP.
023000 77 WRK-JDN-D                         PIC S9(09) COMP.
023100 77 WRK-JDN-E                         PIC S9(09) COMP.
023200 77 WRK-JDN-RESULT                    PIC S9(09) COMP.
023300 77 WRK-TS-SECONDS                    PIC S9(12) COMP.
023400
023500 77 WRK-SECONDS-START                 PIC S9(12) COMP.
023600 77 WRK-SECONDS-END                   PIC S9(12) COMP.
023700 77 WRK-SECONDS-DIFF                  PIC S9(12) COMP.
023800
023900*================================================================*
024000 PROCEDURE                       DIVISION.
024100*================================================================*
024200*----------------------------------------------------------------*
024300 0000-MAIN-PROCESS               SECTION.
024400*----------------------------------------------------------------*
024500     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
024600
024700     PERFORM 1000-INITIALIZE.
024800
024900     PERFORM 2000-PROCESS-ISSUE  UNTIL WRK-RAWIS-EOF EQUAL 'END'.
025000
025100     PERFORM 3000-FINALIZE.
025200*----------------------------------------------------------------*
025300 0000-99-EXIT.                   EXIT.
025400*----------------------------------------------------------------*
025500*----------------------------------------------------------------*
025600 1000-INITIALIZE                 SECTION.
025700*----------------------------------------------------------------*
025800     PERFORM 9000-GET-DATE-TIME.
025900
026000     INITIALIZE WRK-RAWIS-REG
026100                WRK-ENRIS-REG.
026200
026300     OPEN INPUT  RAWIS
026400          OUTPUT ENRIS.
026500
026600     MOVE 'OPEN FILE RAWIS'      TO WRK-ERROR-MSG.
026700     PERFORM 8100-TEST-FS-RAWIS.
026800
026900     MOVE 'OPEN FILE ENRIS'      TO WRK-ERROR-MSG.
027000     PERFORM 8200-TEST-FS-ENRIS.
027100
027200     IF WRK-SELFTEST-SWITCH-ON
027300        PERFORM 7900-SELFTEST-CLASSIFICATION
027400     END-IF.
027500
027600     PERFORM 2100-READ-RAWIS.
027700*----------------------------------------------------------------*
027800 1000-99-EXIT.                   EXIT.
027900*----------------------------------------------------------------*
028000*----------------------------------------------------------------*
028100 2000-PROCESS-ISSUE              SECTION.
028200*----------------------------------------------------------------*
028300     PERFORM 2200-MOVE-BASE-FIELDS.
028400
028500     PERFORM 2250-LOWER-TITLE.
028600
028700     PERFORM 2300-DERIVE-STATE.
028800
028900     PERFORM 7100-DERIVE-IS-TYPE.
029000
029100     PERFORM 7200-DERIVE-IS-PRIORITY.
029200
029300     PERFORM 7500-CALC-CLOSE-HOURS.
029400
029500     PERFORM 2800-WRITE-ENRIS.
029600
029700     PERFORM 2100-READ-RAWIS.
029800*----------------------------------------------------------------*
029900 2000-99-EXIT.                   EXIT.
030000*----------------------------------------------------------------*
030100*----------------------------------------------------------------*
030200 2100-READ-RAWIS                 SECTION.
030300*----------------------------------------------------------------*
030400     MOVE 'READING RAWIS'        TO   WRK-ERROR-MSG.
030500
030600     READ RAWIS                  INTO WRK-RAWIS-REG.
030700
030800     PERFORM  8100-TEST-FS-RAWIS.
030900
031000     IF WRK-FS-RAWIS             EQUAL 10
031100        MOVE 'END'               TO   WRK-RAWIS-EOF
031200     ELSE
031300        ADD 1                    TO   WRK-RAWIS-REGS-COUNTER
031400     END-IF.
031500*----------------------------------------------------------------*
031600 2100-99-EXIT.                   EXIT.
031700*----------------------------------------------------------------*
031800*----------------------------------------------------------------*
031900 2200-MOVE-BASE-FIELDS           SECTION.
032000*----------------------------------------------------------------*
032100     INITIALIZE WRK-ENRIS-REG.
032200
032300     MOVE CORRESPONDING WRK-RAWIS-REG TO WRK-ENRIS-REG.
032400*----------------------------------------------------------------*
032500 2200-99-EXIT.                   EXIT.
032600*----------------------------------------------------------------*
032700*----------------------------------------------------------------*
032800 2250-LOWER-TITLE                SECTION.
032900*----------------------------------------------------------------*
033000*    RMM 03/18/1991 - TITLE IS LOWER-CASED ONCE HERE SO EVERY     RACT02
033100*    KEYWORD CHECK BELOW CAN COMPARE AGAINST LOWER-CASE           RACT02
033200*    LITERALS REGARDLESS OF HOW THE EXTRACT CAPITALIZED IT.       RACT02
033300     MOVE IS-TITLE OF WRK-RAWIS-REG  TO WRK-TITLE-LOWER.
033400     PERFORM 7080-TRIM-TITLE-LENGTH.
033500     INSPECT WRK-TITLE-LOWER CONVERTING WRK-ALPHA-UPPER
033600                                     TO WRK-ALPHA-LOWER.
033700*----------------------------------------------------------------*
033800 2250-99-EXIT.                   EXIT.
033900*----------------------------------------------------------------*
034000*----------------------------------------------------------------*
034100 2300-DERIVE-STATE               SECTION.
034200*----------------------------------------------------------------*
034300*    AN ISSUE WITH A CLOSE TIMESTAMP IS ALWAYS REPORTED CLOSED,   RACT02
034400*    REGARDLESS OF WHAT STATE THE EXTRACT STAMPED.                RACT02
034500     IF IS-CLOSED-AT OF WRK-RAWIS-REG NOT EQUAL SPACES
034600        MOVE 'closed'            TO IS-STATE OF WRK-ENRIS-REG
034700     END-IF.
034800*----------------------------------------------------------------*
034900 2300-99-EXIT.                   EXIT.
035000*----------------------------------------------------------------*
035100*----------------------------------------------------------------*
035200 2800-WRITE-ENRIS                SECTION.
035300*----------------------------------------------------------------*
035400     MOVE 'WRITING ENRIS'        TO WRK-ERROR-MSG.
035500
035600     MOVE WRK-ENRIS-REG          TO FD-REG-ENRIS.
035700
035800     WRITE FD-REG-ENRIS.
035900
036000     PERFORM 8200-TEST-FS-ENRIS.
036100
036200     ADD 1                       TO WRK-ENRIS-REGS-COUNTER.
036300*----------------------------------------------------------------*
036400 2800-99-EXIT.                   EXIT.
036500*----------------------------------------------------------------*
036600*----------------------------------------------------------------*
036700 3000-FINALIZE                   SECTION.
036800*----------------------------------------------------------------*
036900     CLOSE RAWIS
037000           ENRIS.
037100
037200     DISPLAY '***************************'.
037300     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
037400     DISPLAY '***************************'.
037500     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
037600     DISPLAY '*COMPILED........:'
037700     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
037800     DISPLAY '*-------------------------*'.
037900     DISPLAY '*RECORDS RAWIS.......:' WRK-RAWIS-REGS-COUNTER
038000     '*'.
038100     DISPLAY '*RECORDS ENRIS.......:' WRK-ENRIS-REGS-COUNTER
038200     '*'.
038300     DISPLAY '*  BUG.......:' WRK-BUG-COUNTER      '*'.
038400     DISPLAY '*  FEATURE...:' WRK-FEATURE-COUNTER  '*'.
038500     DISPLAY '*  QUESTION..:' WRK-QUESTION-COUNTER '*'.
038600     DISPLAY '*  DOCUMENT..:' WRK-DOCUMENTATION-COUNTER '*'.
038700     DISPLAY '*  CRITICAL..:' WRK-CRITICAL-COUNTER '*'.
038800     DISPLAY '*  HIGH......:' WRK-HIGH-COUNTER     '*'.
038900     DISPLAY '*  MEDIUM....:' WRK-MEDIUM-COUNTER   '*'.
039000     DISPLAY '*  LOW.......:' WRK-LOW-COUNTER      '*'.
039100     DISPLAY '*-------------------------*'.
039200     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
039300     DISPLAY '*RUN-DATE(NUM).:' WRK-SYSTEM-DATE-NUM  '*'.
039400     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
039500     DISPLAY '***************************'.
039600
039700     STOP RUN.
039800*----------------------------------------------------------------*
039900 3000-99-EXIT.                   EXIT.
040000*----------------------------------------------------------------*
040100*----------------------------------------------------------------*
040200 7050-CHECK-LABELS-FOR-LIST      SECTION.
040300*----------------------------------------------------------------*
040400*    SCANS THE 3 RAW-ISSUE LABEL SLOTS AGAINST THE KEYWORD TABLE  RACT02
040500*    LOADED BY THE CALLING PARAGRAPH.  SETS WRK-MATCH-FLAG.       RACT02
040600     MOVE 'N' TO WRK-MATCH-FLAG.
040700
040800     PERFORM 7051-SCAN-ONE-RAWIS-LABEL
040900        VARYING WRK-LABEL-SUB FROM 1 BY 1
041000          UNTIL WRK-LABEL-SUB > 3
041100             OR WRK-MATCH-FOUND.
041200*----------------------------------------------------------------*
041300 7050-99-EXIT.                   EXIT.
041400*----------------------------------------------------------------*
041500*----------------------------------------------------------------*
041600 7051-SCAN-ONE-RAWIS-LABEL       SECTION.
041700*----------------------------------------------------------------*
041800     MOVE IS-LABEL (WRK-LABEL-SUB) OF WRK-RAWIS-REG
041900                                 TO WRK-LABEL-LOWER.
042000
042100     INSPECT WRK-LABEL-LOWER CONVERTING WRK-ALPHA-UPPER
042200                                     TO WRK-ALPHA-LOWER.
042300
042400     PERFORM 7052-SCAN-ONE-KEYWORD
042500        VARYING WRK-KEYWORD-SUB FROM 1 BY 1
042600          UNTIL WRK-KEYWORD-SUB > WRK-KEYWORD-COUNT
042700             OR WRK-MATCH-FOUND.
042800*----------------------------------------------------------------*
042900 7051-99-EXIT.                   EXIT.
043000*----------------------------------------------------------------*
043100*----------------------------------------------------------------*
043200 7052-SCAN-ONE-KEYWORD           SECTION.
043300*----------------------------------------------------------------*
043400     IF WRK-LABEL-LOWER EQUAL WRK-KEYWORD (WRK-KEYWORD-SUB)
043500        MOVE 'Y' TO WRK-MATCH-FLAG
043600     END-IF.
043700*----------------------------------------------------------------*
043800 7052-99-EXIT.                   EXIT.
043900*----------------------------------------------------------------*
044000*----------------------------------------------------------------*
044100 7060-CHECK-TITLE-FOR-LIST       SECTION.
044200*----------------------------------------------------------------*
044300*    SCANS WRK-TITLE-LOWER (ALREADY LOWER-CASE) FOR ANY KEYWORD   RACT02
044400*    IN THE TABLE LOADED BY THE CALLING PARAGRAPH.                RACT02
044500     MOVE 'N' TO WRK-MATCH-FLAG.
044600
044700     PERFORM 7061-SCAN-ONE-KEYWORD-TITLE
044800        VARYING WRK-KEYWORD-SUB FROM 1 BY 1
044900          UNTIL WRK-KEYWORD-SUB > WRK-KEYWORD-COUNT
045000             OR WRK-MATCH-FOUND.
045100*----------------------------------------------------------------*
045200 7060-99-EXIT.                   EXIT.
045300*----------------------------------------------------------------*
045400*----------------------------------------------------------------*
045500 7061-SCAN-ONE-KEYWORD-TITLE     SECTION.
045600*----------------------------------------------------------------*
045700     MOVE ZERO TO WRK-TALLY-CNT.
045800
045900     INSPECT WRK-TITLE-LOWER TALLYING WRK-TALLY-CNT
046000         FOR ALL WRK-KEYWORD (WRK-KEYWORD-SUB)
046100                 (1 : WRK-KEYWORD-LEN (WRK-KEYWORD-SUB)).
046200
046300     IF WRK-TALLY-CNT GREATER ZERO
046400        MOVE 'Y' TO WRK-MATCH-FLAG
046500     END-IF.
046600*----------------------------------------------------------------*
046700 7061-99-EXIT.                   EXIT.
046800*----------------------------------------------------------------*
046900*----------------------------------------------------------------*
047000 7080-TRIM-TITLE-LENGTH          SECTION.
047100*----------------------------------------------------------------*
047200*    WALKS WRK-TITLE-CHAR BACKWARD FROM THE LAST BYTE TO FIND     RACT02
047300*    THE LAST NON-BLANK POSITION, SO WRK-TITLE-LEN CARRIES THE    RACT02
047400*    TRUE LENGTH OF THE TITLE FOR THE CONTROL-TOTAL SELF-TEST     RACT02
047500*    DISPLAY IN 7900.  NOT USED BY THE CLASSIFICATION LOGIC,      RACT02
047600*    WHICH COMPARES THE FULL FIXED-LENGTH FIELD.                  RACT02
047700     MOVE 60 TO WRK-TRIM-SUB.
047800     MOVE ZERO TO WRK-TITLE-LEN.
047900
048000     PERFORM 7081-TEST-ONE-TRAILING-CHAR
048100        VARYING WRK-TRIM-SUB FROM 60 BY -1
048200          UNTIL WRK-TRIM-SUB < 1
048300             OR WRK-TITLE-LEN NOT EQUAL ZERO.
048400*----------------------------------------------------------------*
048500 7080-99-EXIT.                   EXIT.
048600*----------------------------------------------------------------*
048700*----------------------------------------------------------------*
048800 7081-TEST-ONE-TRAILING-CHAR     SECTION.
048900*----------------------------------------------------------------*
049000     IF WRK-TITLE-CHAR (WRK-TRIM-SUB) NOT EQUAL SPACE
049100        MOVE WRK-TRIM-SUB           TO WRK-TITLE-LEN
049200     END-IF.
049300*----------------------------------------------------------------*
049400 7081-99-EXIT.                   EXIT.
049500*----------------------------------------------------------------*
049600*----------------------------------------------------------------*
049700 7100-DERIVE-IS-TYPE             SECTION.
049800*----------------------------------------------------------------*
049900*    FIRST-MATCH-WINS CLASSIFICATION - LABELS ARE TRIED BEFORE    RACT02
050000*    TITLE TEXT.  AN ISSUE THAT MATCHES NOTHING DEFAULTS TO       RACT02
050100*    "question".                                                  RACT02
050200     MOVE 'N' TO WRK-TYPE-SET.
050300
050400     PERFORM 7110-CHECK-LABEL-BUG.
050500
050600     IF NOT WRK-TYPE-ALREADY-SET
050700        PERFORM 7120-CHECK-LABEL-FEATURE
050800     END-IF.
050900
051000     IF NOT WRK-TYPE-ALREADY-SET
051100        PERFORM 7130-CHECK-LABEL-QUESTION
051200     END-IF.
051300
051400     IF NOT WRK-TYPE-ALREADY-SET
051500        PERFORM 7140-CHECK-LABEL-DOCUMENTATION
051600     END-IF.
051700
051800     IF NOT WRK-TYPE-ALREADY-SET
051900        PERFORM 7150-CHECK-TITLE-BUG
052000     END-IF.
052100
052200     IF NOT WRK-TYPE-ALREADY-SET
052300        PERFORM 7160-CHECK-TITLE-FEATURE
052400     END-IF.
052500
052600     IF NOT WRK-TYPE-ALREADY-SET
052700        PERFORM 7170-CHECK-TITLE-QUESTION
052800     END-IF.
052900
053000     IF NOT WRK-TYPE-ALREADY-SET
053100        PERFORM 7180-CHECK-TITLE-DOCUMENTATION
053200     END-IF.
053300
053400     IF NOT WRK-TYPE-ALREADY-SET
053500        PERFORM 7190-DEFAULT-IS-TYPE
053600     END-IF.
053700
053800     PERFORM 7195-TALLY-IS-TYPE.
053900*----------------------------------------------------------------*
054000 7100-99-EXIT.                   EXIT.
054100*----------------------------------------------------------------*
054200*----------------------------------------------------------------*
054300 7110-CHECK-LABEL-BUG            SECTION.
054400*----------------------------------------------------------------*
054500     MOVE 3 TO WRK-KEYWORD-COUNT.
054600     MOVE 'bug'                  TO WRK-KEYWORD (1).
054700     MOVE 'error'                TO WRK-KEYWORD (2).
054800     MOVE 'broken'               TO WRK-KEYWORD (3).
054900
055000     PERFORM 7050-CHECK-LABELS-FOR-LIST.
055100
055200     IF WRK-MATCH-FOUND
055300        MOVE 'bug'               TO IS-TYPE OF WRK-ENRIS-REG
055400        MOVE 'Y'                 TO WRK-TYPE-SET
055500     END-IF.
055600*----------------------------------------------------------------*
055700 7110-99-EXIT.                   EXIT.
055800*----------------------------------------------------------------*
055900*----------------------------------------------------------------*
056000 7120-CHECK-LABEL-FEATURE        SECTION.
056100*----------------------------------------------------------------*
056200     MOVE 3 TO WRK-KEYWORD-COUNT.
056300     MOVE 'feature'              TO WRK-KEYWORD (1).
056400     MOVE 'enhancement'          TO WRK-KEYWORD (2).
056500     MOVE 'feature-request'      TO WRK-KEYWORD (3).
056600
056700     PERFORM 7050-CHECK-LABELS-FOR-LIST.
056800
056900     IF WRK-MATCH-FOUND
057000        MOVE 'feature'           TO IS-TYPE OF WRK-ENRIS-REG
057100        MOVE 'Y'                 TO WRK-TYPE-SET
057200     END-IF.
057300*----------------------------------------------------------------*
057400 7120-99-EXIT.                   EXIT.
057500*----------------------------------------------------------------*
057600*----------------------------------------------------------------*
057700 7130-CHECK-LABEL-QUESTION       SECTION.
057800*----------------------------------------------------------------*
057900     MOVE 3 TO WRK-KEYWORD-COUNT.
058000     MOVE 'question'             TO WRK-KEYWORD (1).
058100     MOVE 'help'                 TO WRK-KEYWORD (2).
058200     MOVE 'support'              TO WRK-KEYWORD (3).
058300
058400     PERFORM 7050-CHECK-LABELS-FOR-LIST.
058500
058600     IF WRK-MATCH-FOUND
058700        MOVE 'question'          TO IS-TYPE OF WRK-ENRIS-REG
058800        MOVE 'Y'                 TO WRK-TYPE-SET
058900     END-IF.
059000*----------------------------------------------------------------*
059100 7130-99-EXIT.                   EXIT.
059200*----------------------------------------------------------------*
059300*----------------------------------------------------------------*
059400 7140-CHECK-LABEL-DOCUMENTATION  SECTION.
059500*----------------------------------------------------------------*
059600     MOVE 2 TO WRK-KEYWORD-COUNT.
059700     MOVE 'documentation'        TO WRK-KEYWORD (1).
059800     MOVE 'docs'                 TO WRK-KEYWORD (2).
059900
060000     PERFORM 7050-CHECK-LABELS-FOR-LIST.
060100
060200     IF WRK-MATCH-FOUND
060300        MOVE 'documentation'     TO IS-TYPE OF WRK-ENRIS-REG
060400        MOVE 'Y'                 TO WRK-TYPE-SET
060500     END-IF.
060600*----------------------------------------------------------------*
060700 7140-99-EXIT.                   EXIT.
060800*----------------------------------------------------------------*
060900*----------------------------------------------------------------*
061000 7150-CHECK-TITLE-BUG            SECTION.
061100*----------------------------------------------------------------*
061200     MOVE 5 TO WRK-KEYWORD-COUNT.
061300     MOVE 'bug'     TO WRK-KEYWORD (1).
061400     MOVE 03        TO WRK-KEYWORD-LEN (1).
061500     MOVE 'error'   TO WRK-KEYWORD (2).
061600     MOVE 05        TO WRK-KEYWORD-LEN (2).
061700     MOVE 'broken'  TO WRK-KEYWORD (3).
061800     MOVE 06        TO WRK-KEYWORD-LEN (3).
061900     MOVE 'issue'   TO WRK-KEYWORD (4).
062000     MOVE 05        TO WRK-KEYWORD-LEN (4).
062100     MOVE 'problem' TO WRK-KEYWORD (5).
062200     MOVE 07        TO WRK-KEYWORD-LEN (5).
062300
062400     PERFORM 7060-CHECK-TITLE-FOR-LIST.
062500
062600     IF WRK-MATCH-FOUND
062700        MOVE 'bug'               TO IS-TYPE OF WRK-ENRIS-REG
062800        MOVE 'Y'                 TO WRK-TYPE-SET
062900     END-IF.
063000*----------------------------------------------------------------*
063100 7150-99-EXIT.                   EXIT.
063200*----------------------------------------------------------------*
063300*----------------------------------------------------------------*
063400 7160-CHECK-TITLE-FEATURE        SECTION.
063500*----------------------------------------------------------------*
063600     MOVE 4 TO WRK-KEYWORD-COUNT.
063700     MOVE 'feature'   TO WRK-KEYWORD (1).
063800     MOVE 07          TO WRK-KEYWORD-LEN (1).
063900     MOVE 'request'   TO WRK-KEYWORD (2).
064000     MOVE 07          TO WRK-KEYWORD-LEN (2).
064100     MOVE 'add'       TO WRK-KEYWORD (3).
064200     MOVE 03          TO WRK-KEYWORD-LEN (3).
064300     MOVE 'implement' TO WRK-KEYWORD (4).
064400     MOVE 09          TO WRK-KEYWORD-LEN (4).
064500
064600     PERFORM 7060-CHECK-TITLE-FOR-LIST.
064700
064800     IF WRK-MATCH-FOUND
064900        MOVE 'feature'           TO IS-TYPE OF WRK-ENRIS-REG
065000        MOVE 'Y'                 TO WRK-TYPE-SET
065100     END-IF.
065200*----------------------------------------------------------------*
065300 7160-99-EXIT.                   EXIT.
065400*----------------------------------------------------------------*
065500*----------------------------------------------------------------*
065600 7170-CHECK-TITLE-QUESTION       SECTION.
065700*----------------------------------------------------------------*
065800     MOVE 3 TO WRK-KEYWORD-COUNT.
065900     MOVE 'how'      TO WRK-KEYWORD (1).
066000     MOVE 03         TO WRK-KEYWORD-LEN (1).
066100     MOVE 'question' TO WRK-KEYWORD (2).
066200     MOVE 08         TO WRK-KEYWORD-LEN (2).
066300     MOVE '?'        TO WRK-KEYWORD (3).
066400     MOVE 01         TO WRK-KEYWORD-LEN (3).
066500
066600     PERFORM 7060-CHECK-TITLE-FOR-LIST.
066700
066800     IF WRK-MATCH-FOUND
066900        MOVE 'question'          TO IS-TYPE OF WRK-ENRIS-REG
067000        MOVE 'Y'                 TO WRK-TYPE-SET
067100     END-IF.
067200*----------------------------------------------------------------*
067300 7170-99-EXIT.                   EXIT.
067400*----------------------------------------------------------------*
067500*----------------------------------------------------------------*
067600 7180-CHECK-TITLE-DOCUMENTATION  SECTION.
067700*----------------------------------------------------------------*
067800     MOVE 3 TO WRK-KEYWORD-COUNT.
067900     MOVE 'doc'           TO WRK-KEYWORD (1).
068000     MOVE 03              TO WRK-KEYWORD-LEN (1).
068100     MOVE 'documentation' TO WRK-KEYWORD (2).
068200     MOVE 13              TO WRK-KEYWORD-LEN (2).
068300     MOVE 'readme'        TO WRK-KEYWORD (3).
068400     MOVE 06              TO WRK-KEYWORD-LEN (3).
068500
068600     PERFORM 7060-CHECK-TITLE-FOR-LIST.
068700
068800     IF WRK-MATCH-FOUND
068900        MOVE 'documentation'     TO IS-TYPE OF WRK-ENRIS-REG
069000        MOVE 'Y'                 TO WRK-TYPE-SET
069100     END-IF.
069200*----------------------------------------------------------------*
069300 7180-99-EXIT.                   EXIT.
069400*----------------------------------------------------------------*
069500*----------------------------------------------------------------*
069600 7190-DEFAULT-IS-TYPE            SECTION.
069700*----------------------------------------------------------------*
069800     MOVE 'question'             TO IS-TYPE OF WRK-ENRIS-REG.
069900     MOVE 'Y'                    TO WRK-TYPE-SET.
070000*----------------------------------------------------------------*
070100 7190-99-EXIT.                   EXIT.
070200*----------------------------------------------------------------*
070300*----------------------------------------------------------------*
070400 7195-TALLY-IS-TYPE              SECTION.
070500*----------------------------------------------------------------*
070600     IF IS-TYPE OF WRK-ENRIS-REG EQUAL 'bug'
070700        ADD 1 TO WRK-BUG-COUNTER
070800     END-IF.
070900
071000     IF IS-TYPE OF WRK-ENRIS-REG EQUAL 'feature'
071100        ADD 1 TO WRK-FEATURE-COUNTER
071200     END-IF.
071300
071400     IF IS-TYPE OF WRK-ENRIS-REG EQUAL 'question'
071500        ADD 1 TO WRK-QUESTION-COUNTER
071600     END-IF.
071700
071800     IF IS-TYPE OF WRK-ENRIS-REG EQUAL 'documentation'
071900        ADD 1 TO WRK-DOCUMENTATION-COUNTER
072000     END-IF.
072100*----------------------------------------------------------------*
072200 7195-99-EXIT.                   EXIT.
072300*----------------------------------------------------------------*
072400*----------------------------------------------------------------*
072500 7200-DERIVE-IS-PRIORITY         SECTION.
072600*----------------------------------------------------------------*
072700*    FIRST-MATCH-WINS PRIORITY FROM LABELS ONLY.  AN ISSUE WITH   RACT02
072800*    NO PRIORITY LABEL DEFAULTS TO "medium" (RACT-049).           RACT02
072900     MOVE 'N' TO WRK-PRIORITY-SET.
073000
073100     PERFORM 7210-CHECK-PRIORITY-CRITICAL.
073200
073300     IF NOT WRK-PRIORITY-ALREADY-SET
073400        PERFORM 7220-CHECK-PRIORITY-HIGH
073500     END-IF.
073600
073700     IF NOT WRK-PRIORITY-ALREADY-SET
073800        PERFORM 7230-CHECK-PRIORITY-MEDIUM
073900     END-IF.
074000
074100     IF NOT WRK-PRIORITY-ALREADY-SET
074200        PERFORM 7240-CHECK-PRIORITY-LOW
074300     END-IF.
074400
074500     IF NOT WRK-PRIORITY-ALREADY-SET
074600        PERFORM 7250-DEFAULT-PRIORITY
074700     END-IF.
074800
074900     PERFORM 7295-TALLY-PRIORITY.
075000*----------------------------------------------------------------*
075100 7200-99-EXIT.                   EXIT.
075200*----------------------------------------------------------------*
075300*----------------------------------------------------------------*
075400 7210-CHECK-PRIORITY-CRITICAL    SECTION.
075500*----------------------------------------------------------------*
075600     MOVE 3 TO WRK-KEYWORD-COUNT.
075700     MOVE 'critical'             TO WRK-KEYWORD (1).
075800     MOVE 'urgent'               TO WRK-KEYWORD (2).
075900     MOVE 'high-priority'        TO WRK-KEYWORD (3).
076000
076100     PERFORM 7050-CHECK-LABELS-FOR-LIST.
076200
076300     IF WRK-MATCH-FOUND
076400        MOVE 'critical'          TO IS-PRIORITY OF WRK-ENRIS-REG
076500        MOVE 'Y'                 TO WRK-PRIORITY-SET
076600     END-IF.
076700*----------------------------------------------------------------*
076800 7210-99-EXIT.                   EXIT.
076900*----------------------------------------------------------------*
077000*----------------------------------------------------------------*
077100 7220-CHECK-PRIORITY-HIGH        SECTION.
077200*----------------------------------------------------------------*
077300     MOVE 2 TO WRK-KEYWORD-COUNT.
077400     MOVE 'high'                 TO WRK-KEYWORD (1).
077500     MOVE 'important'            TO WRK-KEYWORD (2).
077600
077700     PERFORM 7050-CHECK-LABELS-FOR-LIST.
077800
077900     IF WRK-MATCH-FOUND
078000        MOVE 'high'              TO IS-PRIORITY OF WRK-ENRIS-REG
078100        MOVE 'Y'                 TO WRK-PRIORITY-SET
078200     END-IF.
078300*----------------------------------------------------------------*
078400 7220-99-EXIT.                   EXIT.
078500*----------------------------------------------------------------*
078600*----------------------------------------------------------------*
078700 7230-CHECK-PRIORITY-MEDIUM      SECTION.
078800*----------------------------------------------------------------*
078900     MOVE 2 TO WRK-KEYWORD-COUNT.
079000     MOVE 'medium'               TO WRK-KEYWORD (1).
079100     MOVE 'normal'               TO WRK-KEYWORD (2).
079200
079300     PERFORM 7050-CHECK-LABELS-FOR-LIST.
079400
079500     IF WRK-MATCH-FOUND
079600        MOVE 'medium'            TO IS-PRIORITY OF WRK-ENRIS-REG
079700        MOVE 'Y'                 TO WRK-PRIORITY-SET
079800     END-IF.
079900*----------------------------------------------------------------*
080000 7230-99-EXIT.                   EXIT.
080100*----------------------------------------------------------------*
080200*----------------------------------------------------------------*
080300 7240-CHECK-PRIORITY-LOW         SECTION.
080400*----------------------------------------------------------------*
080500     MOVE 2 TO WRK-KEYWORD-COUNT.
080600     MOVE 'low'                  TO WRK-KEYWORD (1).
080700     MOVE 'minor'                TO WRK-KEYWORD (2).
080800
080900     PERFORM 7050-CHECK-LABELS-FOR-LIST.
081000
081100     IF WRK-MATCH-FOUND
081200        MOVE 'low'               TO IS-PRIORITY OF WRK-ENRIS-REG
081300        MOVE 'Y'                 TO WRK-PRIORITY-SET
081400     END-IF.
081500*----------------------------------------------------------------*
081600 7240-99-EXIT.                   EXIT.
081700*----------------------------------------------------------------*
081800*----------------------------------------------------------------*
081900 7250-DEFAULT-PRIORITY           SECTION.
082000*----------------------------------------------------------------*
082100     MOVE 'medium'               TO IS-PRIORITY OF WRK-ENRIS-REG.
082200     MOVE 'Y'                    TO WRK-PRIORITY-SET.
082300*----------------------------------------------------------------*
082400 7250-99-EXIT.                   EXIT.
082500*----------------------------------------------------------------*
082600*----------------------------------------------------------------*
082700 7295-TALLY-PRIORITY             SECTION.
082800*----------------------------------------------------------------*
082900     IF IS-PRIORITY OF WRK-ENRIS-REG EQUAL 'critical'
083000        ADD 1 TO WRK-CRITICAL-COUNTER
083100     END-IF.
083200
083300     IF IS-PRIORITY OF WRK-ENRIS-REG EQUAL 'high'
083400        ADD 1 TO WRK-HIGH-COUNTER
083500     END-IF.
083600
083700     IF IS-PRIORITY OF WRK-ENRIS-REG EQUAL 'medium'
083800        ADD 1 TO WRK-MEDIUM-COUNTER
083900     END-IF.
084000
084100     IF IS-PRIORITY OF WRK-ENRIS-REG EQUAL 'low'
084200        ADD 1 TO WRK-LOW-COUNTER
084300     END-IF.
084400*----------------------------------------------------------------*
084500 7295-99-EXIT.                   EXIT.
084600*----------------------------------------------------------------*
084700*----------------------------------------------------------------*
084800 7900-SELFTEST-CLASSIFICATION    SECTION.
084900*----------------------------------------------------------------*
085000*    DIAGNOSTIC ONLY - RUNS WHEN THE UPSI-0 SWITCH ON THE JOB     RACT02
085100*    CARD IS SET ON.  LOADS ONE CANNED TITLE AND LABEL SET INTO   RACT02
085200*    WRK-RAWIS-REG, DRIVES IT THROUGH THE SAME TYPE AND           RACT02
085300*    PRIORITY PARAGRAPHS USED FOR REAL RECORDS, AND DISPLAYS THE  RACT02
085400*    RESULT SO A PROGRAMMER CAN CONFIRM THE KEYWORD TABLES ARE    RACT02
085500*    STILL WORKING AFTER A CHANGE, WITHOUT NEEDING A TEST DECK.   RACT02
085600     INITIALIZE WRK-RAWIS-REG.
085700
085800     MOVE 'Please help, how do I configure the build?'
085900                                 TO IS-TITLE OF WRK-RAWIS-REG.
086000     MOVE 'question'             TO IS-LABEL (1) OF WRK-RAWIS-REG.
086100     MOVE 'high'                 TO IS-LABEL (2) OF WRK-RAWIS-REG.
086200
086300     PERFORM 2250-LOWER-TITLE.
086400     PERFORM 7100-DERIVE-IS-TYPE.
086500     PERFORM 7200-DERIVE-IS-PRIORITY.
086600
086700     PERFORM 7910-DISPLAY-SELFTEST-RESULT.
086800
086900     INITIALIZE WRK-RAWIS-REG
087000                WRK-ENRIS-REG.
087100*----------------------------------------------------------------*
087200 7900-99-EXIT.                   EXIT.
087300*----------------------------------------------------------------*
087400*----------------------------------------------------------------*
087500 7910-DISPLAY-SELFTEST-RESULT    SECTION.
087600*----------------------------------------------------------------*
087700     DISPLAY '*SELFTEST TITLE LEN.:' WRK-TITLE-LEN.
087800     DISPLAY '*SELFTEST IS-TYPE...:' IS-TYPE OF WRK-ENRIS-REG.
087900     DISPLAY '*SELFTEST IS-PRI....:' IS-PRIORITY OF WRK-ENRIS-REG.
088000*----------------------------------------------------------------*
088100 7910-99-EXIT.                   EXIT.
088200*----------------------------------------------------------------*
088300*----------------------------------------------------------------*
088400 7500-CALC-CLOSE-HOURS           SECTION.
088500*----------------------------------------------------------------*
088600*    IS-CLOSE-HOURS IS THE ELAPSED TIME FROM IS-CREATED-AT TO     RACT02
088700*    IS-CLOSED-AT, ROUNDED TO TWO DECIMAL PLACES.  ISSUES STILL   RACT02
088800*    OPEN KEEP ZERO HOURS.                                        RACT02
088900     MOVE ZERO TO IS-CLOSE-HOURS OF WRK-ENRIS-REG.
089000
089100     IF IS-CLOSED-AT OF WRK-RAWIS-REG NOT EQUAL SPACES
089200        MOVE IS-CREATED-AT OF WRK-RAWIS-REG TO WRK-TS-INPUT
089300        PERFORM 7600-TIMESTAMP-TO-SECONDS
089400        MOVE WRK-TS-SECONDS                 TO WRK-SECONDS-START
089500
089600        MOVE IS-CLOSED-AT OF WRK-RAWIS-REG   TO WRK-TS-INPUT
089700        PERFORM 7600-TIMESTAMP-TO-SECONDS
089800        MOVE WRK-TS-SECONDS                 TO WRK-SECONDS-END
089900
090000        COMPUTE WRK-SECONDS-DIFF = WRK-SECONDS-END - WRK-SECONDS-START
090100
090200        COMPUTE IS-CLOSE-HOURS OF WRK-ENRIS-REG ROUNDED =
090300                WRK-SECONDS-DIFF / 3600
090400     END-IF.
090500*----------------------------------------------------------------*
090600 7500-99-EXIT.                   EXIT.
090700*----------------------------------------------------------------*
090800*----------------------------------------------------------------*
090900 7600-TIMESTAMP-TO-SECONDS       SECTION.
091000*----------------------------------------------------------------*
091100*    CONVERTS A 19-BYTE "CCYY-MM-DDTHH:MI:SS" TIMESTAMP IN        RACT02
091200*    WRK-TS-INPUT TO AN ELAPSED-SECONDS VALUE IN WRK-TS-SECONDS,  RACT02
091300*    VIA A JULIAN DAY NUMBER SO THAT SUBTRACTING TWO RESULTS      RACT02
091400*    GIVES A CORRECT ELAPSED TIME ACROSS MONTH, YEAR AND LEAP-    RACT02
091500*    YEAR BOUNDARIES - A PLAIN FIELD SUBTRACTION DOES NOT.        RACT02
091600     PERFORM 7610-CALC-JULIAN-DAY-NUMBER.
091700
091800     COMPUTE WRK-TS-SECONDS =
091900             (WRK-JDN-RESULT * 86400)
092000           + (WRK-TS-HH * 3600)
092100           + (WRK-TS-MI * 60)
092200           +  WRK-TS-SS.
092300*----------------------------------------------------------------*
092400 7600-99-EXIT.                   EXIT.
092500*----------------------------------------------------------------*
092600*----------------------------------------------------------------*
092700 7610-CALC-JULIAN-DAY-NUMBER     SECTION.
092800*----------------------------------------------------------------*
092900*    FLIEGEL-VAN FLANDERN JULIAN DAY NUMBER FORMULA.  EACH STEP   RACT02
093000*    IS COMPUTED INTO ITS OWN INTEGER FIELD SO THE DIVISION       RACT02
093100*    TRUNCATES AT EACH STAGE AS THE FORMULA REQUIRES.             RACT02
093200     COMPUTE WRK-JDN-A = (WRK-TS-MM - 14) / 12.
093300
093400     COMPUTE WRK-JDN-B =
093500             (1461 * (WRK-TS-YYYY + 4800 + WRK-JDN-A)) / 4.
093600
093700     COMPUTE WRK-JDN-C =
093800             (367 * (WRK-TS-MM - 2 - (WRK-JDN-A * 12))) / 12.
093900
094000     COMPUTE WRK-JDN-D =
094100             (WRK-TS-YYYY + 4900 + WRK-JDN-A) / 100.
094200
094300     COMPUTE WRK-JDN-E = (3 * WRK-JDN-D) / 4.
094400
094500     COMPUTE WRK-JDN-RESULT =
094600             WRK-TS-DD - 32075 + WRK-JDN-B + WRK-JDN-C - WRK-JDN-E.
094700*----------------------------------------------------------------*
094800 7610-99-EXIT.                   EXIT.
094900*----------------------------------------------------------------*
095000*----------------------------------------------------------------*
095100 8100-TEST-FS-RAWIS              SECTION.
095200*----------------------------------------------------------------*
095300     IF WRK-FS-RAWIS             NOT EQUAL ZEROS AND 10
095400        MOVE WRK-FS-RAWIS        TO  WRK-ERROR-CODE
095500        PERFORM 9999-CALL-ABEND-PGM
095600     END-IF.
095700*----------------------------------------------------------------*
095800 8100-99-EXIT.                   EXIT.
095900*----------------------------------------------------------------*
096000*----------------------------------------------------------------*
096100 8200-TEST-FS-ENRIS              SECTION.
096200*----------------------------------------------------------------*
096300     IF WRK-FS-ENRIS             NOT EQUAL ZEROS
096400        MOVE WRK-FS-ENRIS        TO  WRK-ERROR-CODE
096500        PERFORM 9999-CALL-ABEND-PGM
096600     END-IF.
096700*----------------------------------------------------------------*
096800 8200-99-EXIT.                   EXIT.
096900*----------------------------------------------------------------*
097000*----------------------------------------------------------------*
097100 9000-GET-DATE-TIME              SECTION.
097200*----------------------------------------------------------------*
097300     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
097400     MOVE YY                     TO YYYY-FORMATTED.
097500     MOVE MM                     TO MM-FORMATTED.
097600     MOVE DD                     TO DD-FORMATTED.
097700     ADD  2000                   TO YYYY-FORMATTED.
097800
097900     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
098000     MOVE HOUR                   TO HOUR-FORMATTED.
098100     MOVE MINUTE                 TO MINUTE-FORMATTED.
098200     MOVE SECOND                 TO SECOND-FORMATTED.
098300*----------------------------------------------------------------*
098400 9000-99-EXIT.                   EXIT.
098500*----------------------------------------------------------------*
098600*----------------------------------------------------------------*
098700 9999-CALL-ABEND-PGM             SECTION.
098800*----------------------------------------------------------------*
098900     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
099000     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
099100     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
099200*----------------------------------------------------------------*
099300 9999-99-EXIT.                   EXIT.
099400*----------------------------------------------------------------*
