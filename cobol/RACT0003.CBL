000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RACT0003.
000600 AUTHOR.         RENAN MERLO.
000700 INSTALLATION.   DATA PROCESSING - BATCH SYSTEMS UNIT.
000800 DATE-WRITTEN.   05/14/1991.
000900 DATE-COMPILED.
001000 SECURITY.       NON-CONFIDENTIAL.
001100*----------------------------------------------------------------*
001200*                RENAN MERLO  -  COBOL PROGRAMMER                *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: RACT0003.                                     *
001500*    ANALYST.....: RENAN MERLO                                   *
001600*    PROGRAMMER..: RENAN MERLO                                   *
001700*    DATE........: 05/14/1991                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: REPOSITORY ACTIVITY ANALYTICS - RACT          *
002000*----------------------------------------------------------------*
002100*    GOAL........: METRICS PASS.  READS THE ENRICHED PULL-REQUEST*
002200*                  AND ISSUE FILES BUILT BY RACT0001/RACT0002,   *
002300*                  THE REVIEW, COMMENT AND RELEASE FILES, AND    *
002400*                  PRODUCES THE COLUMNAR ACTIVITY METRICS REPORT:*
002500*                  COUNTS, RATES, CYCLE-TIME AVERAGES, SIZE/AGE/ *
002600*                  MERGE-TIME DISTRIBUTIONS, WORK-TYPE MIX, THE  *
002700*                  WEEKLY CREATED-VS-CLOSED TREND, AND THE       *
002800*                  RELEASE TIMELINE.  A PARAMETER CARD SUPPLIES  *
002900*                  THE AS-OF DATE AND A ROLLING WINDOW IN DAYS   *
003000*                  (ZERO MEANS ALL TIME).                        *
003100*----------------------------------------------------------------*
003200*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003300*                   UTS-S-ENRPR      432        RACTPR0E         *
003400*                   UTS-S-ENRIS      384        RACTIS0E         *
003500*                   UTS-S-REVWIN      72        RACTRV01         *
003600*                   UTS-S-RVSORT      72        (SD - KEYS ONLY) *
003700*                   UTS-S-SRTRV       72        RACTRV01         *
003800*                   UTS-S-CMNTIN      60        RACTCM01         *
003900*                   UTS-S-CMSORT      60        (SD - KEYS ONLY) *
004000*                   UTS-S-SRTCM       60        RACTCM01         *
004100*                   UTS-S-RELFILE    101        RACTRL01         *
004200*                   UTS-S-WKWORK      45        (INTERNAL LAYOUT)*
004300*                   UTS-S-WKSORT      45        (SD - KEYS ONLY) *
004400*                   UTS-S-SRTWK       45        (INTERNAL LAYOUT)*
004500*                   UTS-S-METRPT     132        RACTRP01         *
004600*----------------------------------------------------------------*
004700*    TABLE DB2...:  NONE.                                        *
004800*----------------------------------------------------------------*
004900*    MAINTENANCE LOG                                             *
005000*    DATE       INIT  REQ#      DESCRIPTION                      *
005100*    ---------- ----  --------  -------------------------------- *
005200*    05/14/1991 RMM   RACT-006  PROGRAM WRITTEN - INITIAL METRICS*
005300*                                PASS.  HEADING AND SUMMARY      *
005400*                                SECTION ONLY.                   *
005500*    06/20/1991 RMM   RACT-007  ADDED DISTRIBUTION SECTIONS -    *
005600*                                MERGE-TIME, PR SIZE, ISSUE      *
005700*                                AGING, WORK-TYPE MIX.           *
005800*    09/03/1992 RMM   RACT-019  ADDED WEEKLY TREND CONTROL-BREAK *
005900*                                SECTION (PR/ISSUE CREATED AND   *
006000*                                ISSUE CLOSED, BY WEEK-MONDAY).  *
006100*    01/11/1993 RMM   RACT-021  ADDED RELEASE TIMELINE SECTION   *
006200*                                AND IN-MEMORY BREAKING-FLAG     *
006300*                                DERIVATION FROM RELEASE NAME.   *
006400*    02/09/1999 CLS   RACT-Y2K  YEAR 2000 REVIEW - AS-OF DATE,   *
006500*                                WEEK-START DATES AND PUBLISH    *
006600*                                DATES ALREADY PRINT CCYY-MM-DD; *
006700*                                PARM CARD ALREADY 4-DIGIT YEAR. *
006800*                                NO CHANGE REQUIRED.             *
006900*    08/30/2001 JKW   RACT-050  ADDED UPSI-0 SELF-TEST OF THE    *
007000*                                DISTRIBUTION BUCKET BOUNDARIES. *
007100*    08/10/2006 JKW   RACT-067  CORRECTED 7610-CALC-JULIAN-DAY-  *
007200*                                NUMBER - CENTURY BASE FOR THE   *
007300*                                1461-TERM WAS WRONGLY CARRYING  *
007400*                                +4900 INSTEAD OF +4800, AND THE *
007500*                                CENTURIES-CORRECTION TERM REUSED*
007600*                                THAT SAME WRONG VALUE.  WEEK-   *
007700*                                START DATES AND WINDOW TESTS    *
007800*                                NEAR MONTH-ENDS WERE OFF.  SEE   *
007900*                                RACT0001/RACT0002 7610 SECTIONS.*
008000*    08/10/2006 JKW   RACT-070  WRK-WEEK-TABLE IS APPENDED TO BY *
008100*                                BOTH THE PR AND ISSUE PASSES,   *
008200*                                OUT OF WEEK-START ORDER - ADDED *
008300*                                6395-SORT-WEEK-TABLE TO DRAIN IT*
008400*                                THROUGH AN EXTERNAL SORT ON JDN *
008500*                                BEFORE THE CONTROL BREAK PRINTS *
008600*                                IT, LIKE THE REVIEW/COMMENT     *
008700*                                RE-KEY SORTS ABOVE.             *
008800*----------------------------------------------------------------*
008900*================================================================*
009000*           E N V I R O N M E N T      D I V I S I O N           *
009100*================================================================*
009200 ENVIRONMENT DIVISION.
009300 CONFIGURATION SECTION.
009400 SOURCE-COMPUTER.        UTS-4000.
009500 OBJECT-COMPUTER.        UTS-4000.
009600 SPECIAL-NAMES.
009700     C01 IS TOP-OF-FORM
009800     UPSI-0 ON  STATUS IS WRK-SELFTEST-SWITCH-ON
009900               OFF STATUS IS WRK-SELFTEST-SWITCH-OFF.
010000*
010100 INPUT-OUTPUT SECTION.
010200 FILE-CONTROL.
010300     SELECT ENRPR-FILE      ASSIGN TO UTS-S-ENRPR
010400            ORGANIZATION IS SEQUENTIAL
010500            FILE STATUS IS WRK-FS-ENRPR.
010600     SELECT ENRIS-FILE      ASSIGN TO UTS-S-ENRIS
010700            ORGANIZATION IS SEQUENTIAL
010800            FILE STATUS IS WRK-FS-ENRIS.
010900     SELECT REVWIN-FILE     ASSIGN TO UTS-S-REVWIN
011000            ORGANIZATION IS SEQUENTIAL
011100            FILE STATUS IS WRK-FS-REVWIN.
011200     SELECT RVSORT-FILE     ASSIGN TO UTS-S-RVSORT.
011300     SELECT SRTRV-FILE      ASSIGN TO UTS-S-SRTRV
011400            ORGANIZATION IS SEQUENTIAL
011500            FILE STATUS IS WRK-FS-SRTRV.
011600     SELECT CMNTIN-FILE     ASSIGN TO UTS-S-CMNTIN
011700            ORGANIZATION IS SEQUENTIAL
011800            FILE STATUS IS WRK-FS-CMNTIN.
011900     SELECT CMSORT-FILE     ASSIGN TO UTS-S-CMSORT.
012000     SELECT SRTCM-FILE      ASSIGN TO UTS-S-SRTCM
012100            ORGANIZATION IS SEQUENTIAL
012200            FILE STATUS IS WRK-FS-SRTCM.
012300     SELECT RELFILE-FILE    ASSIGN TO UTS-S-RELFILE
012400            ORGANIZATION IS SEQUENTIAL
012500            FILE STATUS IS WRK-FS-RELFILE.
012600     SELECT WKWORK-FILE     ASSIGN TO UTS-S-WKWORK
012700            ORGANIZATION IS SEQUENTIAL
012800            FILE STATUS IS WRK-FS-WKWORK.
012900     SELECT WKSORT-FILE     ASSIGN TO UTS-S-WKSORT.
013000     SELECT SRTWK-FILE      ASSIGN TO UTS-S-SRTWK
013100            ORGANIZATION IS SEQUENTIAL
013200            FILE STATUS IS WRK-FS-SRTWK.
013300     SELECT METRICS-RPT     ASSIGN TO UTS-S-METRPT
013400            ORGANIZATION IS SEQUENTIAL
013500            FILE STATUS IS WRK-FS-METRPT.
013600*================================================================*
013700*                  D A T A      D I V I S I O N                  *
013800*================================================================*
013900 DATA DIVISION.
014000 FILE SECTION.
014100*
014200 FD  ENRPR-FILE
014300     LABEL RECORDS ARE STANDARD.
014400 01  FD-REG-ENRPR                PIC X(432).
014500*
014600 FD  ENRIS-FILE
014700     LABEL RECORDS ARE STANDARD.
014800 01  FD-REG-ENRIS                PIC X(384).
014900*
015000 FD  REVWIN-FILE
015100     LABEL RECORDS ARE STANDARD.
015200 01  FD-REG-REVWIN               PIC X(72).
015300*
015400 SD  RVSORT-FILE.
015500 01  RVSORT-REC.
015600     03  RVSRT-PRNUM             PIC 9(06).
015700     03  RVSRT-SUBMITTED         PIC X(19).
015800     03  FILLER                  PIC X(47).
015900*
016000 FD  SRTRV-FILE
016100     LABEL RECORDS ARE STANDARD.
016200 01  FD-REG-SRTRV                PIC X(72).
016300*
016400 FD  CMNTIN-FILE
016500     LABEL RECORDS ARE STANDARD.
016600 01  FD-REG-CMNTIN               PIC X(60).
016700*
016800 SD  CMSORT-FILE.
016900 01  CMSORT-REC.
017000     03  CMSRT-ITEMNUM           PIC 9(06).
017100     03  CMSRT-CREATED           PIC X(19).
017200     03  FILLER                  PIC X(35).
017300*
017400 FD  SRTCM-FILE
017500     LABEL RECORDS ARE STANDARD.
017600 01  FD-REG-SRTCM                PIC X(60).
017700*
017800 FD  RELFILE-FILE
017900     LABEL RECORDS ARE STANDARD.
018000 01  FD-REG-RELFILE              PIC X(101).
018100*
018200*--- WEEKLY TREND TABLE RE-SORT WORK FILES (RACT-070) -----------------
018300 FD  WKWORK-FILE
018400     LABEL RECORDS ARE STANDARD.
018500 01  FD-REG-WKWORK.
018600     03  WK-JDN                  PIC 9(09).
018700     03  WK-PR-CRE                PIC 9(06).
018800     03  WK-ADDS                 PIC 9(09).
018900     03  WK-DELS                 PIC 9(09).
019000     03  WK-IS-CRE                PIC 9(06).
019100     03  WK-IS-CLO                PIC 9(06).
019200*
019300 SD  WKSORT-FILE.
019400 01  WKSORT-REC.
019500     03  WKSRT-JDN               PIC 9(09).
019600     03  FILLER                  PIC X(36).
019700*
019800 FD  SRTWK-FILE
019900     LABEL RECORDS ARE STANDARD.
020000 01  FD-REG-SRTWK.
020100     03  SK-JDN                  PIC 9(09).
020200     03  SK-PR-CRE                PIC 9(06).
020300     03  SK-ADDS                 PIC 9(09).
020400     03  SK-DELS                 PIC 9(09).
020500     03  SK-IS-CRE                PIC 9(06).
020600     03  SK-IS-CLO                PIC 9(06).
020700*
020800 FD  METRICS-RPT
020900     LABEL RECORDS ARE STANDARD.
021000 01  FD-REG-METRPT               PIC X(132).
021100*-----------------------------------------------------------------*
021200*                      WORKING-STORAGE SECTION                    *
021300*-----------------------------------------------------------------*
021400 WORKING-STORAGE SECTION.
021500*
021600 77  WRK-FS-ENRPR                PIC X(02) VALUE '00'.
021700 77  WRK-FS-ENRIS                PIC X(02) VALUE '00'.
021800 77  WRK-FS-REVWIN               PIC X(02) VALUE '00'.
021900 77  WRK-FS-SRTRV                PIC X(02) VALUE '00'.
022000 77  WRK-FS-CMNTIN               PIC X(02) VALUE '00'.
022100 77  WRK-FS-SRTCM                PIC X(02) VALUE '00'.
022200 77  WRK-FS-RELFILE              PIC X(02) VALUE '00'.
022300 77  WRK-FS-WKWORK               PIC X(02) VALUE '00'.
022400 77  WRK-FS-SRTWK                PIC X(02) VALUE '00'.
022500 77  WRK-FS-METRPT               PIC X(02) VALUE '00'.
022600*
022700 77  WRK-ENRPR-EOF-SW            PIC X(01) VALUE 'N'.
022800     88  WRK-ENRPR-EOF                      VALUE 'Y'.
022900 77  WRK-ENRIS-EOF-SW            PIC X(01) VALUE 'N'.
023000     88  WRK-ENRIS-EOF                      VALUE 'Y'.
023100 77  WRK-RELFILE-EOF-SW          PIC X(01) VALUE 'N'.
023200     88  WRK-RELFILE-EOF                    VALUE 'Y'.
023300 77  WRK-SRTRV-EOF-SW            PIC X(01) VALUE 'N'.
023400     88  WRK-SRTRV-EOF                      VALUE 'Y'.
023500 77  WRK-SRTCM-EOF-SW            PIC X(01) VALUE 'N'.
023600     88  WRK-SRTCM-EOF                      VALUE 'Y'.
023700*
023800 77  WRK-SELFTEST-SWITCH-ON      PIC X(01) VALUE 'Y'.
023900 77  WRK-SELFTEST-SWITCH-OFF     PIC X(01) VALUE 'N'.
024000*
024100 01  WRK-ERROR-LOG.
024200     03  WRK-PROGRAM             PIC X(08) VALUE 'RACT0003'.
024300     03  WRK-ERROR-MSG           PIC X(30) VALUE SPACES.
024400     03  WRK-ERROR-CODE          PIC X(30) VALUE SPACES.
024500     03  WRK-ERROR-DATE          PIC X(10) VALUE SPACES.
024600     03  WRK-ERROR-TIME          PIC X(08) VALUE SPACES.
024700 77  WRK-ABEND-PGM               PIC X(08) VALUE 'RACTABND'.
024800*
024900*--- PARAMETER CARD (AS-OF DATE, WINDOW-DAYS) --------------------*
025000 01  WRK-PARM-CARD               PIC X(80).
025100 01  WRK-PARM-FIELDS REDEFINES WRK-PARM-CARD.
025200     03  PARM-AS-OF-DATE.
025300         05  PARM-ASOF-YYYY      PIC 9(04).
025400         05  PARM-ASOF-MM        PIC 9(02).
025500         05  PARM-ASOF-DD        PIC 9(02).
025600     03  PARM-WINDOW-DAYS        PIC 9(03).
025700     03  FILLER                  PIC X(69).
025800*
025900 77  WRK-ALLTIME-SWITCH          PIC X(01) VALUE 'N'.
026000     88  WRK-IS-ALLTIME                     VALUE 'Y'.
026100 77  WRK-ASOF-JDN                PIC S9(09) COMP VALUE ZERO.
026200 77  WRK-WINDOW-DAYS-COMP        PIC S9(05) COMP VALUE ZERO.
026300 77  WRK-WINDOW-THRESHOLD-JDN    PIC S9(09) COMP VALUE ZERO.
026400*
026500*--- ENRICHED RECORD WORKING AREAS --------------------------------
026600     COPY 'RACTPR0E'.
026700     COPY 'RACTIS0E'.
026800     COPY 'RACTRV01'.
026900     COPY 'RACTCM01'.
027000     COPY 'RACTRL01'.
027100     COPY 'RACTRP01'.
027200*
027300 77  WRK-PAGE-NO                 PIC 9(03) COMP VALUE ZERO.
027400 77  WRK-LINE-CNT                PIC 9(03) COMP VALUE ZERO.
027500*
027600*--- DATE/TIME EDIT WORK AREA (CCYY-MM-DD, 10 BYTES) -------------*
027700 01  WRK-EDIT-DATE10.
027800     03  WRK-ED10-YYYY           PIC 9(04).
027900     03  FILLER                  PIC X(01) VALUE '-'.
028000     03  WRK-ED10-MM             PIC 9(02).
028100     03  FILLER                  PIC X(01) VALUE '-'.
028200     03  WRK-ED10-DD             PIC 9(02).
028300*
028400 01  WRK-WINDOW-TEXT             PIC X(20) VALUE SPACES.
028500 01  WRK-WINDOW-DAYS-EDIT        PIC ZZ9.
028600*
028700*--- REPORT LABEL STAGING AREAS -------------------------------------
028800 01  WRK-SUM-LABEL-HOLD          PIC X(40) VALUE SPACES.
028900 01  WRK-DIST-LABEL-HOLD         PIC X(20) VALUE SPACES.
029000*
029100*--- NUMERIC PRINT-EDIT WORK AREAS --------------------------------
029200 01  WRK-EDIT-CNT09.
029300     03  FILLER                  PIC X(02).
029400     03  WRK-EC09-VAL            PIC ZZZ,ZZ9.
029500 01  WRK-EDIT-CNT11.
029600     03  WRK-EC11-VAL            PIC ZZZ,ZZZ,ZZ9.
029700 01  WRK-EDIT-CNT14.
029800     03  FILLER                  PIC X(07).
029900     03  WRK-EC14-VAL            PIC ZZZ,ZZ9.
030000 01  WRK-EDIT-DEC14.
030100     03  WRK-ED14-VAL            PIC ZZZ,ZZZ,ZZ9.99.
030200 01  WRK-EDIT-PCT14.
030300     03  FILLER                  PIC X(07).
030400     03  WRK-EP14-VAL            PIC ZZ9.99.
030500     03  FILLER                  PIC X(01) VALUE '%'.
030600*
030700*--- DERIVED SUMMARY METRICS (ALL COMP) -----------------------------
030800 77  WRK-MERGE-RATE              PIC S9(03)V99 COMP VALUE ZERO.
030900 77  WRK-AVG-LINES-CHG           PIC S9(07)V99 COMP VALUE ZERO.
031000 77  WRK-AVG-REVIEWS-PR          PIC S9(05)V99 COMP VALUE ZERO.
031100 77  WRK-AVG-FIRSTREV-HRS        PIC S9(07)V99 COMP VALUE ZERO.
031200 77  WRK-RESOL-RATE              PIC S9(03)V99 COMP VALUE ZERO.
031300 77  WRK-AVG-RESOL-DAYS          PIC S9(07)V99 COMP VALUE ZERO.
031400 77  WRK-AVG-FIRSTRESP-HRS       PIC S9(07)V99 COMP VALUE ZERO.
031500 77  WRK-ACTIVE-ITEMS            PIC 9(07) COMP VALUE ZERO.
031600 77  WRK-DISTINCT-CONTRIB        PIC 9(05) COMP VALUE ZERO.
031700*
031800*--- CONTROL TOTALS AND METRIC ACCUMULATORS (ALL COMP) -----------*
031900 77  WRK-PR-READ-CNT             PIC 9(06) COMP VALUE ZERO.
032000 77  WRK-PR-WINDOW-CNT           PIC 9(06) COMP VALUE ZERO.
032100 77  WRK-PR-MERGED-CNT           PIC 9(06) COMP VALUE ZERO.
032200 77  WRK-PR-OPEN-CNT             PIC 9(06) COMP VALUE ZERO.
032300 77  WRK-PR-SIZE-SUM             PIC S9(11) COMP VALUE ZERO.
032400 77  WRK-MERGE-HRS-SUM           PIC S9(09)V99 COMP VALUE ZERO.
032500 77  WRK-MERGE-HRS-CNT           PIC 9(06) COMP VALUE ZERO.
032600 77  WRK-REVIEW-MATCH-CNT        PIC 9(07) COMP VALUE ZERO.
032700 77  WRK-FIRSTREV-HRS-SUM        PIC S9(09)V99 COMP VALUE ZERO.
032800 77  WRK-FIRSTREV-CNT            PIC 9(06) COMP VALUE ZERO.
032900*
033000 77  WRK-IS-READ-CNT             PIC 9(06) COMP VALUE ZERO.
033100 77  WRK-IS-WINDOW-CNT           PIC 9(06) COMP VALUE ZERO.
033200 77  WRK-IS-CLOSED-CNT           PIC 9(06) COMP VALUE ZERO.
033300 77  WRK-IS-OPEN-CNT             PIC 9(06) COMP VALUE ZERO.
033400 77  WRK-RESOL-DAYS-SUM          PIC S9(09)V99 COMP VALUE ZERO.
033500 77  WRK-RESOL-CNT               PIC 9(06) COMP VALUE ZERO.
033600 77  WRK-FIRSTRESP-HRS-SUM       PIC S9(09)V99 COMP VALUE ZERO.
033700 77  WRK-FIRSTRESP-CNT           PIC 9(06) COMP VALUE ZERO.
033800*
033900*--- DISTRIBUTION BUCKET COUNTERS (COMP) --------------------------
034000 77  WRK-MT-UNDER8               PIC 9(06) COMP VALUE ZERO.
034100 77  WRK-MT-8TO24                PIC 9(06) COMP VALUE ZERO.
034200 77  WRK-MT-1TO3D                PIC 9(06) COMP VALUE ZERO.
034300 77  WRK-MT-3TO7D                PIC 9(06) COMP VALUE ZERO.
034400 77  WRK-MT-OVER7D               PIC 9(06) COMP VALUE ZERO.
034500*
034600 77  WRK-SZ-XS                   PIC 9(06) COMP VALUE ZERO.
034700 77  WRK-SZ-SMALL                PIC 9(06) COMP VALUE ZERO.
034800 77  WRK-SZ-MEDIUM               PIC 9(06) COMP VALUE ZERO.
034900 77  WRK-SZ-LARGE                PIC 9(06) COMP VALUE ZERO.
035000*
035100 77  WRK-AGE-UNDER30             PIC 9(06) COMP VALUE ZERO.
035200 77  WRK-AGE-30TO90              PIC 9(06) COMP VALUE ZERO.
035300 77  WRK-AGE-90TO365             PIC 9(06) COMP VALUE ZERO.
035400 77  WRK-AGE-OVER1YR             PIC 9(06) COMP VALUE ZERO.
035500*
035600 77  WRK-WT-FEATURE              PIC 9(06) COMP VALUE ZERO.
035700 77  WRK-WT-BUGFIX               PIC 9(06) COMP VALUE ZERO.
035800 77  WRK-WT-MAINTENANCE          PIC 9(06) COMP VALUE ZERO.
035900 77  WRK-WT-DOCS                 PIC 9(06) COMP VALUE ZERO.
036000 77  WRK-WT-BUG                  PIC 9(06) COMP VALUE ZERO.
036100 77  WRK-WT-QUESTION             PIC 9(06) COMP VALUE ZERO.
036200 77  WRK-WT-DOCUMENTATION        PIC 9(06) COMP VALUE ZERO.
036300*
036400*--- DISTINCT AUTHOR TABLE -----------------------------------------
036500 01  WRK-AUTHOR-TABLE.
036600     03  WRK-AUTHOR-ENTRY        OCCURS 500 TIMES
036700                                 PIC X(20).
036800 77  WRK-AUTHOR-COUNT            PIC 9(04) COMP VALUE ZERO.
036900 77  WRK-AUTHOR-SUB              PIC 9(04) COMP VALUE ZERO.
037000 77  WRK-CANDIDATE-AUTHOR        PIC X(20) VALUE SPACES.
037100 77  WRK-AUTHOR-FOUND-SW         PIC X(01) VALUE 'N'.
037200     88  WRK-AUTHOR-FOUND                   VALUE 'Y'.
037300*
037400*--- WEEKLY TREND TABLE (BUILT BY FIND-OR-ADD, SORTED AT PRINT TIME)--
037500 01  WRK-WEEK-TABLE.
037600     03  WRK-WEEK-ENTRY          OCCURS 260 TIMES.
037700         05  WRK-WEEK-JDN        PIC S9(09) COMP.
037800         05  WRK-WEEK-PR-CRE     PIC 9(06) COMP.
037900         05  WRK-WEEK-ADDS       PIC 9(09) COMP.
038000         05  WRK-WEEK-DELS       PIC 9(09) COMP.
038100         05  WRK-WEEK-IS-CRE     PIC 9(06) COMP.
038200         05  WRK-WEEK-IS-CLO     PIC 9(06) COMP.
038300 77  WRK-WEEK-COUNT              PIC 9(04) COMP VALUE ZERO.
038400 77  WRK-WEEK-SUB                PIC 9(04) COMP VALUE ZERO.
038500 77  WRK-WEEK-IDX                PIC 9(04) COMP VALUE ZERO.
038600 77  WRK-TARGET-WEEK-JDN         PIC S9(09) COMP VALUE ZERO.
038700*
038800*--- WEEKLY GRAND TOTALS (ACCUMULATED AT PRINT TIME) -----------------
038900 77  WRK-WKTOT-PR-CRE            PIC 9(07) COMP VALUE ZERO.
039000 77  WRK-WKTOT-ADDS              PIC 9(10) COMP VALUE ZERO.
039100 77  WRK-WKTOT-DELS              PIC 9(10) COMP VALUE ZERO.
039200 77  WRK-WKTOT-IS-CRE            PIC 9(07) COMP VALUE ZERO.
039300 77  WRK-WKTOT-IS-CLO            PIC 9(07) COMP VALUE ZERO.
039400*
039500*--- REVIEW SEARCH-ALL TABLE (LOADED FROM SORTED SRTRV) -------------
039600 01  WRK-REVIEW-TABLE.
039700     03  WRK-REVIEW-ENTRY        OCCURS 3000 TIMES
039800                                 ASCENDING KEY IS WRK-RV-PRNUM
039900                                 INDEXED BY WRK-RV-IDX.
040000         05  WRK-RV-PRNUM        PIC 9(06).
040100         05  WRK-RV-SUBMITTED    PIC X(19).
040200 77  WRK-REVIEW-COUNT            PIC 9(04) COMP VALUE ZERO.
040300 77  WRK-REVIEW-SUB              PIC 9(04) COMP VALUE ZERO.
040400 77  WRK-RV-BLOCK-START          PIC 9(04) COMP VALUE ZERO.
040500 77  WRK-REVIEW-FOUND-SW         PIC X(01) VALUE 'N'.
040600     88  WRK-REVIEW-FOUND                   VALUE 'Y'.
040700 01  WRK-FIRST-REVIEW-SUBMITTED  PIC X(19) VALUE SPACES.
040800*
040900*--- COMMENT SEARCH-ALL TABLE (LOADED FROM SORTED SRTCM) ------------
041000 01  WRK-COMMENT-TABLE.
041100     03  WRK-COMMENT-ENTRY       OCCURS 4000 TIMES
041200                                 ASCENDING KEY IS WRK-CM-ITEMNUM
041300                                 INDEXED BY WRK-CM-IDX.
041400         05  WRK-CM-ITEMNUM      PIC 9(06).
041500         05  WRK-CM-USERLOGIN    PIC X(20).
041600         05  WRK-CM-CREATED      PIC X(19).
041700 77  WRK-COMMENT-COUNT           PIC 9(04) COMP VALUE ZERO.
041800 77  WRK-COMMENT-SUB             PIC 9(04) COMP VALUE ZERO.
041900 77  WRK-CM-BLOCK-START          PIC 9(04) COMP VALUE ZERO.
042000 77  WRK-RESPONSE-FOUND-SW       PIC X(01) VALUE 'N'.
042100     88  WRK-RESPONSE-FOUND                 VALUE 'Y'.
042200 01  WRK-FIRST-RESPONSE-CREATED  PIC X(19) VALUE SPACES.
042300*
042400*--- RELEASE TIMELINE TABLE ------------------------------------------
042500 01  WRK-RELEASE-TABLE.
042600     03  WRK-RELEASE-ENTRY       OCCURS 200 TIMES.
042700         05  WRK-RL-TAG          PIC X(20).
042800         05  WRK-RL-NAME-TAB     PIC X(40).
042900         05  WRK-RL-PUBLISHED    PIC X(19).
043000         05  WRK-RL-PRERELEASE   PIC X(01).
043100         05  WRK-RL-BREAKING     PIC X(01).
043200 77  WRK-RELEASE-COUNT           PIC 9(04) COMP VALUE ZERO.
043300 77  WRK-RELEASE-SUB             PIC 9(04) COMP VALUE ZERO.
043400 77  WRK-RL-LOWER-NAME           PIC X(40) VALUE SPACES.
043500 77  WRK-BREAKING-TALLY          PIC 9(04) COMP VALUE ZERO.
043600*
043700*--- TIMESTAMP / JULIAN-DAY-NUMBER WORK AREA --------------------------
043800 01  WRK-TS-INPUT                PIC X(19) VALUE SPACES.
043900 01  WRK-TS-PARTS REDEFINES WRK-TS-INPUT.
044000     03  WRK-TS-YYYY             PIC 9(04).
044100     03  FILLER                  PIC X(01).
044200     03  WRK-TS-MM               PIC 9(02).
044300     03  FILLER                  PIC X(01).
044400     03  WRK-TS-DD               PIC 9(02).
044500     03  FILLER                  PIC X(01).
044600     03  WRK-TS-HH               PIC 9(02).
044700     03  FILLER                  PIC X(01).
044800     03  WRK-TS-MI               PIC 9(02).
044900     03  FILLER                  PIC X(01).
045000     03  WRK-TS-SS               PIC 9(02).
045100 01  WRK-TEST-TIMESTAMP          PIC X(19) VALUE SPACES.
045200 77  WRK-DATE-IN-WINDOW-SW       PIC X(01) VALUE 'N'.
045300     88  WRK-DATE-IN-WINDOW                 VALUE 'Y'.
045400*
045500 77  WRK-JDN-A                   PIC S9(09) COMP VALUE ZERO.
045600 77  WRK-JDN-B                   PIC S9(09) COMP VALUE ZERO.
045700 77  WRK-JDN-C                   PIC S9(09) COMP VALUE ZERO.
045800 77  WRK-JDN-D                   PIC S9(09) COMP VALUE ZERO.
045900 77  WRK-JDN-E                   PIC S9(09) COMP VALUE ZERO.
046000 77  WRK-JDN-RESULT              PIC S9(09) COMP VALUE ZERO.
046100 77  WRK-TS-SECONDS              PIC S9(12) COMP VALUE ZERO.
046200 77  WRK-SECONDS-START           PIC S9(12) COMP VALUE ZERO.
046300 77  WRK-SECONDS-END             PIC S9(12) COMP VALUE ZERO.
046400 77  WRK-SECONDS-DIFF            PIC S9(12) COMP VALUE ZERO.
046500*
046600*--- INVERSE JDN (JULIAN DAY NUMBER BACK TO CALENDAR DATE) -----------
046700 77  WRK-IJDN-A                  PIC S9(09) COMP VALUE ZERO.
046800 77  WRK-IJDN-B                  PIC S9(09) COMP VALUE ZERO.
046900 77  WRK-IJDN-C                  PIC S9(09) COMP VALUE ZERO.
047000 77  WRK-IJDN-D                  PIC S9(09) COMP VALUE ZERO.
047100 77  WRK-IJDN-E                  PIC S9(09) COMP VALUE ZERO.
047200 77  WRK-IJDN-M                  PIC S9(09) COMP VALUE ZERO.
047300 77  WRK-IJDN-YEAR               PIC S9(09) COMP VALUE ZERO.
047400 77  WRK-IJDN-MONTH              PIC S9(09) COMP VALUE ZERO.
047500 77  WRK-IJDN-DAY                PIC S9(09) COMP VALUE ZERO.
047600 77  WRK-DOW-TEMP                PIC S9(09) COMP VALUE ZERO.
047700 77  WRK-DOW                     PIC S9(09) COMP VALUE ZERO.
047800*
047900*--- SYSTEM DATE/TIME (FROM 9000-GET-DATE-TIME) -----------------------
048000 01  WRK-SYSTEM-DATE             PIC X(08) VALUE SPACES.
048100 01  WRK-SYSTEM-DATE-NUM REDEFINES WRK-SYSTEM-DATE PIC 9(08).
048200 01  WRK-SYSTEM-TIME             PIC X(08) VALUE SPACES.
048300*================================================================*
048400 PROCEDURE DIVISION.
048500*================================================================*
048600*----------------------------------------------------------------*
048700 0000-MAIN-PROCESS              SECTION.
048800*----------------------------------------------------------------*
048900     PERFORM 1000-INITIALIZE THRU 1000-99-EXIT.
049000     PERFORM 1500-LOAD-REVIEW-TABLE THRU 1500-99-EXIT.
049100     PERFORM 1600-LOAD-COMMENT-TABLE THRU 1600-99-EXIT.
049200*
049300     PERFORM 2100-READ-ENRPR THRU 2100-99-EXIT.
049400     PERFORM 2000-PROCESS-PR THRU 2000-99-EXIT
049500             UNTIL WRK-ENRPR-EOF.
049600*
049700     PERFORM 3100-READ-ENRIS THRU 3100-99-EXIT.
049800     PERFORM 3000-PROCESS-IS THRU 3000-99-EXIT
049900             UNTIL WRK-ENRIS-EOF.
050000*
050100     PERFORM 4000-PROCESS-RELEASES THRU 4000-99-EXIT.
050200     PERFORM 5000-COMPUTE-DERIVED THRU 5000-99-EXIT.
050300     PERFORM 6000-PRINT-REPORT THRU 6000-99-EXIT.
050400     PERFORM 6900-CLOSE-ALL-FILES THRU 6900-99-EXIT.
050500*
050600     STOP RUN.
050700*----------------------------------------------------------------*
050800 0000-99-EXIT.                  EXIT.
050900*----------------------------------------------------------------*
051000 1000-INITIALIZE                SECTION.
051100*----------------------------------------------------------------*
051200     PERFORM 9000-GET-DATE-TIME THRU 9000-99-EXIT.
051300     DISPLAY '=============================================='.
051400     DISPLAY 'RACT0003 - REPOSITORY ACTIVITY METRICS PASS'.
051500     DISPLAY 'RUN DATE: ' WRK-SYSTEM-DATE
051600             '  RUN TIME: ' WRK-SYSTEM-TIME.
051700     DISPLAY '=============================================='.
051800*
051900     ACCEPT WRK-PARM-CARD FROM SYSIN.
052000     MOVE PARM-ASOF-YYYY     TO WRK-TS-YYYY.
052100     MOVE PARM-ASOF-MM       TO WRK-TS-MM.
052200     MOVE PARM-ASOF-DD       TO WRK-TS-DD.
052300     PERFORM 7610-CALC-JULIAN-DAY-NUMBER THRU 7610-99-EXIT.
052400     MOVE WRK-JDN-RESULT     TO WRK-ASOF-JDN.
052500     MOVE PARM-WINDOW-DAYS   TO WRK-WINDOW-DAYS-COMP.
052600     IF PARM-WINDOW-DAYS = ZERO
052700        SET WRK-IS-ALLTIME TO TRUE
052800        MOVE 'ALL TIME            ' TO WRK-WINDOW-TEXT
052900     ELSE
053000        COMPUTE WRK-WINDOW-THRESHOLD-JDN =
053100                WRK-ASOF-JDN - WRK-WINDOW-DAYS-COMP
053200        MOVE PARM-WINDOW-DAYS TO WRK-WINDOW-DAYS-EDIT
053300        STRING 'LAST ' DELIMITED BY SIZE
053400               WRK-WINDOW-DAYS-EDIT DELIMITED BY SIZE
053500               ' DAYS' DELIMITED BY SIZE
053600               INTO WRK-WINDOW-TEXT
053700     END-IF.
053800*
053900     OPEN INPUT  ENRPR-FILE.
054000     PERFORM 8100-TEST-FS-ENRPR THRU 8100-99-EXIT.
054100     OPEN INPUT  ENRIS-FILE.
054200     PERFORM 8200-TEST-FS-ENRIS THRU 8200-99-EXIT.
054300     OPEN INPUT  RELFILE-FILE.
054400     PERFORM 8300-TEST-FS-RELFILE THRU 8300-99-EXIT.
054500     OPEN OUTPUT METRICS-RPT.
054600     PERFORM 8400-TEST-FS-METRPT THRU 8400-99-EXIT.
054700*
054800     IF WRK-SELFTEST-SWITCH-ON
054900        PERFORM 7900-SELFTEST-BUCKETS THRU 7900-99-EXIT
055000     END-IF.
055100*----------------------------------------------------------------*
055200 1000-99-EXIT.                  EXIT.
055300*----------------------------------------------------------------*
055400 1500-LOAD-REVIEW-TABLE         SECTION.
055500*----------------------------------------------------------------*
055600*    RE-KEYS THE SUBMITTED-AT-SORTED REVIEW FILE BY PR-NUMBER SO
055700*    2200-FIND-FIRST-REVIEW CAN BINARY-SEARCH IT BY SEARCH ALL.
055800*----------------------------------------------------------------*
055900     SORT RVSORT-FILE
056000          ASCENDING KEY RVSRT-PRNUM RVSRT-SUBMITTED
056100          USING REVWIN-FILE
056200          GIVING SRTRV-FILE.
056300*
056400     OPEN INPUT SRTRV-FILE.
056500     PERFORM 8500-TEST-FS-SRTRV THRU 8500-99-EXIT.
056600     PERFORM 1510-READ-SRTRV THRU 1510-99-EXIT.
056700     PERFORM 1520-BUILD-REVIEW-ENTRY THRU 1520-99-EXIT
056800             UNTIL WRK-SRTRV-EOF.
056900     MOVE WRK-REVIEW-SUB TO WRK-REVIEW-COUNT.
057000     CLOSE SRTRV-FILE.
057100     DISPLAY 'REVIEW TABLE LOADED - ENTRIES: ' WRK-REVIEW-COUNT.
057200*----------------------------------------------------------------*
057300 1500-99-EXIT.                  EXIT.
057400*----------------------------------------------------------------*
057500 1510-READ-SRTRV                SECTION.
057600*----------------------------------------------------------------*
057700     READ SRTRV-FILE
057800         AT END SET WRK-SRTRV-EOF TO TRUE
057900     END-READ.
058000*----------------------------------------------------------------*
058100 1510-99-EXIT.                  EXIT.
058200*----------------------------------------------------------------*
058300 1520-BUILD-REVIEW-ENTRY        SECTION.
058400*----------------------------------------------------------------*
058500     MOVE FD-REG-SRTRV TO RACTRV01-RECORD.
058600     ADD 1 TO WRK-REVIEW-SUB.
058700     MOVE RV-PR-NUMBER     TO WRK-RV-PRNUM(WRK-REVIEW-SUB).
058800     MOVE RV-SUBMITTED-AT  TO WRK-RV-SUBMITTED(WRK-REVIEW-SUB).
058900     PERFORM 1510-READ-SRTRV THRU 1510-99-EXIT.
059000*----------------------------------------------------------------*
059100 1520-99-EXIT.                  EXIT.
059200*----------------------------------------------------------------*
059300 1600-LOAD-COMMENT-TABLE        SECTION.
059400*----------------------------------------------------------------*
059500*    RE-KEYS THE CREATED-AT-SORTED COMMENT FILE BY ITEM-NUMBER SO
059600*    3200-FIND-FIRST-RESPONSE CAN BINARY-SEARCH IT BY SEARCH ALL.
059700*----------------------------------------------------------------*
059800     SORT CMSORT-FILE
059900          ASCENDING KEY CMSRT-ITEMNUM CMSRT-CREATED
060000          USING CMNTIN-FILE
060100          GIVING SRTCM-FILE.
060200*
060300     OPEN INPUT SRTCM-FILE.
060400     PERFORM 8600-TEST-FS-SRTCM THRU 8600-99-EXIT.
060500     PERFORM 1610-READ-SRTCM THRU 1610-99-EXIT.
060600     PERFORM 1620-BUILD-COMMENT-ENTRY THRU 1620-99-EXIT
060700             UNTIL WRK-SRTCM-EOF.
060800     MOVE WRK-COMMENT-SUB TO WRK-COMMENT-COUNT.
060900     CLOSE SRTCM-FILE.
061000     DISPLAY 'COMMENT TABLE LOADED - ENTRIES: ' WRK-COMMENT-COUNT.
061100*----------------------------------------------------------------*
061200 1600-99-EXIT.                  EXIT.
061300*----------------------------------------------------------------*
061400 1610-READ-SRTCM                SECTION.
061500*----------------------------------------------------------------*
061600     READ SRTCM-FILE
061700         AT END SET WRK-SRTCM-EOF TO TRUE
061800     END-READ.
061900*----------------------------------------------------------------*
062000 1610-99-EXIT.                  EXIT.
062100*----------------------------------------------------------------*
062200 1620-BUILD-COMMENT-ENTRY       SECTION.
062300*----------------------------------------------------------------*
062400     MOVE FD-REG-SRTCM TO RACTCM01-RECORD.
062500     ADD 1 TO WRK-COMMENT-SUB.
062600     MOVE CM-ITEM-NUMBER TO WRK-CM-ITEMNUM(WRK-COMMENT-SUB).
062700     MOVE CM-USER-LOGIN  TO WRK-CM-USERLOGIN(WRK-COMMENT-SUB).
062800     MOVE CM-CREATED-AT  TO WRK-CM-CREATED(WRK-COMMENT-SUB).
062900     PERFORM 1610-READ-SRTCM THRU 1610-99-EXIT.
063000*----------------------------------------------------------------*
063100 1620-99-EXIT.                  EXIT.
063200*----------------------------------------------------------------*
063300 2000-PROCESS-PR                SECTION.
063400*----------------------------------------------------------------*
063500     ADD 1 TO WRK-PR-READ-CNT.
063600     IF PR-STATE = 'open'
063700        ADD 1 TO WRK-PR-OPEN-CNT
063800     END-IF.
063900*
064000     MOVE PR-CREATED-AT TO WRK-TEST-TIMESTAMP.
064100     PERFORM 7630-TEST-DATE-IN-WINDOW THRU 7630-99-EXIT.
064200     IF WRK-DATE-IN-WINDOW
064300        ADD 1 TO WRK-PR-WINDOW-CNT
064400        COMPUTE WRK-PR-SIZE-SUM = WRK-PR-SIZE-SUM
064500                + PR-ADDITIONS + PR-DELETIONS
064600        PERFORM 2400-BUCKET-PR-SIZE THRU 2400-99-EXIT
064700        PERFORM 2500-ACCUM-WORKTYPE-PR THRU 2500-99-EXIT
064800        MOVE PR-USER-LOGIN TO WRK-CANDIDATE-AUTHOR
064900        PERFORM 2600-ACCUM-AUTHOR THRU 2600-99-EXIT
065000        PERFORM 2700-ACCUM-WEEKLY-PR THRU 2700-99-EXIT
065100        PERFORM 2200-FIND-FIRST-REVIEW THRU 2200-99-EXIT
065200        IF PR-STATE = 'merged'
065300           ADD 1 TO WRK-PR-MERGED-CNT
065400           ADD PR-MERGE-HOURS TO WRK-MERGE-HRS-SUM
065500           ADD 1 TO WRK-MERGE-HRS-CNT
065600           PERFORM 2300-BUCKET-MERGE-TIME THRU 2300-99-EXIT
065700        END-IF
065800     END-IF.
065900*
066000     PERFORM 2100-READ-ENRPR THRU 2100-99-EXIT.
066100*----------------------------------------------------------------*
066200 2000-99-EXIT.                  EXIT.
066300*----------------------------------------------------------------*
066400 2100-READ-ENRPR                SECTION.
066500*----------------------------------------------------------------*
066600     READ ENRPR-FILE
066700         AT END SET WRK-ENRPR-EOF TO TRUE
066800     END-READ.
066900     IF NOT WRK-ENRPR-EOF
067000        MOVE FD-REG-ENRPR TO RACTPR0E-RECORD
067100     END-IF.
067200*----------------------------------------------------------------*
067300 2100-99-EXIT.                  EXIT.
067400*----------------------------------------------------------------*
067500 2200-FIND-FIRST-REVIEW         SECTION.
067600*----------------------------------------------------------------*
067700*    SEARCH ALL LOCATES ANY ENTRY WITH A MATCHING PR-NUMBER, NOT
067800*    NECESSARILY THE FIRST.  2210 WALKS BACKWARD TO THE TRUE START
067900*    OF THE SAME-KEY BLOCK; SINCE THE BLOCK IS SORTED ASCENDING BY
068000*    SUBMITTED-AT, THE BLOCK-START ENTRY IS ALREADY THE MINIMUM.
068100*----------------------------------------------------------------*
068200     MOVE 'N' TO WRK-REVIEW-FOUND-SW.
068300     IF WRK-REVIEW-COUNT > ZERO
068400        SEARCH ALL WRK-REVIEW-ENTRY
068500           AT END
068600              CONTINUE
068700           WHEN WRK-RV-PRNUM(WRK-RV-IDX) = PR-NUMBER
068800              SET WRK-REVIEW-FOUND TO TRUE
068900              SET WRK-RV-BLOCK-START TO WRK-RV-IDX
069000              PERFORM 2210-BACK-TO-BLOCK-START THRU 2210-99-EXIT
069100        END-SEARCH
069200     END-IF.
069300     IF WRK-REVIEW-FOUND
069400        MOVE WRK-RV-SUBMITTED(WRK-RV-BLOCK-START)
069500                          TO WRK-FIRST-REVIEW-SUBMITTED
069600        PERFORM 2220-SCAN-REVIEW-BLOCK THRU 2220-99-EXIT
069700        MOVE PR-CREATED-AT TO WRK-TS-INPUT
069800        PERFORM 7600-TIMESTAMP-TO-SECONDS THRU 7600-99-EXIT
069900        MOVE WRK-TS-SECONDS TO WRK-SECONDS-START
070000        MOVE WRK-FIRST-REVIEW-SUBMITTED TO WRK-TS-INPUT
070100        PERFORM 7600-TIMESTAMP-TO-SECONDS THRU 7600-99-EXIT
070200        MOVE WRK-TS-SECONDS TO WRK-SECONDS-END
070300        COMPUTE WRK-SECONDS-DIFF = WRK-SECONDS-END - WRK-SECONDS-START
070400        COMPUTE WRK-FIRSTREV-HRS-SUM ROUNDED = WRK-FIRSTREV-HRS-SUM
070500                + (WRK-SECONDS-DIFF / 3600)
070600        ADD 1 TO WRK-FIRSTREV-CNT
070700     END-IF.
070800*----------------------------------------------------------------*
070900 2200-99-EXIT.                  EXIT.
071000*----------------------------------------------------------------*
071100 2210-BACK-TO-BLOCK-START       SECTION.
071200*----------------------------------------------------------------*
071300     PERFORM 2211-STEP-BACK-ONE THRU 2211-99-EXIT
071400             UNTIL WRK-RV-BLOCK-START = 1
071500             OR WRK-RV-PRNUM(WRK-RV-BLOCK-START - 1) NOT = PR-NUMBER.
071600*----------------------------------------------------------------*
071700 2210-99-EXIT.                  EXIT.
071800*----------------------------------------------------------------*
071900 2211-STEP-BACK-ONE             SECTION.
072000*----------------------------------------------------------------*
072100     SUBTRACT 1 FROM WRK-RV-BLOCK-START.
072200*----------------------------------------------------------------*
072300 2211-99-EXIT.                  EXIT.
072400*----------------------------------------------------------------*
072500 2220-SCAN-REVIEW-BLOCK         SECTION.
072600*----------------------------------------------------------------*
072700*    TALLIES IN-WINDOW REVIEWS WITHIN THIS PR'S BLOCK FOR THE
072800*    AVG-REVIEWS-PER-PR METRIC (NUMERATOR).
072900*----------------------------------------------------------------*
073000     SET WRK-RV-IDX TO WRK-RV-BLOCK-START.
073100     PERFORM 2221-TEST-ONE-REVIEW THRU 2221-99-EXIT
073200             UNTIL WRK-RV-IDX > WRK-REVIEW-COUNT
073300             OR WRK-RV-PRNUM(WRK-RV-IDX) NOT = PR-NUMBER.
073400*----------------------------------------------------------------*
073500 2220-99-EXIT.                  EXIT.
073600*----------------------------------------------------------------*
073700 2221-TEST-ONE-REVIEW           SECTION.
073800*----------------------------------------------------------------*
073900     MOVE WRK-RV-SUBMITTED(WRK-RV-IDX) TO WRK-TEST-TIMESTAMP.
074000     PERFORM 7630-TEST-DATE-IN-WINDOW THRU 7630-99-EXIT.
074100     IF WRK-DATE-IN-WINDOW
074200        ADD 1 TO WRK-REVIEW-MATCH-CNT
074300     END-IF.
074400     SET WRK-RV-IDX UP BY 1.
074500*----------------------------------------------------------------*
074600 2221-99-EXIT.                  EXIT.
074700*----------------------------------------------------------------*
074800 2300-BUCKET-MERGE-TIME         SECTION.
074900*----------------------------------------------------------------*
075000     IF PR-MERGE-HOURS < 8
075100        ADD 1 TO WRK-MT-UNDER8
075200     ELSE
075300     IF PR-MERGE-HOURS < 24
075400        ADD 1 TO WRK-MT-8TO24
075500     ELSE
075600     IF PR-MERGE-HOURS < 72
075700        ADD 1 TO WRK-MT-1TO3D
075800     ELSE
075900     IF PR-MERGE-HOURS < 168
076000        ADD 1 TO WRK-MT-3TO7D
076100     ELSE
076200        ADD 1 TO WRK-MT-OVER7D
076300     END-IF
076400     END-IF
076500     END-IF
076600     END-IF.
076700*----------------------------------------------------------------*
076800 2300-99-EXIT.                  EXIT.
076900*----------------------------------------------------------------*
077000 2400-BUCKET-PR-SIZE            SECTION.
077100*----------------------------------------------------------------*
077200     IF (PR-ADDITIONS + PR-DELETIONS) < 50
077300        ADD 1 TO WRK-SZ-XS
077400     ELSE
077500     IF (PR-ADDITIONS + PR-DELETIONS) < 250
077600        ADD 1 TO WRK-SZ-SMALL
077700     ELSE
077800     IF (PR-ADDITIONS + PR-DELETIONS) < 1000
077900        ADD 1 TO WRK-SZ-MEDIUM
078000     ELSE
078100        ADD 1 TO WRK-SZ-LARGE
078200     END-IF
078300     END-IF
078400     END-IF.
078500*----------------------------------------------------------------*
078600 2400-99-EXIT.                  EXIT.
078700*----------------------------------------------------------------*
078800 2500-ACCUM-WORKTYPE-PR         SECTION.
078900*----------------------------------------------------------------*
079000     IF PR-TYPE = 'feature'
079100        ADD 1 TO WRK-WT-FEATURE
079200     ELSE
079300     IF PR-TYPE = 'bugfix'
079400        ADD 1 TO WRK-WT-BUGFIX
079500     ELSE
079600     IF PR-TYPE = 'maintenance'
079700        ADD 1 TO WRK-WT-MAINTENANCE
079800     ELSE
079900     IF PR-TYPE = 'docs'
080000        ADD 1 TO WRK-WT-DOCS
080100     END-IF
080200     END-IF
080300     END-IF
080400     END-IF.
080500*----------------------------------------------------------------*
080600 2500-99-EXIT.                  EXIT.
080700*----------------------------------------------------------------*
080800 2600-ACCUM-AUTHOR              SECTION.
080900*----------------------------------------------------------------*
081000*    SHARED BY PR AND ISSUE PROCESSING.  CALLER STAGES THE LOGIN
081100*    TO CHECK IN WRK-CANDIDATE-AUTHOR BEFORE THE PERFORM.
081200*----------------------------------------------------------------*
081300     MOVE 'N' TO WRK-AUTHOR-FOUND-SW.
081400     MOVE ZERO TO WRK-AUTHOR-SUB.
081500     PERFORM 2610-TEST-ONE-AUTHOR THRU 2610-99-EXIT
081600             UNTIL WRK-AUTHOR-SUB > WRK-AUTHOR-COUNT.
081700     IF NOT WRK-AUTHOR-FOUND
081800        AND WRK-AUTHOR-COUNT < 500
081900        ADD 1 TO WRK-AUTHOR-COUNT
082000        MOVE WRK-CANDIDATE-AUTHOR TO
082100                 WRK-AUTHOR-ENTRY(WRK-AUTHOR-COUNT)
082200     END-IF.
082300*----------------------------------------------------------------*
082400 2600-99-EXIT.                  EXIT.
082500*----------------------------------------------------------------*
082600 2610-TEST-ONE-AUTHOR           SECTION.
082700*----------------------------------------------------------------*
082800     ADD 1 TO WRK-AUTHOR-SUB.
082900     IF WRK-AUTHOR-SUB NOT > WRK-AUTHOR-COUNT
083000        IF WRK-AUTHOR-ENTRY(WRK-AUTHOR-SUB) = WRK-CANDIDATE-AUTHOR
083100           SET WRK-AUTHOR-FOUND TO TRUE
083200        END-IF
083300     END-IF.
083400*----------------------------------------------------------------*
083500 2610-99-EXIT.                  EXIT.
083600*----------------------------------------------------------------*
083700 2700-ACCUM-WEEKLY-PR           SECTION.
083800*----------------------------------------------------------------*
083900     MOVE PR-CREATED-AT TO WRK-TS-INPUT.
084000     PERFORM 7600-TIMESTAMP-TO-SECONDS THRU 7600-99-EXIT.
084100     PERFORM 7640-CALC-WEEK-MONDAY-JDN THRU 7640-99-EXIT.
084200     PERFORM 2710-FIND-OR-ADD-WEEK THRU 2710-99-EXIT.
084300     ADD 1              TO WRK-WEEK-PR-CRE(WRK-WEEK-IDX).
084400     ADD PR-ADDITIONS   TO WRK-WEEK-ADDS(WRK-WEEK-IDX).
084500     ADD PR-DELETIONS   TO WRK-WEEK-DELS(WRK-WEEK-IDX).
084600*----------------------------------------------------------------*
084700 2700-99-EXIT.                  EXIT.
084800*----------------------------------------------------------------*
084900 2710-FIND-OR-ADD-WEEK          SECTION.
085000*----------------------------------------------------------------*
085100*    THE TABLE STAYS UNSORTED HERE (ISSUE-CLOSED WEEKS DO NOT
085200*    ARRIVE IN ORDER) SO A LINEAR FIND-OR-ADD IS USED - IT IS
085300*    SORTED INTO WEEK-START ORDER ONLY ONCE, AT PRINT TIME, BY
085400*    6395-SORT-WEEK-TABLE.  THE MATCHING INDEX IS CAPTURED INSIDE
085500*    THE LOOP AT THE MOMENT OF MATCH - NEVER TAKEN FROM THE
085600*    CONTROL VARIABLE AFTER THE LOOP EXITS.
085700*----------------------------------------------------------------*
085800     MOVE ZERO TO WRK-WEEK-IDX.
085900     MOVE ZERO TO WRK-WEEK-SUB.
086000     PERFORM 2711-TEST-ONE-WEEK THRU 2711-99-EXIT
086100             UNTIL WRK-WEEK-SUB > WRK-WEEK-COUNT.
086200     IF WRK-WEEK-IDX = ZERO
086300        AND WRK-WEEK-COUNT < 260
086400        ADD 1 TO WRK-WEEK-COUNT
086500        MOVE WRK-WEEK-COUNT   TO WRK-WEEK-IDX
086600        MOVE WRK-TARGET-WEEK-JDN TO WRK-WEEK-JDN(WRK-WEEK-IDX)
086700        MOVE ZERO TO WRK-WEEK-PR-CRE(WRK-WEEK-IDX)
086800        MOVE ZERO TO WRK-WEEK-ADDS(WRK-WEEK-IDX)
086900        MOVE ZERO TO WRK-WEEK-DELS(WRK-WEEK-IDX)
087000        MOVE ZERO TO WRK-WEEK-IS-CRE(WRK-WEEK-IDX)
087100        MOVE ZERO TO WRK-WEEK-IS-CLO(WRK-WEEK-IDX)
087200     END-IF.
087300*----------------------------------------------------------------*
087400 2710-99-EXIT.                  EXIT.
087500*----------------------------------------------------------------*
087600 2711-TEST-ONE-WEEK             SECTION.
087700*----------------------------------------------------------------*
087800     ADD 1 TO WRK-WEEK-SUB.
087900     IF WRK-WEEK-SUB NOT > WRK-WEEK-COUNT
088000        IF WRK-WEEK-JDN(WRK-WEEK-SUB) = WRK-TARGET-WEEK-JDN
088100           MOVE WRK-WEEK-SUB TO WRK-WEEK-IDX
088200        END-IF
088300     END-IF.
088400*----------------------------------------------------------------*
088500 2711-99-EXIT.                  EXIT.
088600*----------------------------------------------------------------*
088700 3000-PROCESS-IS                SECTION.
088800*----------------------------------------------------------------*
088900     ADD 1 TO WRK-IS-READ-CNT.
089000     IF IS-STATE = 'open'
089100        ADD 1 TO WRK-IS-OPEN-CNT
089200        PERFORM 3300-BUCKET-ISSUE-AGE THRU 3300-99-EXIT
089300     END-IF.
089400*
089500     MOVE IS-CREATED-AT TO WRK-TEST-TIMESTAMP.
089600     PERFORM 7630-TEST-DATE-IN-WINDOW THRU 7630-99-EXIT.
089700     IF WRK-DATE-IN-WINDOW
089800        ADD 1 TO WRK-IS-WINDOW-CNT
089900        PERFORM 3400-ACCUM-WORKTYPE-IS THRU 3400-99-EXIT
090000        MOVE IS-USER-LOGIN TO WRK-CANDIDATE-AUTHOR
090100        PERFORM 2600-ACCUM-AUTHOR THRU 2600-99-EXIT
090200        PERFORM 3600-ACCUM-WEEKLY-IS THRU 3600-99-EXIT
090300        PERFORM 3200-FIND-FIRST-RESPONSE THRU 3200-99-EXIT
090400        IF IS-STATE = 'closed'
090500           ADD 1 TO WRK-IS-CLOSED-CNT
090600           PERFORM 3500-ACCUM-RESOLUTION THRU 3500-99-EXIT
090700        END-IF
090800     END-IF.
090900*
091000     PERFORM 3100-READ-ENRIS THRU 3100-99-EXIT.
091100*----------------------------------------------------------------*
091200 3000-99-EXIT.                  EXIT.
091300*----------------------------------------------------------------*
091400 3100-READ-ENRIS                SECTION.
091500*----------------------------------------------------------------*
091600     READ ENRIS-FILE
091700         AT END SET WRK-ENRIS-EOF TO TRUE
091800     END-READ.
091900     IF NOT WRK-ENRIS-EOF
092000        MOVE FD-REG-ENRIS TO RACTIS0E-RECORD
092100     END-IF.
092200*----------------------------------------------------------------*
092300 3100-99-EXIT.                  EXIT.
092400*----------------------------------------------------------------*
092500 3200-FIND-FIRST-RESPONSE       SECTION.
092600*----------------------------------------------------------------*
092700*    SAME ANCHOR/EXPAND TECHNIQUE AS 2200, PLUS A FILTER: THE
092800*    FIRST QUALIFYING ENTRY IN THE BLOCK IS THE FIRST ONE (IN
092900*    ASCENDING CREATED-AT ORDER) NOT POSTED BY THE ISSUE AUTHOR.
093000*----------------------------------------------------------------*
093100     MOVE 'N' TO WRK-RESPONSE-FOUND-SW.
093200     IF WRK-COMMENT-COUNT > ZERO
093300        SEARCH ALL WRK-COMMENT-ENTRY
093400           AT END
093500              CONTINUE
093600           WHEN WRK-CM-ITEMNUM(WRK-CM-IDX) = IS-NUMBER
093700              SET WRK-CM-BLOCK-START TO WRK-CM-IDX
093800              PERFORM 3210-BACK-TO-BLOCK-START THRU 3210-99-EXIT
093900              PERFORM 3220-SCAN-COMMENT-BLOCK THRU 3220-99-EXIT
094000        END-SEARCH
094100     END-IF.
094200     IF WRK-RESPONSE-FOUND
094300        MOVE IS-CREATED-AT TO WRK-TS-INPUT
094400        PERFORM 7600-TIMESTAMP-TO-SECONDS THRU 7600-99-EXIT
094500        MOVE WRK-TS-SECONDS TO WRK-SECONDS-START
094600        MOVE WRK-FIRST-RESPONSE-CREATED TO WRK-TS-INPUT
094700        PERFORM 7600-TIMESTAMP-TO-SECONDS THRU 7600-99-EXIT
094800        MOVE WRK-TS-SECONDS TO WRK-SECONDS-END
094900        COMPUTE WRK-SECONDS-DIFF = WRK-SECONDS-END - WRK-SECONDS-START
095000        COMPUTE WRK-FIRSTRESP-HRS-SUM ROUNDED = WRK-FIRSTRESP-HRS-SUM
095100                + (WRK-SECONDS-DIFF / 3600)
095200        ADD 1 TO WRK-FIRSTRESP-CNT
095300     END-IF.
095400*----------------------------------------------------------------*
095500 3200-99-EXIT.                  EXIT.
095600*----------------------------------------------------------------*
095700 3210-BACK-TO-BLOCK-START       SECTION.
095800*----------------------------------------------------------------*
095900     PERFORM 3211-STEP-BACK-ONE THRU 3211-99-EXIT
096000             UNTIL WRK-CM-BLOCK-START = 1
096100             OR WRK-CM-ITEMNUM(WRK-CM-BLOCK-START - 1) NOT = IS-NUMBER.
096200*----------------------------------------------------------------*
096300 3210-99-EXIT.                  EXIT.
096400*----------------------------------------------------------------*
096500 3211-STEP-BACK-ONE             SECTION.
096600*----------------------------------------------------------------*
096700     SUBTRACT 1 FROM WRK-CM-BLOCK-START.
096800*----------------------------------------------------------------*
096900 3211-99-EXIT.                  EXIT.
097000*----------------------------------------------------------------*
097100 3220-SCAN-COMMENT-BLOCK        SECTION.
097200*----------------------------------------------------------------*
097300     MOVE 'N' TO WRK-RESPONSE-FOUND-SW.
097400     SET WRK-CM-IDX TO WRK-CM-BLOCK-START.
097500     PERFORM 3221-TEST-ONE-COMMENT THRU 3221-99-EXIT
097600             UNTIL WRK-CM-IDX > WRK-COMMENT-COUNT
097700             OR WRK-CM-ITEMNUM(WRK-CM-IDX) NOT = IS-NUMBER
097800             OR WRK-RESPONSE-FOUND.
097900*----------------------------------------------------------------*
098000 3220-99-EXIT.                  EXIT.
098100*----------------------------------------------------------------*
098200 3221-TEST-ONE-COMMENT          SECTION.
098300*----------------------------------------------------------------*
098400     IF WRK-CM-USERLOGIN(WRK-CM-IDX) NOT = IS-USER-LOGIN
098500        SET WRK-RESPONSE-FOUND TO TRUE
098600        MOVE WRK-CM-CREATED(WRK-CM-IDX)
098700                       TO WRK-FIRST-RESPONSE-CREATED
098800     ELSE
098900        SET WRK-CM-IDX UP BY 1
099000     END-IF.
099100*----------------------------------------------------------------*
099200 3221-99-EXIT.                  EXIT.
099300*----------------------------------------------------------------*
099400 3300-BUCKET-ISSUE-AGE          SECTION.
099500*----------------------------------------------------------------*
099600*    AGE IS MEASURED FROM THE AS-OF DATE, REGARDLESS OF WINDOW,
099700*    FOR EVERY ISSUE STILL OPEN.
099800*----------------------------------------------------------------*
099900     MOVE IS-CREATED-AT TO WRK-TS-INPUT.
100000     PERFORM 7600-TIMESTAMP-TO-SECONDS THRU 7600-99-EXIT.
100100     COMPUTE WRK-JDN-RESULT = WRK-ASOF-JDN - WRK-JDN-RESULT.
100200     IF WRK-JDN-RESULT < 30
100300        ADD 1 TO WRK-AGE-UNDER30
100400     ELSE
100500     IF WRK-JDN-RESULT < 90
100600        ADD 1 TO WRK-AGE-30TO90
100700     ELSE
100800     IF WRK-JDN-RESULT < 365
100900        ADD 1 TO WRK-AGE-90TO365
101000     ELSE
101100        ADD 1 TO WRK-AGE-OVER1YR
101200     END-IF
101300     END-IF
101400     END-IF.
101500*----------------------------------------------------------------*
101600 3300-99-EXIT.                  EXIT.
101700*----------------------------------------------------------------*
101800 3400-ACCUM-WORKTYPE-IS         SECTION.
101900*----------------------------------------------------------------*
102000     IF IS-TYPE = 'bug'
102100        ADD 1 TO WRK-WT-BUG
102200     ELSE
102300     IF IS-TYPE = 'feature'
102400        ADD 1 TO WRK-WT-FEATURE
102500     ELSE
102600     IF IS-TYPE = 'question'
102700        ADD 1 TO WRK-WT-QUESTION
102800     ELSE
102900     IF IS-TYPE = 'documentation'
103000        ADD 1 TO WRK-WT-DOCUMENTATION
103100     END-IF
103200     END-IF
103300     END-IF
103400     END-IF.
103500*----------------------------------------------------------------*
103600 3400-99-EXIT.                  EXIT.
103700*----------------------------------------------------------------*
103800 3500-ACCUM-RESOLUTION          SECTION.
103900*----------------------------------------------------------------*
104000     MOVE IS-CREATED-AT TO WRK-TS-INPUT.
104100     PERFORM 7600-TIMESTAMP-TO-SECONDS THRU 7600-99-EXIT.
104200     MOVE WRK-TS-SECONDS TO WRK-SECONDS-START.
104300     MOVE IS-CLOSED-AT TO WRK-TS-INPUT.
104400     PERFORM 7600-TIMESTAMP-TO-SECONDS THRU 7600-99-EXIT.
104500     MOVE WRK-TS-SECONDS TO WRK-SECONDS-END.
104600     COMPUTE WRK-SECONDS-DIFF = WRK-SECONDS-END - WRK-SECONDS-START.
104700     COMPUTE WRK-RESOL-DAYS-SUM ROUNDED = WRK-RESOL-DAYS-SUM
104800             + (WRK-SECONDS-DIFF / 86400).
104900     ADD 1 TO WRK-RESOL-CNT.
105000     PERFORM 3510-ACCUM-WEEKLY-IS-CLOSED THRU 3510-99-EXIT.
105100*----------------------------------------------------------------*
105200 3500-99-EXIT.                  EXIT.
105300*----------------------------------------------------------------*
105400 3510-ACCUM-WEEKLY-IS-CLOSED    SECTION.
105500*----------------------------------------------------------------*
105600     MOVE IS-CLOSED-AT TO WRK-TS-INPUT.
105700     PERFORM 7600-TIMESTAMP-TO-SECONDS THRU 7600-99-EXIT.
105800     PERFORM 7640-CALC-WEEK-MONDAY-JDN THRU 7640-99-EXIT.
105900     PERFORM 2710-FIND-OR-ADD-WEEK THRU 2710-99-EXIT.
106000     ADD 1 TO WRK-WEEK-IS-CLO(WRK-WEEK-IDX).
106100*----------------------------------------------------------------*
106200 3510-99-EXIT.                  EXIT.
106300*----------------------------------------------------------------*
106400 3600-ACCUM-WEEKLY-IS           SECTION.
106500*----------------------------------------------------------------*
106600     MOVE IS-CREATED-AT TO WRK-TS-INPUT.
106700     PERFORM 7600-TIMESTAMP-TO-SECONDS THRU 7600-99-EXIT.
106800     PERFORM 7640-CALC-WEEK-MONDAY-JDN THRU 7640-99-EXIT.
106900     PERFORM 2710-FIND-OR-ADD-WEEK THRU 2710-99-EXIT.
107000     ADD 1 TO WRK-WEEK-IS-CRE(WRK-WEEK-IDX).
107100*----------------------------------------------------------------*
107200 3600-99-EXIT.                  EXIT.
107300*----------------------------------------------------------------*
107400 4000-PROCESS-RELEASES          SECTION.
107500*----------------------------------------------------------------*
107600*    RELEASES ARRIVE ALREADY SORTED BY PUBLISHED-AT (FILES), SO
107700*    THE TABLE IS BUILT IN A SINGLE SEQUENTIAL PASS - NO SORT.
107800*----------------------------------------------------------------*
107900     PERFORM 4010-READ-RELFILE THRU 4010-99-EXIT.
108000     PERFORM 4020-BUILD-RELEASE-ENTRY THRU 4020-99-EXIT
108100             UNTIL WRK-RELFILE-EOF.
108200*----------------------------------------------------------------*
108300 4000-99-EXIT.                  EXIT.
108400*----------------------------------------------------------------*
108500 4010-READ-RELFILE              SECTION.
108600*----------------------------------------------------------------*
108700     READ RELFILE-FILE
108800         AT END SET WRK-RELFILE-EOF TO TRUE
108900     END-READ.
109000*----------------------------------------------------------------*
109100 4010-99-EXIT.                  EXIT.
109200*----------------------------------------------------------------*
109300 4020-BUILD-RELEASE-ENTRY       SECTION.
109400*----------------------------------------------------------------*
109500     MOVE FD-REG-RELFILE TO RACTRL01-RECORD.
109600     PERFORM 6700-DERIVE-RELEASE-BREAKING THRU 6700-99-EXIT.
109700     IF WRK-RELEASE-COUNT < 200
109800        ADD 1 TO WRK-RELEASE-COUNT
109900        MOVE WRK-RELEASE-COUNT TO WRK-RELEASE-SUB
110000        MOVE RL-TAG-NAME      TO WRK-RL-TAG(WRK-RELEASE-SUB)
110100        MOVE RL-NAME          TO WRK-RL-NAME-TAB(WRK-RELEASE-SUB)
110200        MOVE RL-PUBLISHED-AT  TO WRK-RL-PUBLISHED(WRK-RELEASE-SUB)
110300        MOVE RL-PRERELEASE    TO WRK-RL-PRERELEASE(WRK-RELEASE-SUB)
110400        MOVE RL-BREAKING-FLAG TO WRK-RL-BREAKING(WRK-RELEASE-SUB)
110500     END-IF.
110600     PERFORM 4010-READ-RELFILE THRU 4010-99-EXIT.
110700*----------------------------------------------------------------*
110800 4020-99-EXIT.                  EXIT.
110900*----------------------------------------------------------------*
111000 5000-COMPUTE-DERIVED           SECTION.
111100*----------------------------------------------------------------*
111200     IF WRK-PR-WINDOW-CNT = ZERO
111300        MOVE ZERO TO WRK-MERGE-RATE WRK-AVG-LINES-CHG
111400        MOVE ZERO TO WRK-AVG-REVIEWS-PR
111500     ELSE
111600        COMPUTE WRK-MERGE-RATE ROUNDED =
111700                (WRK-PR-MERGED-CNT / WRK-PR-WINDOW-CNT) * 100
111800        COMPUTE WRK-AVG-LINES-CHG ROUNDED =
111900                WRK-PR-SIZE-SUM / WRK-PR-WINDOW-CNT
112000        COMPUTE WRK-AVG-REVIEWS-PR ROUNDED =
112100                WRK-REVIEW-MATCH-CNT / WRK-PR-WINDOW-CNT
112200     END-IF.
112300*
112400     IF WRK-FIRSTREV-CNT = ZERO
112500        MOVE ZERO TO WRK-AVG-FIRSTREV-HRS
112600     ELSE
112700        COMPUTE WRK-AVG-FIRSTREV-HRS ROUNDED =
112800                WRK-FIRSTREV-HRS-SUM / WRK-FIRSTREV-CNT
112900     END-IF.
113000*
113100     IF WRK-IS-WINDOW-CNT = ZERO
113200        MOVE ZERO TO WRK-RESOL-RATE
113300     ELSE
113400        COMPUTE WRK-RESOL-RATE ROUNDED =
113500                (WRK-IS-CLOSED-CNT / WRK-IS-WINDOW-CNT) * 100
113600     END-IF.
113700*
113800     IF WRK-RESOL-CNT = ZERO
113900        MOVE ZERO TO WRK-AVG-RESOL-DAYS
114000     ELSE
114100        COMPUTE WRK-AVG-RESOL-DAYS ROUNDED =
114200                WRK-RESOL-DAYS-SUM / WRK-RESOL-CNT
114300     END-IF.
114400*
114500     IF WRK-FIRSTRESP-CNT = ZERO
114600        MOVE ZERO TO WRK-AVG-FIRSTRESP-HRS
114700     ELSE
114800        COMPUTE WRK-AVG-FIRSTRESP-HRS ROUNDED =
114900                WRK-FIRSTRESP-HRS-SUM / WRK-FIRSTRESP-CNT
115000     END-IF.
115100*
115200     COMPUTE WRK-ACTIVE-ITEMS = WRK-PR-OPEN-CNT + WRK-IS-OPEN-CNT.
115300     MOVE WRK-AUTHOR-COUNT TO WRK-DISTINCT-CONTRIB.
115400*----------------------------------------------------------------*
115500 5000-99-EXIT.                  EXIT.
115600*----------------------------------------------------------------*
115700 6000-PRINT-REPORT              SECTION.
115800*----------------------------------------------------------------*
115900     PERFORM 6100-PRINT-HEADING THRU 6100-99-EXIT.
116000     PERFORM 6200-PRINT-SUMMARY THRU 6200-99-EXIT.
116100     PERFORM 6300-PRINT-DISTRIBUTIONS THRU 6300-99-EXIT.
116200     PERFORM 6400-PRINT-WEEKLY THRU 6400-99-EXIT.
116300     PERFORM 6500-PRINT-RELEASES THRU 6500-99-EXIT.
116400*----------------------------------------------------------------*
116500 6000-99-EXIT.                  EXIT.
116600*----------------------------------------------------------------*
116700 6100-PRINT-HEADING             SECTION.
116800*----------------------------------------------------------------*
116900     ADD 1 TO WRK-PAGE-NO.
117000     MOVE PARM-ASOF-YYYY TO WRK-ED10-YYYY.
117100     MOVE PARM-ASOF-MM   TO WRK-ED10-MM.
117200     MOVE PARM-ASOF-DD   TO WRK-ED10-DD.
117300     MOVE SPACES             TO RACTRP01-LINE.
117400     MOVE 'REPOSITORY ACTIVITY METRICS REPORT' TO RP-HDG-TITLE.
117500     MOVE 'AS-OF: '           TO RP-HDG-ASOF-LIT.
117600     MOVE WRK-EDIT-DATE10     TO RP-HDG-ASOF-DATE.
117700     MOVE WRK-WINDOW-TEXT     TO RP-HDG-WINDOW.
117800     MOVE 'PAGE:'             TO RP-HDG-PAGE-LIT.
117900     MOVE WRK-PAGE-NO         TO RP-HDG-PAGE-NO.
118000     MOVE RACTRP01-LINE       TO FD-REG-METRPT.
118100     WRITE FD-REG-METRPT AFTER ADVANCING PAGE.
118200     MOVE SPACES TO FD-REG-METRPT.
118300     WRITE FD-REG-METRPT AFTER ADVANCING 1 LINE.
118400*----------------------------------------------------------------*
118500 6100-99-EXIT.                  EXIT.
118600*----------------------------------------------------------------*
118700 6200-PRINT-SUMMARY             SECTION.
118800*----------------------------------------------------------------*
118900     MOVE 'TOTAL PULL REQUESTS'     TO WRK-SUM-LABEL-HOLD.
119000     MOVE WRK-PR-WINDOW-CNT  TO WRK-EC14-VAL.
119100     PERFORM 6210-PRINT-SUM-CNT-LINE THRU 6210-99-EXIT.
119200     MOVE 'MERGED PULL REQUESTS'    TO WRK-SUM-LABEL-HOLD.
119300     MOVE WRK-PR-MERGED-CNT  TO WRK-EC14-VAL.
119400     PERFORM 6210-PRINT-SUM-CNT-LINE THRU 6210-99-EXIT.
119500     MOVE 'MERGE RATE'              TO WRK-SUM-LABEL-HOLD.
119600     MOVE WRK-MERGE-RATE     TO WRK-EP14-VAL.
119700     PERFORM 6211-PRINT-SUM-PCT-LINE THRU 6211-99-EXIT.
119800     MOVE 'AVG LINES CHANGED PER PR' TO WRK-SUM-LABEL-HOLD.
119900     MOVE WRK-AVG-LINES-CHG  TO WRK-ED14-VAL.
120000     PERFORM 6212-PRINT-SUM-DEC-LINE THRU 6212-99-EXIT.
120100     MOVE 'AVG REVIEWS PER PR'       TO WRK-SUM-LABEL-HOLD.
120200     MOVE WRK-AVG-REVIEWS-PR TO WRK-ED14-VAL.
120300     PERFORM 6212-PRINT-SUM-DEC-LINE THRU 6212-99-EXIT.
120400     MOVE 'AVG TIME TO FIRST REVIEW (HOURS)' TO WRK-SUM-LABEL-HOLD.
120500     MOVE WRK-AVG-FIRSTREV-HRS TO WRK-ED14-VAL.
120600     PERFORM 6212-PRINT-SUM-DEC-LINE THRU 6212-99-EXIT.
120700     MOVE 'TOTAL ISSUES'            TO WRK-SUM-LABEL-HOLD.
120800     MOVE WRK-IS-WINDOW-CNT  TO WRK-EC14-VAL.
120900     PERFORM 6210-PRINT-SUM-CNT-LINE THRU 6210-99-EXIT.
121000     MOVE 'ISSUE RESOLUTION RATE'   TO WRK-SUM-LABEL-HOLD.
121100     MOVE WRK-RESOL-RATE     TO WRK-EP14-VAL.
121200     PERFORM 6211-PRINT-SUM-PCT-LINE THRU 6211-99-EXIT.
121300     MOVE 'AVG ISSUE RESOLUTION TIME (DAYS)' TO WRK-SUM-LABEL-HOLD.
121400     MOVE WRK-AVG-RESOL-DAYS TO WRK-ED14-VAL.
121500     PERFORM 6212-PRINT-SUM-DEC-LINE THRU 6212-99-EXIT.
121600     MOVE 'AVG TIME TO FIRST RESPONSE (HOURS)' TO
121700                                    WRK-SUM-LABEL-HOLD.
121800     MOVE WRK-AVG-FIRSTRESP-HRS TO WRK-ED14-VAL.
121900     PERFORM 6212-PRINT-SUM-DEC-LINE THRU 6212-99-EXIT.
122000     MOVE 'OPEN PULL REQUESTS'      TO WRK-SUM-LABEL-HOLD.
122100     MOVE WRK-PR-OPEN-CNT    TO WRK-EC14-VAL.
122200     PERFORM 6210-PRINT-SUM-CNT-LINE THRU 6210-99-EXIT.
122300     MOVE 'OPEN ISSUES'            TO WRK-SUM-LABEL-HOLD.
122400     MOVE WRK-IS-OPEN-CNT    TO WRK-EC14-VAL.
122500     PERFORM 6210-PRINT-SUM-CNT-LINE THRU 6210-99-EXIT.
122600     MOVE 'ACTIVE ITEMS (TOTAL)'    TO WRK-SUM-LABEL-HOLD.
122700     MOVE WRK-ACTIVE-ITEMS   TO WRK-EC14-VAL.
122800     PERFORM 6210-PRINT-SUM-CNT-LINE THRU 6210-99-EXIT.
122900     MOVE 'DISTINCT CONTRIBUTORS'   TO WRK-SUM-LABEL-HOLD.
123000     MOVE WRK-DISTINCT-CONTRIB TO WRK-EC14-VAL.
123100     PERFORM 6210-PRINT-SUM-CNT-LINE THRU 6210-99-EXIT.
123200     MOVE SPACES TO FD-REG-METRPT.
123300     WRITE FD-REG-METRPT AFTER ADVANCING 1 LINE.
123400*----------------------------------------------------------------*
123500 6200-99-EXIT.                  EXIT.
123600*----------------------------------------------------------------*
123700 6210-PRINT-SUM-CNT-LINE        SECTION.
123800*----------------------------------------------------------------*
123900     MOVE SPACES            TO RACTRP01-LINE.
124000     MOVE WRK-SUM-LABEL-HOLD TO RP-SUM-LABEL.
124100     MOVE WRK-EDIT-CNT14    TO RP-SUM-VALUE.
124200     MOVE RACTRP01-LINE     TO FD-REG-METRPT.
124300     WRITE FD-REG-METRPT AFTER ADVANCING 1 LINE.
124400*----------------------------------------------------------------*
124500 6210-99-EXIT.                  EXIT.
124600*----------------------------------------------------------------*
124700 6211-PRINT-SUM-PCT-LINE        SECTION.
124800*----------------------------------------------------------------*
124900     MOVE SPACES            TO RACTRP01-LINE.
125000     MOVE WRK-SUM-LABEL-HOLD TO RP-SUM-LABEL.
125100     MOVE WRK-EDIT-PCT14    TO RP-SUM-VALUE.
125200     MOVE RACTRP01-LINE     TO FD-REG-METRPT.
125300     WRITE FD-REG-METRPT AFTER ADVANCING 1 LINE.
125400*----------------------------------------------------------------*
125500 6211-99-EXIT.                  EXIT.
125600*----------------------------------------------------------------*
125700 6212-PRINT-SUM-DEC-LINE        SECTION.
125800*----------------------------------------------------------------*
125900     MOVE SPACES            TO RACTRP01-LINE.
126000     MOVE WRK-SUM-LABEL-HOLD TO RP-SUM-LABEL.
126100     MOVE WRK-EDIT-DEC14    TO RP-SUM-VALUE.
126200     MOVE RACTRP01-LINE     TO FD-REG-METRPT.
126300     WRITE FD-REG-METRPT AFTER ADVANCING 1 LINE.
126400*----------------------------------------------------------------*
126500 6212-99-EXIT.                  EXIT.
126600*----------------------------------------------------------------*
126700 6300-PRINT-DISTRIBUTIONS       SECTION.
126800*----------------------------------------------------------------*
126900     MOVE '< 8 HOURS'    TO WRK-DIST-LABEL-HOLD.
127000     MOVE WRK-MT-UNDER8  TO WRK-EC09-VAL.
127100     PERFORM 6310-PRINT-DIST-LINE THRU 6310-99-EXIT.
127200     MOVE '8-24 HOURS'   TO WRK-DIST-LABEL-HOLD.
127300     MOVE WRK-MT-8TO24   TO WRK-EC09-VAL.
127400     PERFORM 6310-PRINT-DIST-LINE THRU 6310-99-EXIT.
127500     MOVE '1-3 DAYS'     TO WRK-DIST-LABEL-HOLD.
127600     MOVE WRK-MT-1TO3D   TO WRK-EC09-VAL.
127700     PERFORM 6310-PRINT-DIST-LINE THRU 6310-99-EXIT.
127800     MOVE '3-7 DAYS'     TO WRK-DIST-LABEL-HOLD.
127900     MOVE WRK-MT-3TO7D   TO WRK-EC09-VAL.
128000     PERFORM 6310-PRINT-DIST-LINE THRU 6310-99-EXIT.
128100     MOVE '> 7 DAYS'     TO WRK-DIST-LABEL-HOLD.
128200     MOVE WRK-MT-OVER7D  TO WRK-EC09-VAL.
128300     PERFORM 6310-PRINT-DIST-LINE THRU 6310-99-EXIT.
128400     MOVE SPACES TO FD-REG-METRPT.
128500     WRITE FD-REG-METRPT AFTER ADVANCING 1 LINE.
128600     MOVE 'XS'           TO WRK-DIST-LABEL-HOLD.
128700     MOVE WRK-SZ-XS      TO WRK-EC09-VAL.
128800     PERFORM 6310-PRINT-DIST-LINE THRU 6310-99-EXIT.
128900     MOVE 'SMALL'        TO WRK-DIST-LABEL-HOLD.
129000     MOVE WRK-SZ-SMALL   TO WRK-EC09-VAL.
129100     PERFORM 6310-PRINT-DIST-LINE THRU 6310-99-EXIT.
129200     MOVE 'MEDIUM'       TO WRK-DIST-LABEL-HOLD.
129300     MOVE WRK-SZ-MEDIUM  TO WRK-EC09-VAL.
129400     PERFORM 6310-PRINT-DIST-LINE THRU 6310-99-EXIT.
129500     MOVE 'LARGE'        TO WRK-DIST-LABEL-HOLD.
129600     MOVE WRK-SZ-LARGE   TO WRK-EC09-VAL.
129700     PERFORM 6310-PRINT-DIST-LINE THRU 6310-99-EXIT.
129800     MOVE SPACES TO FD-REG-METRPT.
129900     WRITE FD-REG-METRPT AFTER ADVANCING 1 LINE.
130000     MOVE '< 30 DAYS'    TO WRK-DIST-LABEL-HOLD.
130100     MOVE WRK-AGE-UNDER30  TO WRK-EC09-VAL.
130200     PERFORM 6310-PRINT-DIST-LINE THRU 6310-99-EXIT.
130300     MOVE '30-90 DAYS'   TO WRK-DIST-LABEL-HOLD.
130400     MOVE WRK-AGE-30TO90   TO WRK-EC09-VAL.
130500     PERFORM 6310-PRINT-DIST-LINE THRU 6310-99-EXIT.
130600     MOVE '90-365 DAYS'  TO WRK-DIST-LABEL-HOLD.
130700     MOVE WRK-AGE-90TO365  TO WRK-EC09-VAL.
130800     PERFORM 6310-PRINT-DIST-LINE THRU 6310-99-EXIT.
130900     MOVE '> 1 YEAR'     TO WRK-DIST-LABEL-HOLD.
131000     MOVE WRK-AGE-OVER1YR  TO WRK-EC09-VAL.
131100     PERFORM 6310-PRINT-DIST-LINE THRU 6310-99-EXIT.
131200     MOVE SPACES TO FD-REG-METRPT.
131300     WRITE FD-REG-METRPT AFTER ADVANCING 1 LINE.
131400     MOVE 'FEATURE'        TO WRK-DIST-LABEL-HOLD.
131500     MOVE WRK-WT-FEATURE       TO WRK-EC09-VAL.
131600     PERFORM 6310-PRINT-DIST-LINE THRU 6310-99-EXIT.
131700     MOVE 'BUGFIX'         TO WRK-DIST-LABEL-HOLD.
131800     MOVE WRK-WT-BUGFIX        TO WRK-EC09-VAL.
131900     PERFORM 6310-PRINT-DIST-LINE THRU 6310-99-EXIT.
132000     MOVE 'MAINTENANCE'    TO WRK-DIST-LABEL-HOLD.
132100     MOVE WRK-WT-MAINTENANCE   TO WRK-EC09-VAL.
132200     PERFORM 6310-PRINT-DIST-LINE THRU 6310-99-EXIT.
132300     MOVE 'DOCS'           TO WRK-DIST-LABEL-HOLD.
132400     MOVE WRK-WT-DOCS          TO WRK-EC09-VAL.
132500     PERFORM 6310-PRINT-DIST-LINE THRU 6310-99-EXIT.
132600     MOVE 'BUG'            TO WRK-DIST-LABEL-HOLD.
132700     MOVE WRK-WT-BUG           TO WRK-EC09-VAL.
132800     PERFORM 6310-PRINT-DIST-LINE THRU 6310-99-EXIT.
132900     MOVE 'QUESTION'       TO WRK-DIST-LABEL-HOLD.
133000     MOVE WRK-WT-QUESTION      TO WRK-EC09-VAL.
133100     PERFORM 6310-PRINT-DIST-LINE THRU 6310-99-EXIT.
133200     MOVE 'DOCUMENTATION'  TO WRK-DIST-LABEL-HOLD.
133300     MOVE WRK-WT-DOCUMENTATION TO WRK-EC09-VAL.
133400     PERFORM 6310-PRINT-DIST-LINE THRU 6310-99-EXIT.
133500     MOVE SPACES TO FD-REG-METRPT.
133600     WRITE FD-REG-METRPT AFTER ADVANCING 1 LINE.
133700*----------------------------------------------------------------*
133800 6300-99-EXIT.                  EXIT.
133900*----------------------------------------------------------------*
134000 6310-PRINT-DIST-LINE           SECTION.
134100*----------------------------------------------------------------*
134200     MOVE SPACES           TO RACTRP01-LINE.
134300     MOVE WRK-DIST-LABEL-HOLD TO RP-DIST-LABEL.
134400     MOVE WRK-EDIT-CNT09   TO RP-DIST-COUNT.
134500     MOVE RACTRP01-LINE    TO FD-REG-METRPT.
134600     WRITE FD-REG-METRPT AFTER ADVANCING 1 LINE.
134700*----------------------------------------------------------------*
134800 6310-99-EXIT.                  EXIT.
134900*----------------------------------------------------------------*
135000*----------------------------------------------------------------*
135100 6395-SORT-WEEK-TABLE           SECTION.
135200*----------------------------------------------------------------*
135300*    JKW 08/10/2006 - RACT-070 - WRK-WEEK-TABLE IS BUILT BY
135400*    FIND-OR-ADD DURING BOTH THE PR AND ISSUE PASSES (SEE THE
135500*    2710-FIND-OR-ADD-WEEK REMARKS) SO A WEEK FIRST SEEN DURING
135600*    THE ISSUE PASS LANDS AT THE END OF THE TABLE REGARDLESS OF
135700*    ITS DATE.  THE WEEKLY TREND IS A CONTROL BREAK ON WEEK-
135800*    START DATE, SO THE TABLE MUST BE IN ASCENDING JDN ORDER
135900*    BEFORE 6410-PRINT-ONE-WEEK WALKS IT.  DRAINS THE TABLE
136000*    THROUGH THE SAME WRITE/SORT/READ-BACK SHAPE USED FOR THE
136100*    REVIEW AND COMMENT RE-KEY SORTS ABOVE.
136200     OPEN OUTPUT WKWORK-FILE.
136300     PERFORM 8700-TEST-FS-WKWORK THRU 8700-99-EXIT.
136400     PERFORM 6396-WRITE-ONE-WEEK-REC THRU 6396-99-EXIT
136500        VARYING WRK-WEEK-SUB FROM 1 BY 1
136600          UNTIL WRK-WEEK-SUB > WRK-WEEK-COUNT.
136700     CLOSE WKWORK-FILE.
136800*
136900     SORT WKSORT-FILE
137000          ASCENDING KEY WKSRT-JDN
137100          USING WKWORK-FILE
137200          GIVING SRTWK-FILE.
137300*
137400     OPEN INPUT SRTWK-FILE.
137500     PERFORM 8710-TEST-FS-SRTWK THRU 8710-99-EXIT.
137600     MOVE ZERO TO WRK-WEEK-SUB.
137700     PERFORM 6397-READ-BACK-ONE-WEEK THRU 6397-99-EXIT
137800        VARYING WRK-WEEK-SUB FROM 1 BY 1
137900          UNTIL WRK-WEEK-SUB > WRK-WEEK-COUNT.
138000     CLOSE SRTWK-FILE.
138100*----------------------------------------------------------------*
138200 6395-99-EXIT.                  EXIT.
138300*----------------------------------------------------------------*
138400*----------------------------------------------------------------*
138500 6396-WRITE-ONE-WEEK-REC        SECTION.
138600*----------------------------------------------------------------*
138700     MOVE WRK-WEEK-JDN(WRK-WEEK-SUB)     TO WK-JDN.
138800     MOVE WRK-WEEK-PR-CRE(WRK-WEEK-SUB)  TO WK-PR-CRE.
138900     MOVE WRK-WEEK-ADDS(WRK-WEEK-SUB)    TO WK-ADDS.
139000     MOVE WRK-WEEK-DELS(WRK-WEEK-SUB)    TO WK-DELS.
139100     MOVE WRK-WEEK-IS-CRE(WRK-WEEK-SUB)  TO WK-IS-CRE.
139200     MOVE WRK-WEEK-IS-CLO(WRK-WEEK-SUB)  TO WK-IS-CLO.
139300     WRITE FD-REG-WKWORK.
139400*----------------------------------------------------------------*
139500 6396-99-EXIT.                  EXIT.
139600*----------------------------------------------------------------*
139700*----------------------------------------------------------------*
139800 6397-READ-BACK-ONE-WEEK        SECTION.
139900*----------------------------------------------------------------*
140000     READ SRTWK-FILE
140100         AT END
140200            MOVE 'ERROR READING SORTED WEEK FILE - SHORT' TO
140300                 WRK-ERROR-MSG
140400            PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
140500     END-READ.
140600     MOVE SK-JDN        TO WRK-WEEK-JDN(WRK-WEEK-SUB).
140700     MOVE SK-PR-CRE     TO WRK-WEEK-PR-CRE(WRK-WEEK-SUB).
140800     MOVE SK-ADDS       TO WRK-WEEK-ADDS(WRK-WEEK-SUB).
140900     MOVE SK-DELS       TO WRK-WEEK-DELS(WRK-WEEK-SUB).
141000     MOVE SK-IS-CRE     TO WRK-WEEK-IS-CRE(WRK-WEEK-SUB).
141100     MOVE SK-IS-CLO     TO WRK-WEEK-IS-CLO(WRK-WEEK-SUB).
141200*----------------------------------------------------------------*
141300 6397-99-EXIT.                  EXIT.
141400*----------------------------------------------------------------*
141500 6400-PRINT-WEEKLY              SECTION.
141600*----------------------------------------------------------------*
141700     MOVE ZERO TO WRK-WKTOT-PR-CRE WRK-WKTOT-ADDS WRK-WKTOT-DELS
141800                  WRK-WKTOT-IS-CRE WRK-WKTOT-IS-CLO.
141900     PERFORM 6395-SORT-WEEK-TABLE THRU 6395-99-EXIT.
142000     MOVE 1 TO WRK-WEEK-SUB.
142100     PERFORM 6410-PRINT-ONE-WEEK THRU 6410-99-EXIT
142200             UNTIL WRK-WEEK-SUB > WRK-WEEK-COUNT.
142300     PERFORM 6420-PRINT-WEEKLY-TOTALS THRU 6420-99-EXIT.
142400     MOVE SPACES TO FD-REG-METRPT.
142500     WRITE FD-REG-METRPT AFTER ADVANCING 1 LINE.
142600*----------------------------------------------------------------*
142700 6400-99-EXIT.                  EXIT.
142800*----------------------------------------------------------------*
142900 6410-PRINT-ONE-WEEK            SECTION.
143000*----------------------------------------------------------------*
143100     MOVE WRK-WEEK-JDN(WRK-WEEK-SUB) TO WRK-IJDN-A.
143200     PERFORM 7620-CALC-DATE-FROM-JDN THRU 7620-99-EXIT.
143300     MOVE WRK-IJDN-YEAR  TO WRK-ED10-YYYY.
143400     MOVE WRK-IJDN-MONTH TO WRK-ED10-MM.
143500     MOVE WRK-IJDN-DAY   TO WRK-ED10-DD.
143600     MOVE SPACES                TO RACTRP01-LINE.
143700     MOVE WRK-EDIT-DATE10       TO RP-WK-DATE.
143800     MOVE WRK-WEEK-PR-CRE(WRK-WEEK-SUB) TO WRK-EC09-VAL.
143900     MOVE WRK-EDIT-CNT09        TO RP-WK-PR-CREATED.
144000     MOVE WRK-WEEK-ADDS(WRK-WEEK-SUB)   TO WRK-EC11-VAL.
144100     MOVE WRK-EDIT-CNT11        TO RP-WK-ADDITIONS.
144200     MOVE WRK-WEEK-DELS(WRK-WEEK-SUB)   TO WRK-EC11-VAL.
144300     MOVE WRK-EDIT-CNT11        TO RP-WK-DELETIONS.
144400     MOVE WRK-WEEK-IS-CRE(WRK-WEEK-SUB) TO WRK-EC09-VAL.
144500     MOVE WRK-EDIT-CNT09        TO RP-WK-IS-CREATED.
144600     MOVE WRK-WEEK-IS-CLO(WRK-WEEK-SUB) TO WRK-EC09-VAL.
144700     MOVE WRK-EDIT-CNT09        TO RP-WK-IS-CLOSED.
144800     MOVE RACTRP01-LINE         TO FD-REG-METRPT.
144900     WRITE FD-REG-METRPT AFTER ADVANCING 1 LINE.
145000     ADD WRK-WEEK-PR-CRE(WRK-WEEK-SUB) TO WRK-WKTOT-PR-CRE.
145100     ADD WRK-WEEK-ADDS(WRK-WEEK-SUB)   TO WRK-WKTOT-ADDS.
145200     ADD WRK-WEEK-DELS(WRK-WEEK-SUB)   TO WRK-WKTOT-DELS.
145300     ADD WRK-WEEK-IS-CRE(WRK-WEEK-SUB) TO WRK-WKTOT-IS-CRE.
145400     ADD WRK-WEEK-IS-CLO(WRK-WEEK-SUB) TO WRK-WKTOT-IS-CLO.
145500     ADD 1 TO WRK-WEEK-SUB.
145600*----------------------------------------------------------------*
145700 6410-99-EXIT.                  EXIT.
145800*----------------------------------------------------------------*
145900 6420-PRINT-WEEKLY-TOTALS       SECTION.
146000*----------------------------------------------------------------*
146100     MOVE SPACES                TO RACTRP01-LINE.
146200     MOVE 'GRAND TOTAL'         TO RP-WK-DATE.
146300     MOVE WRK-WKTOT-PR-CRE      TO WRK-EC09-VAL.
146400     MOVE WRK-EDIT-CNT09        TO RP-WK-PR-CREATED.
146500     MOVE WRK-WKTOT-ADDS        TO WRK-EC11-VAL.
146600     MOVE WRK-EDIT-CNT11        TO RP-WK-ADDITIONS.
146700     MOVE WRK-WKTOT-DELS        TO WRK-EC11-VAL.
146800     MOVE WRK-EDIT-CNT11        TO RP-WK-DELETIONS.
146900     MOVE WRK-WKTOT-IS-CRE      TO WRK-EC09-VAL.
147000     MOVE WRK-EDIT-CNT09        TO RP-WK-IS-CREATED.
147100     MOVE WRK-WKTOT-IS-CLO      TO WRK-EC09-VAL.
147200     MOVE WRK-EDIT-CNT09        TO RP-WK-IS-CLOSED.
147300     MOVE RACTRP01-LINE         TO FD-REG-METRPT.
147400     WRITE FD-REG-METRPT AFTER ADVANCING 1 LINE.
147500*----------------------------------------------------------------*
147600 6420-99-EXIT.                  EXIT.
147700*----------------------------------------------------------------*
147800 6500-PRINT-RELEASES            SECTION.
147900*----------------------------------------------------------------*
148000     MOVE 1 TO WRK-RELEASE-SUB.
148100     PERFORM 6510-PRINT-ONE-RELEASE THRU 6510-99-EXIT
148200             UNTIL WRK-RELEASE-SUB > WRK-RELEASE-COUNT.
148300*----------------------------------------------------------------*
148400 6500-99-EXIT.                  EXIT.
148500*----------------------------------------------------------------*
148600 6510-PRINT-ONE-RELEASE         SECTION.
148700*----------------------------------------------------------------*
148800     MOVE SPACES TO RACTRP01-LINE.
148900     MOVE WRK-RL-TAG(WRK-RELEASE-SUB)  TO RP-REL-TAG.
149000     MOVE WRK-RL-NAME-TAB(WRK-RELEASE-SUB) TO RP-REL-NAME.
149100     MOVE WRK-RL-PUBLISHED(WRK-RELEASE-SUB)(1:10) TO
149200              RP-REL-PUBDATE.
149300     IF WRK-RL-PRERELEASE(WRK-RELEASE-SUB) = 'Y'
149400        MOVE 'YES' TO RP-REL-PRERELEASE
149500     ELSE
149600        MOVE 'NO ' TO RP-REL-PRERELEASE
149700     END-IF.
149800     IF WRK-RL-BREAKING(WRK-RELEASE-SUB) = 'Y'
149900        MOVE 'YES' TO RP-REL-BREAKING
150000     ELSE
150100        MOVE 'NO ' TO RP-REL-BREAKING
150200     END-IF.
150300     MOVE RACTRP01-LINE TO FD-REG-METRPT.
150400     WRITE FD-REG-METRPT AFTER ADVANCING 1 LINE.
150500     ADD 1 TO WRK-RELEASE-SUB.
150600*----------------------------------------------------------------*
150700 6510-99-EXIT.                  EXIT.
150800*----------------------------------------------------------------*
150900 6700-DERIVE-RELEASE-BREAKING   SECTION.
151000*----------------------------------------------------------------*
151100*    RL-BREAKING-FLAG IS NOT STAMPED ON THE INPUT - TRUE WHEN THE
151200*    RELEASE NAME CONTAINS "BREAKING" (CASE-INSENSITIVE).
151300*----------------------------------------------------------------*
151400     MOVE RL-NAME TO WRK-RL-LOWER-NAME.
151500     INSPECT WRK-RL-LOWER-NAME CONVERTING
151600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
151700          TO 'abcdefghijklmnopqrstuvwxyz'.
151800     MOVE ZERO TO WRK-BREAKING-TALLY.
151900     INSPECT WRK-RL-LOWER-NAME TALLYING WRK-BREAKING-TALLY
152000             FOR ALL 'breaking'.
152100     IF WRK-BREAKING-TALLY > ZERO
152200        MOVE 'Y' TO RL-BREAKING-FLAG
152300     ELSE
152400        MOVE 'N' TO RL-BREAKING-FLAG
152500     END-IF.
152600*----------------------------------------------------------------*
152700 6700-99-EXIT.                  EXIT.
152800*----------------------------------------------------------------*
152900 6900-CLOSE-ALL-FILES           SECTION.
153000*----------------------------------------------------------------*
153100     CLOSE ENRPR-FILE ENRIS-FILE RELFILE-FILE METRICS-RPT.
153200     DISPLAY '=============================================='.
153300     DISPLAY 'RACT0003 - CONTROL TOTALS'.
153400     DISPLAY 'PR RECORDS READ........: ' WRK-PR-READ-CNT.
153500     DISPLAY 'PR RECORDS IN WINDOW....: ' WRK-PR-WINDOW-CNT.
153600     DISPLAY 'ISSUE RECORDS READ......: ' WRK-IS-READ-CNT.
153700     DISPLAY 'ISSUE RECORDS IN WINDOW.: ' WRK-IS-WINDOW-CNT.
153800     DISPLAY 'RELEASES LISTED.........: ' WRK-RELEASE-COUNT.
153900     DISPLAY 'DISTINCT CONTRIBUTORS...: ' WRK-AUTHOR-COUNT.
154000     DISPLAY '=============================================='.
154100*----------------------------------------------------------------*
154200 6900-99-EXIT.                  EXIT.
154300*----------------------------------------------------------------*
154400 7600-TIMESTAMP-TO-SECONDS      SECTION.
154500*----------------------------------------------------------------*
154600*    WRK-TS-INPUT (YYYY-MM-DDTHH:MM:SS, ALREADY MOVED BY CALLER)
154700*    IS PARSED VIA WRK-TS-PARTS AND CONVERTED TO A JULIAN DAY
154800*    NUMBER PLUS TIME-OF-DAY SECONDS.  WRK-JDN-RESULT AND
154900*    WRK-TS-SECONDS ARE BOTH LEFT POPULATED FOR THE CALLER.
155000*----------------------------------------------------------------*
155100     PERFORM 7610-CALC-JULIAN-DAY-NUMBER THRU 7610-99-EXIT.
155200     COMPUTE WRK-TS-SECONDS =
155300             (WRK-JDN-RESULT * 86400)
155400             + (WRK-TS-HH * 3600)
155500             + (WRK-TS-MI * 60)
155600             + WRK-TS-SS.
155700*----------------------------------------------------------------*
155800 7600-99-EXIT.                  EXIT.
155900*----------------------------------------------------------------*
156000 7610-CALC-JULIAN-DAY-NUMBER    SECTION.
156100*----------------------------------------------------------------*
156200*    FLIEGEL AND VAN FLANDERN FORMULA.  EACH DIVISION GETS ITS OWN
156300*    COMPUTE SO THE INTERMEDIATE TRUNCATION IS CORRECT - COMPUTE
156400*    ONLY TRUNCATES AT THE FINAL ASSIGNMENT, NOT MID-EXPRESSION.
156500*    JKW 08/10/2006 - RACT-067 - WRK-JDN-B WAS CARRYING THE +4900
156600*    CENTURY BASE INTO THE 1461-TERM, WHICH NEEDS +4800; AND THE
156700*    CENTURIES-CORRECTION TERM WAS REUSING THAT SAME (WRONG) BASE
156800*    INSTEAD OF ITS OWN +4900 VALUE.  WRK-JDN-B NOW CARRIES ONLY
156900*    THE +4800 BASE AND WRK-JDN-D CARRIES THE +4900 BASE, AS IN
157000*    THE 7610 SECTIONS OF RACT0001 AND RACT0002.
157100*----------------------------------------------------------------*
157200     COMPUTE WRK-JDN-A = (WRK-TS-MM - 14) / 12.
157300     COMPUTE WRK-JDN-B = WRK-TS-YYYY + 4800 + WRK-JDN-A.
157400     COMPUTE WRK-JDN-B = (1461 * WRK-JDN-B) / 4.
157500     COMPUTE WRK-JDN-C = WRK-TS-MM - 2 - (12 * WRK-JDN-A).
157600     COMPUTE WRK-JDN-C = (367 * WRK-JDN-C) / 12.
157700     COMPUTE WRK-JDN-D = WRK-TS-YYYY + 4900 + WRK-JDN-A.
157800     COMPUTE WRK-JDN-D = WRK-JDN-D / 100.
157900     COMPUTE WRK-JDN-E = (3 * WRK-JDN-D) / 4.
158000     COMPUTE WRK-JDN-RESULT =
158100             WRK-TS-DD + WRK-JDN-B + WRK-JDN-C - WRK-JDN-E - 32075.
158200*----------------------------------------------------------------*
158300 7610-99-EXIT.                  EXIT.
158400*----------------------------------------------------------------*
158500 7620-CALC-DATE-FROM-JDN        SECTION.
158600*----------------------------------------------------------------*
158700*    INVERSE OF 7610 (FLIEGEL/VAN FLANDERN FAMILY).  WRK-IJDN-A
158800*    HOLDS THE INPUT JDN; WRK-IJDN-YEAR/MONTH/DAY RECEIVE THE
158900*    RESULT.  AGAIN, ONE DIVISION PER COMPUTE.
159000*----------------------------------------------------------------*
159100     COMPUTE WRK-IJDN-B = WRK-IJDN-A + 68569.
159200     COMPUTE WRK-IJDN-C = (4 * WRK-IJDN-B) / 146097.
159300     COMPUTE WRK-IJDN-D = (146097 * WRK-IJDN-C) / 4.
159400     COMPUTE WRK-IJDN-B = WRK-IJDN-B - WRK-IJDN-D.
159500     COMPUTE WRK-IJDN-E = (4000 * (WRK-IJDN-B + 1)) / 1461001.
159600     COMPUTE WRK-IJDN-D = (1461 * WRK-IJDN-E) / 4.
159700     COMPUTE WRK-IJDN-B = WRK-IJDN-B - WRK-IJDN-D.
159800     COMPUTE WRK-IJDN-M = (80 * WRK-IJDN-B) / 2447.
159900     COMPUTE WRK-IJDN-DAY = WRK-IJDN-B - ((2447 * WRK-IJDN-M) / 80).
160000     COMPUTE WRK-IJDN-B = WRK-IJDN-M / 11.
160100     COMPUTE WRK-IJDN-MONTH = WRK-IJDN-M + 2 - (12 * WRK-IJDN-B).
160200     COMPUTE WRK-IJDN-YEAR =
160300             (100 * (WRK-IJDN-C - 49)) + WRK-IJDN-E + WRK-IJDN-B.
160400*----------------------------------------------------------------*
160500 7620-99-EXIT.                  EXIT.
160600*----------------------------------------------------------------*
160700 7630-TEST-DATE-IN-WINDOW       SECTION.
160800*----------------------------------------------------------------*
160900     IF WRK-IS-ALLTIME
161000        SET WRK-DATE-IN-WINDOW TO TRUE
161100     ELSE
161200        MOVE WRK-TEST-TIMESTAMP TO WRK-TS-INPUT
161300        PERFORM 7600-TIMESTAMP-TO-SECONDS THRU 7600-99-EXIT
161400        IF WRK-JDN-RESULT >= WRK-WINDOW-THRESHOLD-JDN
161500           SET WRK-DATE-IN-WINDOW TO TRUE
161600        ELSE
161700           MOVE 'N' TO WRK-DATE-IN-WINDOW-SW
161800        END-IF
161900     END-IF.
162000*----------------------------------------------------------------*
162100 7630-99-EXIT.                  EXIT.
162200*----------------------------------------------------------------*
162300 7640-CALC-WEEK-MONDAY-JDN      SECTION.
162400*----------------------------------------------------------------*
162500*    WRK-JDN-RESULT (SET BY 7600 ABOVE) IS THE EVENT'S JDN.  THE
162600*    JDN EPOCH FALLS ON A MONDAY, SO JDN MODULO 7 (VIA INTEGER
162700*    TRUNCATION) GIVES DAYS-SINCE-MONDAY DIRECTLY.
162800*----------------------------------------------------------------*
162900     COMPUTE WRK-DOW-TEMP = WRK-JDN-RESULT / 7.
163000     COMPUTE WRK-DOW = WRK-JDN-RESULT - (WRK-DOW-TEMP * 7).
163100     COMPUTE WRK-TARGET-WEEK-JDN = WRK-JDN-RESULT - WRK-DOW.
163200*----------------------------------------------------------------*
163300 7640-99-EXIT.                  EXIT.
163400*----------------------------------------------------------------*
163500 7900-SELFTEST-BUCKETS          SECTION.
163600*----------------------------------------------------------------*
163700*    UPSI-0 DIAGNOSTIC - PROVES THE BUCKET-BOUNDARY IFS ABOVE
163800*    CLASSIFY THE EDGE VALUES (7.99/8.00, 999/1000 ...) CORRECTLY
163900*    BEFORE A PRODUCTION RUN.  NO REPORT OUTPUT IS AFFECTED.
164000*----------------------------------------------------------------*
164100     MOVE 7.99  TO PR-MERGE-HOURS.
164200     PERFORM 2300-BUCKET-MERGE-TIME THRU 2300-99-EXIT.
164300     DISPLAY 'SELFTEST: 7.99 HOURS  UNDER8=' WRK-MT-UNDER8.
164400     MOVE 8.00  TO PR-MERGE-HOURS.
164500     PERFORM 2300-BUCKET-MERGE-TIME THRU 2300-99-EXIT.
164600     DISPLAY 'SELFTEST: 8.00 HOURS  8TO24=' WRK-MT-8TO24.
164700     MOVE 999   TO PR-ADDITIONS.
164800     MOVE ZERO  TO PR-DELETIONS.
164900     PERFORM 2400-BUCKET-PR-SIZE THRU 2400-99-EXIT.
165000     DISPLAY 'SELFTEST: 999 LINES   MEDIUM=' WRK-SZ-MEDIUM.
165100     MOVE 1000  TO PR-ADDITIONS.
165200     PERFORM 2400-BUCKET-PR-SIZE THRU 2400-99-EXIT.
165300     DISPLAY 'SELFTEST: 1000 LINES  LARGE =' WRK-SZ-LARGE.
165400     MOVE ZERO  TO WRK-MT-UNDER8 WRK-MT-8TO24
165500                   WRK-SZ-MEDIUM WRK-SZ-LARGE
165600                   PR-ADDITIONS PR-DELETIONS PR-MERGE-HOURS.
165700*----------------------------------------------------------------*
165800 7900-99-EXIT.                  EXIT.
165900*----------------------------------------------------------------*
166000 8100-TEST-FS-ENRPR             SECTION.
166100*----------------------------------------------------------------*
166200     IF WRK-FS-ENRPR NOT = '00'
166300        MOVE 'ERROR OPENING ENRICHED PR FILE' TO WRK-ERROR-MSG
166400        MOVE WRK-FS-ENRPR TO WRK-ERROR-CODE
166500        PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
166600     END-IF.
166700*----------------------------------------------------------------*
166800 8100-99-EXIT.                  EXIT.
166900*----------------------------------------------------------------*
167000 8200-TEST-FS-ENRIS             SECTION.
167100*----------------------------------------------------------------*
167200     IF WRK-FS-ENRIS NOT = '00'
167300        MOVE 'ERROR OPENING ENRICHED ISSUE FILE' TO WRK-ERROR-MSG
167400        MOVE WRK-FS-ENRIS TO WRK-ERROR-CODE
167500        PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
167600     END-IF.
167700*----------------------------------------------------------------*
167800 8200-99-EXIT.                  EXIT.
167900*----------------------------------------------------------------*
168000 8300-TEST-FS-RELFILE           SECTION.
168100*----------------------------------------------------------------*
168200     IF WRK-FS-RELFILE NOT = '00'
168300        MOVE 'ERROR OPENING RELEASE FILE' TO WRK-ERROR-MSG
168400        MOVE WRK-FS-RELFILE TO WRK-ERROR-CODE
168500        PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
168600     END-IF.
168700*----------------------------------------------------------------*
168800 8300-99-EXIT.                  EXIT.
168900*----------------------------------------------------------------*
169000 8400-TEST-FS-METRPT            SECTION.
169100*----------------------------------------------------------------*
169200     IF WRK-FS-METRPT NOT = '00'
169300        MOVE 'ERROR OPENING METRICS REPORT FILE' TO WRK-ERROR-MSG
169400        MOVE WRK-FS-METRPT TO WRK-ERROR-CODE
169500        PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
169600     END-IF.
169700*----------------------------------------------------------------*
169800 8400-99-EXIT.                  EXIT.
169900*----------------------------------------------------------------*
170000 8500-TEST-FS-SRTRV             SECTION.
170100*----------------------------------------------------------------*
170200     IF WRK-FS-SRTRV NOT = '00'
170300        MOVE 'ERROR OPENING SORTED REVIEW FILE' TO WRK-ERROR-MSG
170400        MOVE WRK-FS-SRTRV TO WRK-ERROR-CODE
170500        PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
170600     END-IF.
170700*----------------------------------------------------------------*
170800 8500-99-EXIT.                  EXIT.
170900*----------------------------------------------------------------*
171000 8600-TEST-FS-SRTCM             SECTION.
171100*----------------------------------------------------------------*
171200     IF WRK-FS-SRTCM NOT = '00'
171300        MOVE 'ERROR OPENING SORTED COMMENT FILE' TO WRK-ERROR-MSG
171400        MOVE WRK-FS-SRTCM TO WRK-ERROR-CODE
171500        PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
171600     END-IF.
171700*----------------------------------------------------------------*
171800 8600-99-EXIT.                  EXIT.
171900*----------------------------------------------------------------*
172000*----------------------------------------------------------------*
172100 8700-TEST-FS-WKWORK            SECTION.
172200*----------------------------------------------------------------*
172300     IF WRK-FS-WKWORK NOT = '00'
172400        MOVE 'ERROR OPENING WEEK SORT WORK FILE' TO WRK-ERROR-MSG
172500        MOVE WRK-FS-WKWORK TO WRK-ERROR-CODE
172600        PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
172700     END-IF.
172800*----------------------------------------------------------------*
172900 8700-99-EXIT.                  EXIT.
173000*----------------------------------------------------------------*
173100*----------------------------------------------------------------*
173200 8710-TEST-FS-SRTWK             SECTION.
173300*----------------------------------------------------------------*
173400     IF WRK-FS-SRTWK NOT = '00'
173500        MOVE 'ERROR OPENING SORTED WEEK FILE' TO WRK-ERROR-MSG
173600        MOVE WRK-FS-SRTWK TO WRK-ERROR-CODE
173700        PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
173800     END-IF.
173900*----------------------------------------------------------------*
174000 8710-99-EXIT.                  EXIT.
174100*----------------------------------------------------------------*
174200 9000-GET-DATE-TIME             SECTION.
174300*----------------------------------------------------------------*
174400     ACCEPT WRK-SYSTEM-DATE FROM DATE YYYYMMDD.
174500     ACCEPT WRK-SYSTEM-TIME FROM TIME.
174600*----------------------------------------------------------------*
174700 9000-99-EXIT.                  EXIT.
174800*----------------------------------------------------------------*
174900 9999-CALL-ABEND-PGM            SECTION.
175000*----------------------------------------------------------------*
175100     MOVE WRK-SYSTEM-DATE TO WRK-ERROR-DATE.
175200     MOVE WRK-SYSTEM-TIME TO WRK-ERROR-TIME.
175300     CALL WRK-ABEND-PGM USING WRK-ERROR-LOG.
175400     STOP RUN.
175500*----------------------------------------------------------------*
175600 9999-99-EXIT.                  EXIT.
175700*----------------------------------------------------------------*
