000100*----------------------------------------------------------------*RACT02
000200*    BOOK........: RACTPR0E                                      *RACT02
000300*    PROJECT.....: REPOSITORY ACTIVITY ANALYTICS - RACT          *RACT02
000400*    DESCRIPTION.: ENRICHED PULL-REQUEST RECORD - RAW LAYOUT     *RACT02
000500*                  PLUS THE CLASSIFICATION FIELDS STAMPED BY THE *RACT02
000600*                  RACT0001 ENRICHMENT PASS.                     *RACT02
000700*----------------------------------------------------------------*RACT02
000800*    MAINTENANCE LOG                                             *RACT02
000900*    DATE       INIT  REQ#      DESCRIPTION                      *RACT02
001000*    ---------- ----  --------  -------------------------------- RACT02
001100*    03/11/1991 RMM   RACT-001  BOOK CREATED - ENRICHED PR        RACT02
001200*                                LAYOUT, MIRRORS RACTPR0I.        RACT02
001300*    11/02/1996 RMM   RACT-033  ADDED PR-MERGE-HOURS FOR CYCLE    RACT02
001400*                                TIME REPORTING.                  RACT02
001500*    02/09/1999 CLS   RACT-Y2K  REVIEWED FOR YEAR 2000 - NO       RACT02
001600*                                CHANGE REQUIRED.                 RACT02
001700*----------------------------------------------------------------*RACT02
001800 01  RACTPR0E-RECORD.                                             RACT02
001900     03  PR-NUMBER               PIC 9(06).                       RACT02
002000     03  PR-TITLE                PIC X(60).                       RACT02
002100     03  PR-BODY                 PIC X(120).                      RACT02
002200     03  PR-STATE                PIC X(06).                       RACT02
002300     03  PR-CREATED-AT           PIC X(19).                       RACT02
002400     03  PR-UPDATED-AT           PIC X(19).                       RACT02
002500     03  PR-CLOSED-AT            PIC X(19).                       RACT02
002600     03  PR-MERGED-AT            PIC X(19).                       RACT02
002700     03  PR-USER-LOGIN           PIC X(20).                       RACT02
002800     03  PR-BASE-BRANCH          PIC X(20).                       RACT02
002900     03  PR-HEAD-BRANCH          PIC X(20).                       RACT02
003000     03  PR-ADDITIONS            PIC 9(06).                       RACT02
003100     03  PR-DELETIONS            PIC 9(06).                       RACT02
003200     03  PR-CHANGED-FILES        PIC 9(04).                       RACT02
003300     03  PR-COMMITS              PIC 9(04).                       RACT02
003400     03  PR-LABELS               PIC X(60).                       RACT02
003500     03  PR-LABELS-TAB REDEFINES PR-LABELS.                       RACT02
003600         05  PR-LABEL            OCCURS 3 TIMES                   RACT02
003700                                 PIC X(20).                       RACT02
003800     03  PR-DRAFT-FLAG           PIC X(01).                       RACT02
003900     03  PR-TYPE                 PIC X(12).                       RACT02
004000     03  PR-BREAKING-FLAG        PIC X(01).                       RACT02
004100     03  PR-MERGE-HOURS          PIC S9(07)V99.                   RACT02
004200     03  FILLER                  PIC X(01).                       RACT02
