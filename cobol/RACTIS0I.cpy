000100*----------------------------------------------------------------*RACT03
000200*    BOOK........: RACTIS0I                                      *RACT03
000300*    PROJECT.....: REPOSITORY ACTIVITY ANALYTICS - RACT          *RACT03
000400*    DESCRIPTION.: RAW ISSUE RECORD, AS RECEIVED FROM THE        *RACT03
000500*                  COLLABORATION EXTRACT BEFORE ENRICHMENT.      *RACT03
000600*----------------------------------------------------------------*RACT03
000700*    MAINTENANCE LOG                                             *RACT03
000800*    DATE       INIT  REQ#      DESCRIPTION                      *RACT03
000900*    ---------- ----  --------  -------------------------------- RACT03
001000*    03/18/1991 RMM   RACT-002  BOOK CREATED - RAW ISSUE LAYOUT.  RACT03
001100*    02/09/1999 CLS   RACT-Y2K  REVIEWED FOR YEAR 2000 - ALL      RACT03
001200*                                DATE FIELDS ALREADY CCYY.        RACT03
001300*----------------------------------------------------------------*RACT03
001400 01  RACTIS0I-RECORD.                                             RACT03
001500     03  IS-NUMBER               PIC 9(06).                       RACT03
001600     03  IS-TITLE                PIC X(60).                       RACT03
001700     03  IS-BODY                 PIC X(120).                      RACT03
001800     03  IS-STATE                PIC X(06).                       RACT03
001900     03  IS-CREATED-AT           PIC X(19).                       RACT03
002000     03  IS-UPDATED-AT           PIC X(19).                       RACT03
002100     03  IS-CLOSED-AT            PIC X(19).                       RACT03
002200     03  IS-USER-LOGIN           PIC X(20).                       RACT03
002300     03  IS-ASSIGNEE-LOGIN       PIC X(20).                       RACT03
002400     03  IS-LABELS               PIC X(60).                       RACT03
002500     03  IS-LABELS-TAB REDEFINES IS-LABELS.                       RACT03
002600         05  IS-LABEL            OCCURS 3 TIMES                   RACT03
002700                                 PIC X(20).                       RACT03
002800     03  IS-COMMENTS-COUNT       PIC 9(04).                       RACT03
002900     03  FILLER                  PIC X(01).                       RACT03
