000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RACTABND.
000600 AUTHOR.         RENAN MERLO.
000700 INSTALLATION.   DATA PROCESSING - BATCH SYSTEMS UNIT.
000800 DATE-WRITTEN.   03/29/1991.
000900 DATE-COMPILED.
001000 SECURITY.       NON-CONFIDENTIAL.
001100*----------------------------------------------------------------*
001200*                RENAN MERLO  -  COBOL PROGRAMMER                *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: RACTABND.                                     *
001500*    ANALYST.....: RENAN MERLO                                   *
001600*    PROGRAMMER..: RENAN MERLO                                   *
001700*    DATE........: 03/29/1991                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: REPOSITORY ACTIVITY ANALYTICS - RACT          *
002000*----------------------------------------------------------------*
002100*    GOAL........: COMMON ABNORMAL-END HANDLER FOR THE RACT       RACT01
002200*                  BATCH SUITE.  RECEIVES THE CALLING PROGRAM'S  *
002300*                  ERROR LOG, DISPLAYS IT TO THE JOB LOG, AND     RACT01
002400*                  STOPS THE RUN.                                 RACT01
002500*----------------------------------------------------------------*
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002700*                   NONE.                                        *
002800*----------------------------------------------------------------*
002900*    TABLE DB2...:  NONE.                                        *
003000*----------------------------------------------------------------*
003100*    MAINTENANCE LOG                                              RACT01
003200*    DATE       INIT  REQ#      DESCRIPTION                       RACT01
003300*    ---------- ----  --------  --------------------------------  RACT01
003400*    03/29/1991 RMM   RACT-001  PROGRAM WRITTEN - COMMON ABEND     RACT01
003500*                                HANDLER FOR THE RACT SUITE, SO    RACT01
003600*                                EVERY BATCH STEP LOGS AND STOPS   RACT01
003700*                                THE SAME WAY.                     RACT01
003800*    02/09/1999 CLS   RACT-Y2K  REVIEWED - NO DATE ARITHMETIC      RACT01
003900*                                PERFORMED IN THIS MODULE.         RACT01
004000*----------------------------------------------------------------*
004100*================================================================*
004200*           E N V I R O N M E N T      D I V I S I O N           *
004300*================================================================*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700      UPSI-0 ON STATUS IS WRK-TRACE-SWITCH-ON
004800                OFF STATUS IS WRK-TRACE-SWITCH-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*================================================================*
005300*                  D A T A      D I V I S I O N                  *
005400*================================================================*
005500 DATA DIVISION.
005600 FILE SECTION.
005700*
005800*-----------------------------------------------------------------*
005900*                  WORKING-STORAGE SECTION                        *
006000*-----------------------------------------------------------------*
006100 WORKING-STORAGE SECTION.
006200
006300 77  WRK-TRACE-SWITCH-ON             PIC X(01) VALUE 'Y'.
006400 77  WRK-TRACE-SWITCH-OFF            PIC X(01) VALUE 'N'.
006500*-----------------------------------------------------------------*
006600*                      LINKAGE SECTION                            *
006700*-----------------------------------------------------------------*
006800 LINKAGE SECTION.
006900 01  WRK-ERROR-LOG.
007000     03  WRK-PROGRAM                 PIC X(08).
007100     03  WRK-ERROR-MSG                PIC X(30).
007200     03  WRK-ERROR-CODE               PIC X(30).
007300     03  WRK-ERROR-DATE               PIC X(10).
007400     03  WRK-ERROR-TIME               PIC X(08).
007500*================================================================*
007600 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
007700*================================================================*
007800*----------------------------------------------------------------*
007900 0000-MAIN-PROCESS               SECTION.
008000*----------------------------------------------------------------*
008100     DISPLAY '**********************************'.
008200     DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.
008300     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
008400     DISPLAY '*DATE: ' WRK-ERROR-DATE '                *'.
008500     DISPLAY '*TIME: ' WRK-ERROR-TIME '                  *'.
008600     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
008700     DISPLAY '*CALLER PROGRAM.....:' WRK-PROGRAM '    *'.
008800     DISPLAY '*ERROR CODE:                     *'.
008900     DISPLAY '* ' WRK-ERROR-CODE ' *'.
009000     DISPLAY '*ERROR MESSAGE:                  *'.
009100     DISPLAY '* ' WRK-ERROR-MSG ' *'.
009200     DISPLAY '**********************************'.
009300
009400     IF WRK-TRACE-SWITCH-ON
009500        DISPLAY '*TRACE SWITCH (UPSI-0) IS ON -  *'
009600        DISPLAY '*RUN PARAMETER CARD WAS ECHOED   *'
009700        DISPLAY '*BY THE CALLING PROGRAM ABOVE.  *'
009800     END-IF.
009900
010000     STOP RUN.
010100*----------------------------------------------------------------*
010200 0000-99-EXIT.                   EXIT.
010300*----------------------------------------------------------------*
