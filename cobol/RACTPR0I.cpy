000100*----------------------------------------------------------------*RACT01
000200*    BOOK........: RACTPR0I                                      *RACT01
000300*    PROJECT.....: REPOSITORY ACTIVITY ANALYTICS - RACT          *RACT01
000400*    DESCRIPTION.: RAW PULL-REQUEST RECORD, AS RECEIVED FROM THE *RACT01
000500*                  COLLABORATION EXTRACT BEFORE ENRICHMENT.      *RACT01
000600*----------------------------------------------------------------*RACT01
000700*    MAINTENANCE LOG                                             *RACT01
000800*    DATE       INIT  REQ#      DESCRIPTION                      *RACT01
000900*    ---------- ----  --------  -------------------------------- RACT01
001000*    03/11/1991 RMM   RACT-001  BOOK CREATED - RAW PR LAYOUT.     RACT01
001100*    07/22/1994 RMM   RACT-014  ADDED PR-DRAFT-FLAG PER ISSUE     RACT01
001200*                                TRACKER REQUEST.                RACT01
001300*    02/09/1999 CLS   RACT-Y2K  REVIEWED FOR YEAR 2000 - ALL      RACT01
001400*                                DATE FIELDS ALREADY CCYY.        RACT01
001500*----------------------------------------------------------------*RACT01
001600 01  RACTPR0I-RECORD.                                             RACT01
001700     03  PR-NUMBER               PIC 9(06).                       RACT01
001800     03  PR-TITLE                PIC X(60).                       RACT01
001900     03  PR-BODY                 PIC X(120).                      RACT01
002000     03  PR-STATE                PIC X(06).                       RACT01
002100     03  PR-CREATED-AT           PIC X(19).                       RACT01
002200     03  PR-UPDATED-AT           PIC X(19).                       RACT01
002300     03  PR-CLOSED-AT            PIC X(19).                       RACT01
002400     03  PR-MERGED-AT            PIC X(19).                       RACT01
002500     03  PR-USER-LOGIN           PIC X(20).                       RACT01
002600     03  PR-BASE-BRANCH          PIC X(20).                       RACT01
002700     03  PR-HEAD-BRANCH          PIC X(20).                       RACT01
002800     03  PR-ADDITIONS            PIC 9(06).                       RACT01
002900     03  PR-DELETIONS            PIC 9(06).                       RACT01
003000     03  PR-CHANGED-FILES        PIC 9(04).                       RACT01
003100     03  PR-COMMITS              PIC 9(04).                       RACT01
003200     03  PR-LABELS               PIC X(60).                       RACT01
003300     03  PR-LABELS-TAB REDEFINES PR-LABELS.                       RACT01
003400         05  PR-LABEL            OCCURS 3 TIMES                   RACT01
003500                                 PIC X(20).                       RACT01
003600     03  PR-DRAFT-FLAG           PIC X(01).                       RACT01
003700     03  FILLER                  PIC X(01).                       RACT01
