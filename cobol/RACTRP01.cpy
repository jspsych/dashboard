000100*----------------------------------------------------------------*RACT08
000200*    BOOK........: RACTRP01                                      *RACT08
000300*    PROJECT.....: REPOSITORY ACTIVITY ANALYTICS - RACT          *RACT08
000400*    DESCRIPTION.: METRICS REPORT PRINT-LINE LAYOUTS.  ONE 132-  *RACT08
000500*                  BYTE PRINT AREA, REDEFINED PER LINE TYPE AS   *RACT08
000600*                  RACT0003 MOVES THROUGH THE REPORT SECTIONS.   *RACT08
000700*----------------------------------------------------------------*RACT08
000800*    MAINTENANCE LOG                                             *RACT08
000900*    DATE       INIT  REQ#      DESCRIPTION                      *RACT08
001000*    ---------- ----  --------  -------------------------------- RACT08
001100*    05/14/1991 RMM   RACT-006  BOOK CREATED - HEADING AND        RACT08
001200*                                SUMMARY LINE LAYOUTS.            RACT08
001300*    06/20/1991 RMM   RACT-007  ADDED DISTRIBUTION LINE LAYOUT.   RACT08
001400*    09/03/1992 RMM   RACT-019  ADDED WEEKLY TREND LINE LAYOUT.   RACT08
001500*    01/11/1993 RMM   RACT-021  ADDED RELEASE TIMELINE LINE       RACT08
001600*                                LAYOUT.                          RACT08
001700*    02/09/1999 CLS   RACT-Y2K  AS-OF AND PUBLISH DATES PRINT AS  RACT08
001800*                                CCYY-MM-DD - NO CHANGE NEEDED.   RACT08
001900*----------------------------------------------------------------*RACT08
002000 01  RACTRP01-LINE                   PIC X(132).                 RACT08
002100*                                                                 RACT08
002200 01  RACTRP01-HEADING REDEFINES RACTRP01-LINE.                   RACT08
002300     03  RP-HDG-TITLE                PIC X(40).                  RACT08
002400     03  FILLER                      PIC X(02).                  RACT08
002500     03  RP-HDG-ASOF-LIT             PIC X(07).                  RACT08
002600     03  RP-HDG-ASOF-DATE            PIC X(10).                  RACT08
002700     03  FILLER                      PIC X(02).                  RACT08
002800     03  RP-HDG-WINDOW               PIC X(20).                  RACT08
002900     03  FILLER                      PIC X(03).                  RACT08
003000     03  RP-HDG-PAGE-LIT             PIC X(05).                  RACT08
003100     03  RP-HDG-PAGE-NO              PIC ZZ9.                    RACT08
003200     03  FILLER                      PIC X(40).                  RACT08
003300*                                                                 RACT08
003400 01  RACTRP01-SUMMARY REDEFINES RACTRP01-LINE.                   RACT08
003500     03  RP-SUM-LABEL                PIC X(40).                  RACT08
003600     03  FILLER                      PIC X(02).                  RACT08
003700     03  RP-SUM-VALUE                PIC X(14).                  RACT08
003800     03  FILLER                      PIC X(76).                  RACT08
003900*                                                                 RACT08
004000 01  RACTRP01-DIST REDEFINES RACTRP01-LINE.                      RACT08
004100     03  RP-DIST-LABEL               PIC X(20).                  RACT08
004200     03  FILLER                      PIC X(02).                  RACT08
004300     03  RP-DIST-COUNT               PIC X(09).                  RACT08
004400     03  FILLER                      PIC X(101).                 RACT08
004500*                                                                 RACT08
004600 01  RACTRP01-WEEKLY REDEFINES RACTRP01-LINE.                    RACT08
004700     03  RP-WK-DATE                  PIC X(10).                  RACT08
004800     03  FILLER                      PIC X(02).                  RACT08
004900     03  RP-WK-PR-CREATED            PIC X(09).                  RACT08
005000     03  FILLER                      PIC X(02).                  RACT08
005100     03  RP-WK-ADDITIONS             PIC X(11).                  RACT08
005200     03  FILLER                      PIC X(02).                  RACT08
005300     03  RP-WK-DELETIONS             PIC X(11).                  RACT08
005400     03  FILLER                      PIC X(02).                  RACT08
005500     03  RP-WK-IS-CREATED            PIC X(09).                  RACT08
005600     03  FILLER                      PIC X(02).                  RACT08
005700     03  RP-WK-IS-CLOSED             PIC X(09).                  RACT08
005800     03  FILLER                      PIC X(63).                  RACT08
005900*                                                                 RACT08
006000 01  RACTRP01-RELEASE REDEFINES RACTRP01-LINE.                   RACT08
006100     03  RP-REL-TAG                  PIC X(20).                  RACT08
006200     03  FILLER                      PIC X(02).                  RACT08
006300     03  RP-REL-NAME                 PIC X(40).                  RACT08
006400     03  FILLER                      PIC X(02).                  RACT08
006500     03  RP-REL-PUBDATE              PIC X(10).                  RACT08
006600     03  FILLER                      PIC X(02).                  RACT08
006700     03  RP-REL-PRERELEASE           PIC X(03).                  RACT08
006800     03  FILLER                      PIC X(02).                  RACT08
006900     03  RP-REL-BREAKING             PIC X(03).                  RACT08
007000     03  FILLER                      PIC X(48).                  RACT08
