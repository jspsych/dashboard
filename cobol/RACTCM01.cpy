000100*----------------------------------------------------------------*RACT06
000200*    BOOK........: RACTCM01                                      *RACT06
000300*    PROJECT.....: REPOSITORY ACTIVITY ANALYTICS - RACT          *RACT06
000400*    DESCRIPTION.: COMMENT RECORD - ONE PER COMMENT POSTED ON AN *RACT06
000500*                  ISSUE OR A PULL REQUEST.                      *RACT06
000600*----------------------------------------------------------------*RACT06
000700*    MAINTENANCE LOG                                             *RACT06
000800*    DATE       INIT  REQ#      DESCRIPTION                      *RACT06
000900*    ---------- ----  --------  -------------------------------- RACT06
001000*    04/02/1991 RMM   RACT-004  BOOK CREATED - COMMENT LAYOUT.    RACT06
001100*    02/09/1999 CLS   RACT-Y2K  REVIEWED FOR YEAR 2000 - ALL      RACT06
001200*                                DATE FIELDS ALREADY CCYY.        RACT06
001300*----------------------------------------------------------------*RACT06
001400 01  RACTCM01-RECORD.                                             RACT06
001500     03  CM-ID                   PIC 9(09).                       RACT06
001600     03  CM-ITEM-NUMBER          PIC 9(06).                       RACT06
001700     03  CM-ITEM-TYPE            PIC X(05).                       RACT06
001800     03  CM-USER-LOGIN           PIC X(20).                       RACT06
001900     03  CM-CREATED-AT           PIC X(19).                       RACT06
002000     03  FILLER                  PIC X(01).                       RACT06
